000100* VACC.cpybk
000200*****************************************************************
000300*  LINKAGE RECORD FOR CALL "CFTVACC" - VALIDATE FUNDING ACCOUNT  *
000400*  EXISTS AND HAS SUFFICIENT FUNDS FOR AN EXPENDITURE.           *
000500*****************************************************************
000600*
000700* AMENDMENT HISTORY:
000800*-----------------------------------------------------------------*
000900* TAG     DATE       DEV   DESCRIPTION
001000* ------- ---------- ----- ----------------------------------
001100* CFT0005 14/03/1991 RJT   INITIAL VERSION                              CFT0005 
001200*-----------------------------------------------------------------*
001300 
001400 01  WK-C-VACC-RECORD.
001500     05  WK-C-VACC-INPUT.
001600         10  WK-C-VACC-ACCOUNT-ID    PIC X(10).
001650         10  WK-C-VACC-FOUND-IND     PIC X(01).
001660             88  WK-C-VACC-WAS-FOUND     VALUE "Y".
001700         10  WK-C-VACC-AMOUNT        PIC S9(9)V99.
001710         10  WK-C-VACC-CUR-BALANCE   PIC S9(9)V99.
001800     05  WK-C-VACC-OUTPUT.
001900         10  WK-C-VACC-ERROR-CD      PIC X(08).
002000*               SPACES = OK, "SUP0016" = ACCOUNT NOT FOUND,
002100*               "SUP0017" = INSUFFICIENT FUNDS
002200         10  WK-C-VACC-NEW-BALANCE   PIC S9(9)V99.
002300         10  FILLER                  PIC X(10).
