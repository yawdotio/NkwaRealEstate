000100* CFTCMWK.cpybk
000200*****************************************************************
000300*  COMMON WORK STORAGE - SHARED FILE STATUS / MESSAGE AREA FOR   *
000400*  ALL CONSTRUCTION FINANCE TRACKER BATCH PROGRAMS.  COPIED      *
000500*  INTO WK-C-COMMON AT THE TOP OF WORKING-STORAGE IN EVERY       *
000600*  CFTxxxx PROGRAM, SAME AS THE CASH-MANAGEMENT SHOP COPIES      *
000700*  ASCMWS INTO ITS CALLED ROUTINES.                              *
000800*****************************************************************
000900*
001000* AMENDMENT HISTORY:
001100*-----------------------------------------------------------------*
001200* TAG     DATE       DEV   DESCRIPTION
001300* ------- ---------- ----- ----------------------------------
001400* CFT0001 14/03/1991 RJT   INITIAL VERSION                              CFT0001 
001500* CFT0022 19/09/1998 KOB   Y2K REVIEW - WK-C-RUN-DATE WIDENED           CFT0022 
001600* CFT0022               FROM 6 TO 8 BYTES (CCYYMMDD) - GCFT022          CFT0022 
001700*-----------------------------------------------------------------*
001800 
001900     05  WK-C-FILE-STATUS            PIC XX.
002000         88  WK-C-SUCCESSFUL             VALUE "00" "02" "04".
002100         88  WK-C-END-OF-FILE            VALUE "10".
002200         88  WK-C-RECORD-NOT-FOUND       VALUE "23".
002300         88  WK-C-DUPLICATE-KEY          VALUE "22".
002400     05  WK-C-PGM-NAME               PIC X(08).
002500     05  WK-C-ERROR-CD               PIC X(07).
002600     05  WK-C-RUN-DATE               PIC 9(8).
002700     05  WK-N-REC-COUNT              PIC 9(9)  COMP.
002800     05  WK-N-SUBSCRIPT              PIC 9(4)  COMP.
002900     05  FILLER                      PIC X(12).
