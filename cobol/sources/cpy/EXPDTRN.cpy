000100* EXPDTRN.cpybk
000200*****************************************************************
000300*  EXPENDITURE DETAIL RECORD - ONE PER CONSTRUCTION / MARKETING  *
000400*  / SALES PHASE EXPENDITURE TRANSACTION POSTED AGAINST A        *
000500*  COMPANY BANK ACCOUNT.  PARSED FROM THE PIPE-DELIMITED         *
000600*  EXPENDITURES FILE AND FROM THE POSTED-EXPENDITURES LEDGER.    *
000700*****************************************************************
000800*
000900* AMENDMENT HISTORY:
001000*-----------------------------------------------------------------*
001100* TAG     DATE       DEV   DESCRIPTION
001200* ------- ---------- ----- ----------------------------------
001300* CFT0002 14/03/1991 RJT   INITIAL VERSION                              CFT0002 
001400* CFT0019 06/07/1996 MNA   ADDED EXP-RECEIPT-PATH - SCANNED             CFT0019 
001500* CFT0019               INVOICE REFERENCE PROJECT - GCFT019             CFT0019 
001600* CFT0022 19/09/1998 KOB   Y2K REMEDIATION - EXP-DATE EXPANDED          CFT0022 
001700* CFT0022               FROM 6-BYTE YYMMDD TO 8-BYTE CCYYMMDD           CFT0022 
001800* CFT0038 23/05/2003 ADW   ADDED EXP-DATE-BRK REDEFINES FOR THE         CFT0038 
001900* CFT0038               TREND/MONTHLY ANALYSIS RUNS - GCFT038           CFT0038 
002000* CFT0039 02/06/2003 ADW   EXP-DATE-BRK FILLER AHEAD OF THE             CFT0039 
002100* CFT0039               YEAR WAS ONE BYTE TOO WIDE - CCYY/MM/DD         CFT0039 
002200* CFT0039               WERE READING ONE DIGIT OFF - GCFT039            CFT0039 
002300* CFT0052 11/09/2008 ADW   ADDED EXPD-TABLE - FULL-TABLE LOAD OF        CFT0052 
002400* CFT0052               THE POSTED-EXPENDITURES LEDGER FOR THE          CFT0052 
002500* CFT0052               FINANCIAL ANALYSIS SUITE - GCFT052              CFT0052 
002600*-----------------------------------------------------------------*
002700 
002800 01  EXPD-DETAIL-RECORD.
002900     05  EXPD-CODE                   PIC X(12).
003000*           UNIQUE EXPENDITURE TRANSACTION CODE
003100     05  EXPD-AMOUNT                 PIC S9(9)V99.
003200*           AMOUNT SPENT - CEDIS - 2 DECIMAL PLACES
003300     05  EXPD-DATE                   PIC 9(8).
003400*           TRANSACTION DATE - CCYYMMDD - NORMALIZED ON INPUT
003500     05  EXPD-PHASE                  PIC X(20).
003600*           PROJECT PHASE - CONSTRUCTION / MARKETING / SALES ETC
003700     05  EXPD-CATEGORY               PIC X(20).
003800*           SPENDING CATEGORY - CEMENT / PRINTING / ADVERTISING
003900     05  EXPD-ACCOUNT-ID              PIC X(10).
004000*           FUNDING ACCOUNT ID - FOREIGN KEY TO ACCT-MASTER-RECORD
004100     05  EXPD-RECEIPT-PATH           PIC X(60).
004200*           OPTIONAL SCANNED-RECEIPT REFERENCE - CARRIED, NOT READ
004300     05  FILLER                      PIC X(09).
004400 
004500*-----------------------------------------------------------------*
004600*  DATE BROKEN OUT BY CENTURY/YEAR/MONTH/DAY FOR THE ANALYSIS     *
004700*  AND MONTHLY-SPEND/TREND BREAK LOGIC IN CFTANLS.                *
004800*-----------------------------------------------------------------*
004900 01  EXPD-DATE-BRK REDEFINES EXPD-DETAIL-RECORD.
005000     05  FILLER                      PIC X(12).
005100     05  FILLER                      PIC X(11).
005200     05  EXPD-DATE-CCYY              PIC 9(4).
005300     05  EXPD-DATE-MM                PIC 9(2).
005400     05  EXPD-DATE-DD                PIC 9(2).
005500     05  FILLER                      PIC X(119).
005600 
005700*-----------------------------------------------------------------*
005800*  WORKING-STORAGE EXPENDITURE TABLE - FULL-TABLE LOAD OF THE     *
005900*  POSTED-EXPENDITURES LEDGER FOR THE ANALYSIS SUITE.  LOADED IN  *
006000*  LEDGER ORDER, WHICH IS POSTING ORDER, NOT DATE ORDER.          *
006100*-----------------------------------------------------------------*
006200 01  EXPD-TABLE-CONTROL.
006300     05  EXPD-TAB-COUNT              PIC 9(4)  COMP-3 VALUE ZEROS.
006400     05  EXPD-TAB-MAX                PIC 9(4)  COMP-3 VALUE 9999.
006500     05  FILLER                      PIC X(08).
006600 01  EXPD-TABLE.
006700     05  EXPD-TAB-ENTRY              OCCURS 9999 TIMES
006800                                     INDEXED BY EXPD-NDX.
006900         10  EXPD-TAB-CODE           PIC X(12).
007000         10  EXPD-TAB-AMOUNT         PIC S9(9)V99.
007100         10  EXPD-TAB-DATE           PIC 9(8).
007200         10  EXPD-TAB-PHASE          PIC X(20).
007300         10  EXPD-TAB-CATEGORY       PIC X(20).
007400         10  EXPD-TAB-ACCOUNT-ID     PIC X(10).
007500         10  FILLER                  PIC X(10).
007600 
007700*-----------------------------------------------------------------*
007800*  WORKING STORAGE WORK AREA USED WHILE UNSTRINGING THE RAW       *
007900*  DD-MM-YYYY FILE DATE INTO EXPD-DATE (CCYYMMDD).                *
008000*-----------------------------------------------------------------*
008100 01  EXPD-FILE-DATE-WORK.
008200     05  EXPD-FD-DD                  PIC X(02).
008300     05  EXPD-FD-MM                  PIC X(02).
008400     05  EXPD-FD-CCYY                PIC X(04).
008500     05  FILLER                      PIC X(06).
