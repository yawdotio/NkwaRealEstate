000100* CATGMST.cpybk
000200*****************************************************************
000300*  CATEGORY MASTER RECORD - ONE SPENDING CATEGORY NAME PER LINE  *
000400*  OF THE CATEGORIES CONTROL FILE.  NAMES ARE HELD LOWER-CASE    *
000500*  AND MUST BE UNIQUE AFTER TRIM/LOWER-CASE NORMALIZATION.       *
000600*****************************************************************
000700*
000800* AMENDMENT HISTORY:
000900*-----------------------------------------------------------------*
001000* TAG     DATE       DEV   DESCRIPTION
001100* ------- ---------- ----- ----------------------------------
001200* CFT0003 14/03/1991 RJT   INITIAL VERSION                              CFT0003 
001300* CFT0027 11/02/2000 KOB   WIDENED FROM 20 TO 30 BYTES FOR              CFT0027 
001400* CFT0027               LONGER MARKETING CATEGORY NAMES                 CFT0027 
001500* CFT0027 14/01/2000 ADW   ADDED CATG-TABLE FOR THE CATEGORY            CFT0027 
001600* CFT0027               MAINTENANCE RUN - GCFT027                       CFT0027 
001700*-----------------------------------------------------------------*
001800 
001900 01  CATG-MASTER-RECORD.
002000     05  CATG-NAME                   PIC X(30).
002100*           CATEGORY NAME - STORED TRIMMED AND LOWER-CASE
002200     05  FILLER                      PIC X(10).
002300 
002400*-----------------------------------------------------------------*
002500*  WORKING-STORAGE CATEGORY TABLE - FULL-TABLE LOAD PER RUN.      *
002600*-----------------------------------------------------------------*
002700 01  CATG-TABLE-CONTROL.
002800     05  CATG-TAB-COUNT              PIC 9(4)  COMP-3 VALUE ZEROS.
002900     05  CATG-TAB-MAX                PIC 9(4)  COMP-3 VALUE 9999.
003000     05  FILLER                      PIC X(08).
003100 01  CATG-TABLE.
003200     05  CATG-TAB-ENTRY              OCCURS 9999 TIMES
003300                                     INDEXED BY CATG-NDX.
003400         10  CATG-TAB-NAME           PIC X(30).
