000100* ALRTTAB.cpybk
000200*****************************************************************
000300*  BALANCE ALERT WORKING-STORAGE TABLE - BANK TRACKER LOW        *
000400*  BALANCE MONITORING.  IN-MEMORY ONLY FOR THE DURATION OF A     *
000500*  CFTBTRK RUN - NEVER WRITTEN TO A FILE, PER THE SYSTEM SPEC.   *
000600*****************************************************************
000700*
000800* AMENDMENT HISTORY:
000900*-----------------------------------------------------------------*
001000* TAG     DATE       DEV   DESCRIPTION
001100* ------- ---------- ----- ----------------------------------
001200* CFT0009 02/05/1993 RJT   INITIAL VERSION - BANK TRACKER               CFT0009 
001300* CFT0009               LOW BALANCE MONITORING - GCFT009                CFT0009 
001400* CFT0041 14/01/2005 ADW   CAPPED ALERT TABLE AT 9999 ROWS TO           CFT0041 
001500* CFT0041               MATCH THE ACCOUNT TABLE SIZE - GCFT041          CFT0041 
001600*-----------------------------------------------------------------*
001700 
001800 01  ALRT-TABLE-CONTROL.
001900     05  ALRT-TAB-COUNT              PIC 9(4)  COMP-3 VALUE ZEROS.
002000     05  ALRT-TAB-MAX                PIC 9(4)  COMP-3 VALUE 9999.
002100     05  FILLER                      PIC X(08).
002200 01  ALRT-TABLE.
002300     05  ALRT-TAB-ENTRY              OCCURS 9999 TIMES
002400                                     INDEXED BY ALRT-NDX.
002500         10  ALRT-ID                 PIC X(36).
002600*               UNIQUE ALERT IDENTIFIER - RUN-DATE/SEQUENCE BASED
002700         10  ALRT-ACCOUNT-ID         PIC X(10).
002800*               ACCOUNT THE ALERT IS FOR
002900         10  ALRT-CURRENT-BAL        PIC S9(9)V99.
003000*               BALANCE AT TIME OF ALERT
003100         10  ALRT-THRESHOLD          PIC S9(9)V99.
003200*               CONFIGURED THRESHOLD BREACHED
003300         10  ALRT-DATE               PIC 9(8).
003400*               DATE THE ALERT WAS RAISED - CCYYMMDD
003500         10  ALRT-READ-FLAG          PIC X(01).
003600             88  ALRT-UNREAD             VALUE "N".
003700             88  ALRT-IS-READ            VALUE "Y".
003800         10  FILLER                  PIC X(13).
003900 
004000*-----------------------------------------------------------------*
004100*  THRESHOLD PARAMETER TABLE - LOADED FROM THE THRESHLD FILE,     *
004200*  ONE ADMINISTRATOR-SET THRESHOLD PER MONITORED ACCOUNT.         *
004300*-----------------------------------------------------------------*
004400 01  THRSH-TABLE-CONTROL.
004500     05  THRSH-TAB-COUNT             PIC 9(4)  COMP-3 VALUE ZEROS.
004600     05  THRSH-TAB-MAX               PIC 9(4)  COMP-3 VALUE 9999.
004700     05  FILLER                      PIC X(08).
004800 01  THRSH-TABLE.
004900     05  THRSH-TAB-ENTRY             OCCURS 9999 TIMES
005000                                     INDEXED BY THRSH-NDX.
005100         10  THRSH-ACCOUNT-ID        PIC X(10).
005200         10  THRSH-AMOUNT            PIC S9(9)V99.
005300         10  FILLER                  PIC X(10).
