000100* ACCTMST.cpybk
000200*****************************************************************
000300*  ACCOUNT MASTER RECORD - COMPANY BANK ACCOUNT CONTROL          *
000400*  ONE ENTRY PER COMPANY BANK ACCOUNT USED TO FUND               *
000500*  CONSTRUCTION / MARKETING / SALES PHASE EXPENDITURES.          *
000600*  PARSED FROM THE PIPE-DELIMITED ACCOUNTS MASTER FILE BY        *
000700*  CFTPOST PARAGRAPH B120 AND HELD IN THE WORKING-STORAGE        *
000800*  ACCOUNT TABLE FOR THE DURATION OF A RUN.                      *
000900*****************************************************************
001000*
001100* AMENDMENT HISTORY:
001200*-----------------------------------------------------------------*
001300* TAG     DATE       DEV   DESCRIPTION
001400* ------- ---------- ----- ----------------------------------
001500* CFT0001 14/03/1991 RJT   INITIAL VERSION - ACCOUNT MASTER             CFT0001 
001600* CFT0001               LAYOUT FOR PHASE 1 GO-LIVE                      CFT0001 
001700* CFT0014 02/11/1994 MNA   EXPANDED EXPENDITURE CODE LIST FROM          CFT0014 
001800* CFT0014               50 TO 200 ENTRIES PER ACCOUNT - GCFT014         CFT0014 
001900* CFT0022 19/09/1998 KOB   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS          CFT0022 
002000* CFT0022               FOUND IN THIS RECORD - NO CHANGE REQD.          CFT0022 
002100* CFT0031 07/02/2001 ADW   ADDED ACCT-BALANCE-EDIT REDEFINES FOR        CFT0031 
002200* CFT0031               BRANCH STATEMENT PRINTING - GCFT031             CFT0031 
002300*-----------------------------------------------------------------*
002400 
002500 01  ACCT-MASTER-RECORD.
002600     05  ACCT-ID                     PIC X(10).
002700*           UNIQUE BANK ACCOUNT IDENTIFIER - TABLE KEY
002800     05  ACCT-BANK-NAME              PIC X(30).
002900*           NAME OF THE BANK HOLDING THE ACCOUNT
003000     05  ACCT-BALANCE                PIC S9(9)V99.
003100*           CURRENT BALANCE - CEDIS - 2 DECIMAL PLACES
003200     05  ACCT-EXP-COUNT              PIC 9(4).
003300*           NUMBER OF EXPENDITURE CODES POSTED TO THIS ACCOUNT
003400     05  ACCT-EXP-CODE-TBL           PIC X(10)
003500                                     OCCURS 200 TIMES.
003600*           EXPENDITURE CODES DRAWN AGAINST THIS ACCOUNT
003700     05  FILLER                      PIC X(24).
003800 
003900*-----------------------------------------------------------------*
004000*  ALTERNATE VIEW OF THE BALANCE FOR EDITED STATEMENT PRINTING.   *
004100*-----------------------------------------------------------------*
004200 01  ACCT-BALANCE-EDIT REDEFINES ACCT-MASTER-RECORD.
004300     05  FILLER                      PIC X(10).
004400     05  FILLER                      PIC X(30).
004500     05  ACCT-BALANCE-SIGN           PIC S9(9)V99 SIGN IS TRAILING
004600                                     SEPARATE CHARACTER.
004700     05  FILLER                      PIC X(229).
004800 
004900*-----------------------------------------------------------------*
005000*  WORKING-STORAGE ACCOUNT TABLE - FULL-TABLE LOAD PER RUN.       *
005100*-----------------------------------------------------------------*
005200 01  ACCT-TABLE-CONTROL.
005300     05  ACCT-TAB-COUNT              PIC 9(4)  COMP-3 VALUE ZEROS.
005400     05  ACCT-TAB-MAX                PIC 9(4)  COMP-3 VALUE 9999.
005500     05  FILLER                      PIC X(08).
005600 01  ACCT-TABLE.
005700     05  ACCT-TAB-ENTRY              OCCURS 9999 TIMES
005800                                     INDEXED BY ACCT-NDX.
005900         10  ACCT-TAB-ID             PIC X(10).
006000         10  ACCT-TAB-BANK-NAME      PIC X(30).
006100         10  ACCT-TAB-BALANCE        PIC S9(9)V99.
006200         10  ACCT-TAB-EXP-COUNT      PIC 9(4).
006300         10  ACCT-TAB-EXP-CODES      PIC X(10) OCCURS 200 TIMES.
006400         10  FILLER                  PIC X(24).
