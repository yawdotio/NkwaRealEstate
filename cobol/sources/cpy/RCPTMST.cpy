000100* RCPTMST.cpybk
000200*****************************************************************
000300*  RECEIPT / INVOICE DETAIL RECORD - ONE PER RECEIPT RAISED      *
000400*  AGAINST AN EXPENDITURE, EITHER AUTO-GENERATED BY CFTPOST OR   *
000500*  CARRIED FORWARD BY CFTRCPT THROUGH ITS VALIDATE/REJECT        *
000600*  PROCESSING QUEUE.  COMMA-DELIMITED ON THE RECEIPTS FILE.      *
000700*****************************************************************
000800*
000900* AMENDMENT HISTORY:
001000*-----------------------------------------------------------------*
001100* TAG     DATE       DEV   DESCRIPTION
001200* ------- ---------- ----- ----------------------------------
001300* CFT0004 14/03/1991 RJT   INITIAL VERSION                              CFT0004 
001400* CFT0019 06/07/1996 MNA   ADDED RCPT-FILE-PATH FOR SCANNED             CFT0019 
001500* CFT0019               IMAGE/PDF REFERENCE - GCFT019                   CFT0019 
001600* CFT0045 16/08/2006 ADW   ADDED PROCESSED STATUS AND THE               CFT0045 
001700* CFT0045               RECENTLY-PROCESSED HISTORY TABLE                CFT0045 
001800* CFT0045               (50-ENTRY BOUNDED STACK) - GCFT045              CFT0045 
001900* CFT0045 16/08/2006 ADW   ADDED RCPT-TABLE - FULL-TABLE LOAD           CFT0045 
002000* CFT0045               OF THE RECEIPTS MASTER FOR CFTRCPT              CFT0045 
002100*-----------------------------------------------------------------*
002200 
002300 01  RCPT-MASTER-RECORD.
002400     05  RCPT-ID                     PIC X(20).
002500*           UNIQUE RECEIPT ID - FORMAT RCP-<EXPENDITURE CODE>
002600     05  RCPT-NUMBER                 PIC X(20).
002700*           RECEIPT NUMBER - FORMAT R<TIMESTAMP> WHEN AUTO-GEN
002800     05  RCPT-DATE                   PIC 9(8).
002900*           RECEIPT DATE - CCYYMMDD - NORMALIZED ON INPUT
003000     05  RCPT-AMOUNT                 PIC S9(9)V99.
003100*           RECEIPT AMOUNT - CEDIS - 2 DECIMAL PLACES
003200     05  RCPT-PHASE                  PIC X(20).
003300*           PROJECT PHASE ASSOCIATED WITH THE RECEIPT
003400     05  RCPT-DESCRIPTION            PIC X(60).
003500*           FREE-TEXT DESCRIPTION - AUTO-GEN <CATEGORY> - <PHASE>
003600     05  RCPT-EXPENDITURE-ID         PIC X(12).
003700*           LINKED EXPENDITURE CODE - MAY BE BLANK UNTIL VALIDATED
003800     05  RCPT-STATUS                 PIC X(9).
003900         88  RCPT-STATUS-PENDING         VALUE "PENDING".
004000         88  RCPT-STATUS-VALIDATED       VALUE "VALIDATED".
004100         88  RCPT-STATUS-REJECTED        VALUE "REJECTED".
004200         88  RCPT-STATUS-PROCESSED       VALUE "PROCESSED".
004300     05  RCPT-FILE-PATH              PIC X(60).
004400*           OPTIONAL SCANNED IMAGE/PDF PATH - CARRIED, NOT READ
004500     05  FILLER                      PIC X(11).
004600 
004700*-----------------------------------------------------------------*
004800*  ALTERNATE VIEW SEPARATING THE DATE OUT OF A FRESHLY-BUILT      *
004900*  RECORD SO CFTPOST CAN SANITY-TRACE THE RECEIPT IT JUST RAISED  *
005000*  IN PARAGRAPH D210 WITHOUT A SEPARATE UNSTRING.                 *
005100*-----------------------------------------------------------------*
005200 01  RCPT-DATE-BRK REDEFINES RCPT-MASTER-RECORD.
005300     05  FILLER                      PIC X(40).
005400     05  RCPT-DATE-CCYY              PIC 9(4).
005500     05  RCPT-DATE-MM                PIC 9(2).
005600     05  RCPT-DATE-DD                PIC 9(2).
005700     05  FILLER                      PIC X(163).
005800 
005900*-----------------------------------------------------------------*
006000*  BOUNDED RECENTLY-PROCESSED HISTORY - MAX 50 ENTRIES, OLDEST    *
006100*  DROPPED FIRST (FIFO-BEHIND-A-STACK PER THE RECEIPT WORKFLOW).  *
006200*-----------------------------------------------------------------*
006300 01  RCPT-HISTORY-CONTROL.
006400     05  RCPT-HIST-COUNT             PIC 9(2)  COMP-3 VALUE ZERO.
006500     05  RCPT-HIST-MAX               PIC 9(2)  COMP-3 VALUE 50.
006600     05  FILLER                      PIC X(06).
006700 01  RCPT-HISTORY-TABLE.
006800     05  RCPT-HIST-ENTRY             OCCURS 50 TIMES
006900                                     INDEXED BY RCPT-HIST-NDX.
007000         10  RCPT-HIST-ID            PIC X(20).
007100         10  RCPT-HIST-STATUS        PIC X(09).
007200         10  RCPT-HIST-EXPD-ID       PIC X(12).
007300         10  FILLER                  PIC X(09).
007400 
007500*-----------------------------------------------------------------*
007600*  WORKING-STORAGE RECEIPT TABLE - FULL-TABLE LOAD PER RUN.  TABLE *
007700*  ORDER IS FILE ARRIVAL ORDER, WHICH IS THE FIFO PROCESSING       *
007800*  ORDER FOR PENDING RECEIPTS.                                    *
007900*-----------------------------------------------------------------*
008000 01  RCPT-TABLE-CONTROL.
008100     05  RCPT-TAB-COUNT              PIC 9(4)  COMP-3 VALUE ZEROS.
008200     05  RCPT-TAB-MAX                PIC 9(4)  COMP-3 VALUE 9999.
008300     05  FILLER                      PIC X(08).
008400 01  RCPT-TABLE.
008500     05  RCPT-TAB-ENTRY               OCCURS 9999 TIMES
008600                                      INDEXED BY RCPT-NDX.
008700         10  RCPT-TAB-ID              PIC X(20).
008800         10  RCPT-TAB-NUMBER          PIC X(20).
008900         10  RCPT-TAB-DATE            PIC 9(8).
009000         10  RCPT-TAB-AMOUNT          PIC S9(9)V99.
009100         10  RCPT-TAB-PHASE           PIC X(20).
009200         10  RCPT-TAB-DESCRIPTION     PIC X(60).
009300         10  RCPT-TAB-EXPENDITURE-ID  PIC X(12).
009400         10  RCPT-TAB-STATUS          PIC X(09).
009500             88  RCPT-TAB-PENDING         VALUE "PENDING".
009600         10  RCPT-TAB-FILE-PATH       PIC X(60).
009700         10  FILLER                   PIC X(11).
