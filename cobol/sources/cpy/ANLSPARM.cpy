000100* ANLSPARM.cpybk
000200*****************************************************************
000300*  FINANCIAL ANALYSIS REQUEST PARAMETERS - ONE CONTROL RECORD    *
000400*  PER RUN OF CFTANLS, SUPPLIED BY THE REQUESTING DEPARTMENT IN  *
000500*  PLACE OF THE ONLINE ANALYSIS MENU SELECTIONS.                 *
000600*****************************************************************
000700*
000800* AMENDMENT HISTORY:
000900*-----------------------------------------------------------------*
001000* TAG     DATE       DEV   DESCRIPTION
001100* ------- ---------- ----- ----------------------------------
001200* CFT0052 11/09/2008 ADW   INITIAL VERSION - REQ GCFT052                CFT0052 
001300*-----------------------------------------------------------------*
001400 
001500 01  ANLS-PARM-RECORD.
001600     05  ANLS-START-DATE             PIC 9(8).
001700*           START OF REQUESTED PERIOD - CCYYMMDD - INCLUSIVE
001800     05  ANLS-END-DATE                PIC 9(8).
001900*           END OF REQUESTED PERIOD - CCYYMMDD - INCLUSIVE
002000     05  ANLS-YEAR                   PIC 9(4).
002100*           YEAR REQUESTED FOR THE MONTHLY SPENDING REPORT
002200     05  ANLS-FUTURE-DAYS            PIC 9(4).
002300*           NUMBER OF FUTURE DAYS FOR THE SPENDING PROJECTION
002400     05  ANLS-PLANNED-BUDGET         PIC S9(9)V99.
002500*           PLANNED BUDGET FIGURE FOR THE VARIANCE CALCULATION
002600     05  ANLS-TOP-N                  PIC 9(4).
002700*           NUMBER OF TOP SPENDING CATEGORIES REQUESTED
002800     05  FILLER                      PIC X(20).
