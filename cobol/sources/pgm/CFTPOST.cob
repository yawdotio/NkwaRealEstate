000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CFTPOST.
000500 AUTHOR.         R J TETTEH.
000600 INSTALLATION.   GHANA CONSTRUCTION FINANCE - BATCH SYSTEMS.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  NIGHTLY POSTING RUN.  READS THE ACCOUNT MASTER
001200*               INTO A WORKING-STORAGE TABLE, POSTS A BATCH OF
001300*               EXPENDITURE TRANSACTIONS AGAINST THE FUNDING
001400*               ACCOUNTS, AUTO-RAISES A PENDING RECEIPT FOR
001500*               EACH POSTED EXPENDITURE, REWRITES THE ACCOUNT
001600*               MASTER AND PRINTS THE RUN CONTROL TOTALS AND
001700*               ACCOUNT SUMMARY REPORT.
001800*
001900*===================================================================*
002000*
002100* HISTORY OF AMENDMENT :
002200*===================================================================*
002300*
002400* CFT0001 - RJT    - 14/03/1991 - PHASE 1 GO-LIVE                       CFT0001 
002500*                    - INITIAL VERSION - SINGLE-FILE POSTING            CFT0001 
002600*                      RUN REPLACING THE MANUAL CASHBOOK.               CFT0001 
002700*-------------------------------------------------------------------*
002800* CFT0008 - MNA    - 19/08/1992 - REQ GCFT008                           CFT0008 
002900*                    - ADDED AUTO-GENERATED PENDING RECEIPT ON          CFT0008 
003000*                      EVERY SUCCESSFUL POST.                           CFT0008 
003100*-------------------------------------------------------------------*
003200* CFT0014 02/11/1994 MNA   EXPANDED EXPENDITURE CODE LIST FROM          CFT0014 
003300*                    50 TO 200 ENTRIES PER ACCOUNT - GCFT014            CFT0014 
003400*-------------------------------------------------------------------*
003500* CFT0019 - MNA    - 06/07/1996 - REQ GCFT019                           CFT0019 
003600*                    - CARRY EXP-RECEIPT-PATH THROUGH UNCHANGED         CFT0019 
003700*                      - NOT OPENED OR VALIDATED BY THIS RUN.           CFT0019 
003800*-------------------------------------------------------------------*
003900* CFT0022 - KOB    - 19/09/1998 - Y2K REMEDIATION                       CFT0022 
004000*                    - EXP-DATE AND WK-C-RUN-DATE EXPANDED TO           CFT0022 
004100*                      8-BYTE CCYYMMDD.  DATE-WINDOWING REMOVED         CFT0022 
004200*                      FROM THE OLD 2-DIGIT YEAR COMPARE LOGIC.         CFT0022 
004300*-------------------------------------------------------------------*
004400* CFT0033 - ADW    - 02/06/2001 - REQ GCFT033                           CFT0033 
004500*                    - CHANGED SUFFICIENCY TEST IN CFTVACC FROM         CFT0033 
004600*                      > TO >= SO A FULL-BALANCE EXPENDITURE IS         CFT0033 
004700*                      NO LONGER REJECTED.                              CFT0033 
004800*-------------------------------------------------------------------*
004900* CFT0046 - ADW    - 03/09/2006 - REQ GCFT046                           CFT0046 
005000*                    - ADDED THE POSTED-DETAIL WORKING TABLE SO         CFT0046 
005100*                      F200 CAN PRINT AMOUNT/CATEGORY PER               CFT0046 
005200*                      EXPENDITURE ON THE ACCOUNT SUMMARY.              CFT0046 
005300*-------------------------------------------------------------------*
005400* CFT0064 - EKO    - 11/04/2014 - REQ GCFT064                           CFT0064 
005500*                    - E110 WAS STRINGING ACCT-TAB-BALANCE OUT AS       CFT0064 
005600*                      RAW STORAGE BYTES - NO DECIMAL POINT.  ANY       CFT0064 
005700*                      RUN AFTER THE FIRST CORRUPTED EVERY BALANCE      CFT0064 
005800*                      ON RE-READ.  ADDED Y710 TO REBUILD THE           CFT0064 
005900*                      BALANCE AS DISPLAY-TEXT BEFORE WRITING.          CFT0064 
006000*-------------------------------------------------------------------*
006100* CFT0066 - STA    - 30/09/2015 - STANDARDS REVIEW GCFT066              CFT0066 
006200*                    - ADDED LEVEL-77 SCRATCH COUNT/SWITCH PER          CFT0066 
006300*                      SHOP CODING STANDARD - NONE WERE PRESENT         CFT0066 
006400*                      IN THIS PROGRAM BEFORE THIS CHANGE.              CFT0066 
006500*-------------------------------------------------------------------*
006600* CFT0073 - STA    - 14/10/2015 - REQ GCFT073                           CFT0073 
006700*                    - D210 WAS RAISING RECEIPTS PIPE-DELIMITED.        CFT0073 
006800*                      RCPTMST.CPYBK HAS ALWAYS SAID COMMA-             CFT0073 
006900*                      DELIMITED - CFT0065 ON CFTRCPT PATCHED THE       CFT0073 
007000*                      WRONG END OF THE MISMATCH BACK IN 2014.          CFT0073 
007100*                      PUT D210 BACK ON A COMMA HERE.                   CFT0073 
007200*-------------------------------------------------------------------*
007300* CFT0074 - STA    - 14/10/2015 - REQ GCFT074                           CFT0074 
007400*                    - D200 WAS STRINGING THE LEDGER AMOUNT OUT TO      CFT0074 
007500*                      EXPDOUT AS RAW STORAGE BYTES, THE SAME BUG       CFT0074 
007600*                      CFT0064 FIXED ON E110 FOR ACCTFILE.  NOW         CFT0074 
007700*                      CALLS Y710 AND STRINGS THE DISPLAY-TEXT          CFT0074 
007800*                      RESULT INSTEAD, LIKE E110 DOES.                  CFT0074 
007900*===================================================================*
008000*
008100 ENVIRONMENT DIVISION.
008200**********************
008300 CONFIGURATION SECTION.
008400 SOURCE-COMPUTER.  IBM-AS400.
008500 OBJECT-COMPUTER.  IBM-AS400.
008600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
008700                   UPSI-0 IS UPSI-SWITCH-0
008800                       ON  STATUS IS U0-RERUN
008900                       OFF STATUS IS U0-NORMAL-RUN
009000                   CLASS NUMERIC-CLASS IS "0" THRU "9".
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300     SELECT ACCTFILE  ASSIGN TO ACCTFILE
009400            ORGANIZATION  IS LINE SEQUENTIAL
009500            FILE STATUS   IS WK-C-FILE-STATUS.
009600     SELECT EXPDIN    ASSIGN TO EXPDIN
009700            ORGANIZATION  IS LINE SEQUENTIAL
009800            FILE STATUS   IS WK-C-FILE-STATUS.
009900     SELECT EXPDOUT   ASSIGN TO EXPDOUT
010000            ORGANIZATION  IS LINE SEQUENTIAL
010100            FILE STATUS   IS WK-C-FILE-STATUS.
010200     SELECT RCPTFILE  ASSIGN TO RCPTFILE
010300            ORGANIZATION  IS LINE SEQUENTIAL
010400            FILE STATUS   IS WK-C-FILE-STATUS.
010500     SELECT POSTRPT   ASSIGN TO POSTRPT
010600            ORGANIZATION  IS LINE SEQUENTIAL
010700            FILE STATUS   IS WK-C-FILE-STATUS.
010800***************
010900 DATA DIVISION.
011000***************
011100 FILE SECTION.
011200**************
011300 FD  ACCTFILE
011400     LABEL RECORDS ARE OMITTED
011500     DATA RECORD IS ACCT-FILE-LINE.
011600 01  ACCT-FILE-LINE                 PIC X(2260).
011700 FD  EXPDIN
011800     LABEL RECORDS ARE OMITTED
011900     DATA RECORD IS EXPD-FILE-LINE.
012000 01  EXPD-FILE-LINE                 PIC X(200).
012100 FD  EXPDOUT
012200     LABEL RECORDS ARE OMITTED
012300     DATA RECORD IS EXPD-OUT-LINE.
012400 01  EXPD-OUT-LINE                  PIC X(200).
012500 FD  RCPTFILE
012600     LABEL RECORDS ARE OMITTED
012700     DATA RECORD IS RCPT-FILE-LINE.
012800 01  RCPT-FILE-LINE                 PIC X(250).
012900 FD  POSTRPT
013000     LABEL RECORDS ARE OMITTED
013100     DATA RECORD IS POST-PRINT-LINE.
013200 01  POST-PRINT-LINE                PIC X(132).
013300 
013400 WORKING-STORAGE SECTION.
013500*************************
013600 01    FILLER                          PIC X(24)        VALUE
013700       "** PROGRAM CFTPOST **".
013800*
013900*-------------------------------------------------------------------*
014000*  CFT0066 - STANDALONE SCRATCH FIELDS - NOT PART OF ANY RECORD OR  *
014100*  GROUP - FOR THE RUN-OPENING BANNER AND THE CLOSING SCRATCH       *
014200*  COUNT TRACE ON THE JOB LOG.                                      *
014300*-------------------------------------------------------------------*
014400 77  WK-77-SCRATCH-COUNT             PIC 9(5)  COMP    VALUE ZERO.
014500 77  WK-77-FIRST-TIME-SW             PIC X(01)          VALUE "Y".
014600     88  WK-77-FIRST-TIME                VALUE "Y".
014700*
014800 01    WK-C-COMMON.
014900     COPY CFTCMWK.
015000*
015100     COPY ACCTMST.
015200     COPY EXPDTRN.
015300     COPY RCPTMST.
015400     COPY VACC.
015500*
015600*-----------------------------------------------------------------*
015700*  RUN-DATE BREAKDOWN - BUILT Y2K-STYLE WITH A HARD-CODED CENTURY *
015800*  THE SAME WAY GHOINSSTPL BUILDS ITS WS-DATE-YYMD.               *
015900*-----------------------------------------------------------------*
016000 01  WK-ACCEPT-DATE                 PIC X(06).
016100 01  WK-RUN-DATE-YYMD.
016200     05  WK-RUN-DATE-CEN            PIC X(02)   VALUE "20".
016300     05  WK-RUN-DATE-YMD            PIC X(06).
016400 01  WK-RUN-DATE-N                  PIC 9(08).
016500 01  WK-RUN-DATE-BRK REDEFINES WK-RUN-DATE-N.
016600     05  WK-RUN-CCYY                PIC 9(04).
016700     05  WK-RUN-MM                  PIC 9(02).
016800     05  WK-RUN-DD                  PIC 9(02).
016900*
017000 01  WK-SWITCHES.
017100     05  WK-ACCT-EOF-SW             PIC X(01)   VALUE "N".
017200         88  WK-ACCT-EOF                VALUE "Y".
017300     05  WK-EXPD-EOF-SW             PIC X(01)   VALUE "N".
017400         88  WK-EXPD-EOF                VALUE "Y".
017500     05  WK-ACCT-FOUND-SW           PIC X(01)   VALUE "N".
017600         88  WK-ACCT-FOUND              VALUE "Y".
017700     05  FILLER                     PIC X(17).
017800*
017900 01  WK-CONTROL-TOTALS.
018000     05  WK-TOT-READ                PIC 9(7)      COMP-3 VALUE ZERO.
018100     05  WK-TOT-POSTED              PIC 9(7)      COMP-3 VALUE ZERO.
018200     05  WK-TOT-REJECTED            PIC 9(7)      COMP-3 VALUE ZERO.
018300     05  WK-TOT-AMOUNT              PIC S9(9)V99  COMP-3 VALUE ZERO.
018400     05  WK-RCPT-SEQ                PIC 9(5)      COMP-3 VALUE ZERO.
018500     05  FILLER                     PIC X(10).
018600*
018700*-----------------------------------------------------------------*
018800*  POSTED-DETAIL WORKING TABLE - ONE ROW PER EXPENDITURE POSTED   *
018900*  THIS RUN, USED ONLY TO DRIVE THE ACCOUNT SUMMARY REPORT.       *
019000*-----------------------------------------------------------------*
019100 01  WK-POSTED-CONTROL.
019200     05  WK-POSTED-COUNT            PIC 9(4)    COMP-3 VALUE ZERO.
019300     05  FILLER                     PIC X(08).
019400 01  WK-POSTED-TABLE.
019500     05  WK-POSTED-ENTRY            OCCURS 9999 TIMES
019600                                    INDEXED BY WK-POST-NDX.
019700         10  WK-POST-ACCOUNT-ID     PIC X(10).
019800         10  WK-POST-CODE           PIC X(12).
019900         10  WK-POST-AMOUNT         PIC S9(9)V99.
020000         10  WK-POST-CATEGORY       PIC X(20).
020100         10  FILLER                 PIC X(08).
020200*
020300*-----------------------------------------------------------------*
020400*  GENERIC DISPLAY-TEXT-TO-SIGNED-DECIMAL CONVERSION WORK AREA.   *
020500*  USED FOR EVERY MONEY FIELD UNSTRUNG OFF A FLAT FILE.           *
020600*-----------------------------------------------------------------*
020700 01  WK-AMT-CONVERT.
020800     05  WK-AMT-TEXT                PIC X(16).
020900     05  WK-AMT-SIGN                PIC X(01).
021000     05  WK-AMT-WHOLE-TEXT          PIC X(11).
021100     05  WK-AMT-DEC-TEXT            PIC X(02).
021200     05  WK-AMT-WHOLE-NUM           PIC 9(09).
021300     05  WK-AMT-DEC-NUM             PIC 9(02).
021400     05  WK-AMT-RESULT              PIC S9(9)V99.
021500     05  WK-AMT-OUT-SIGN            PIC X(01).
021600     05  WK-AMT-OUT-UNSIGNED        PIC 9(09)V99.
021700     05  WK-AMT-OUT-BRK REDEFINES WK-AMT-OUT-UNSIGNED.
021800         10  WK-AMT-OUT-WHOLE           PIC 9(09).
021900         10  WK-AMT-OUT-DEC             PIC 99.
022000     05  WK-AMT-OUT-TEXT            PIC X(16).
022100*
022200 01  WK-UNSTRING-FIELDS.
022300     05  WK-US-TOKEN1               PIC X(30).
022400     05  WK-US-TOKEN2               PIC X(30).
022500     05  WK-US-TOKEN3               PIC X(60).
022600     05  WK-US-TOKEN4               PIC X(20).
022700     05  WK-US-TOKEN5               PIC X(20).
022800     05  WK-US-TOKEN6               PIC X(10).
022900     05  WK-US-TOKEN7               PIC X(60).
023000     05  WK-US-CODE-LIST            PIC X(2000).
023100     05  WK-US-REMAINDER            PIC X(2000).
023200     05  WK-US-ONE-CODE             PIC X(10).
023300*
023400 01  WK-ACCT-OUT-REBUILD.
023500     05  WK-ACCT-OUT-CODE-NDX       PIC 9(4)    COMP.
023600*
023700*-----------------------------------------------------------------*
023800*  POSTING TRACE WORK AREA - WHOLE/DECIMAL BREAKOUT OF THE        *
023900*  REQUESTED AMOUNT AND THE RESULTING BALANCE SO THE REJECT AND   *
024000*  POST TRACE LINES READ CLEANLY ON THE JOB LOG.                  *
024100*-----------------------------------------------------------------*
024200 01  WK-TRACE-AMT-FIELD               PIC S9(9)V99.
024300 01  WK-TRACE-AMT-BRK REDEFINES WK-TRACE-AMT-FIELD.
024400     05  WK-TRACE-AMT-WHOLE           PIC S9(9).
024500     05  WK-TRACE-AMT-DEC             PIC 99.
024600 01  WK-TRACE-BAL-FIELD               PIC S9(9)V99.
024700 01  WK-TRACE-BAL-BRK REDEFINES WK-TRACE-BAL-FIELD.
024800     05  WK-TRACE-BAL-WHOLE           PIC S9(9).
024900     05  WK-TRACE-BAL-DEC             PIC 99.
025000*
025100 01  WS-CTL-LINE.
025200     05  WS-CTL-LABEL               PIC X(30).
025300     05  WS-CTL-COUNT               PIC ZZZ,ZZ9.
025400     05  WS-CTL-AMOUNT              PIC Z,ZZZ,ZZ9.99-.
025500     05  FILLER                     PIC X(75).
025600 01  WS-SUM-LINE.
025700     05  WS-SUM-LABEL               PIC X(20).
025800     05  WS-SUM-VALUE               PIC X(30).
025900     05  FILLER                     PIC X(82).
026000 01  WS-SUM-DETAIL-LINE.
026100     05  FILLER                     PIC X(04)  VALUE SPACES.
026200     05  WS-SDL-CODE                PIC X(12).
026300     05  FILLER                     PIC X(02)  VALUE SPACES.
026400     05  WS-SDL-AMOUNT              PIC Z,ZZZ,ZZ9.99-.
026500     05  FILLER                     PIC X(02)  VALUE SPACES.
026600     05  WS-SDL-CATEGORY            PIC X(20).
026700     05  FILLER                     PIC X(78).
026800 EJECT
026900****************
027000 LINKAGE SECTION.
027100****************
027200*    NONE - CFTPOST IS THE TOP-LEVEL BATCH DRIVER.
027300 EJECT
027400****************
027500 PROCEDURE DIVISION.
027600****************
027700 MAIN-MODULE.
027800     PERFORM A000-INITIALIZE-ROUTINE
027900        THRU A099-INITIALIZE-ROUTINE-EX.
028000     PERFORM B100-LOAD-ACCOUNT-TABLE
028100        THRU B199-LOAD-ACCOUNT-TABLE-EX.
028200     PERFORM C100-PROCESS-TRANSACTIONS
028300        THRU C199-PROCESS-TRANSACTIONS-EX
028400        UNTIL WK-EXPD-EOF.
028500     PERFORM E100-REWRITE-ACCOUNT-MASTER
028600        THRU E199-REWRITE-ACCOUNT-MASTER-EX.
028700     PERFORM F100-PRINT-CONTROL-TOTALS
028800        THRU F199-PRINT-CONTROL-TOTALS-EX.
028900     PERFORM F200-PRINT-ACCOUNT-SUMMARY
029000        THRU F299-PRINT-ACCOUNT-SUMMARY-EX.
029100     PERFORM Z000-END-PROGRAM-ROUTINE
029200        THRU Z999-END-PROGRAM-ROUTINE-EX.
029300     STOP RUN.
029400 
029500*---------------------------------------------------------------*
029600 A000-INITIALIZE-ROUTINE.
029700*---------------------------------------------------------------*
029800     SET U0-NORMAL-RUN               TO    TRUE.
029900     ACCEPT   WK-RUN-DATE-YMD        FROM  DATE.
030000     MOVE     WK-RUN-DATE-YYMD       TO    WK-RUN-DATE-N.
030100     MOVE     WK-RUN-DATE-N          TO    WK-C-RUN-DATE.
030200     INITIALIZE WK-CONTROL-TOTALS.
030300     INITIALIZE WK-POSTED-CONTROL.
030400 
030500     OPEN INPUT  EXPDIN.
030600     IF  NOT WK-C-SUCCESSFUL
030700         DISPLAY "CFTPOST - OPEN FILE ERROR - EXPDIN"
030800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030900         GO TO Y900-ABNORMAL-TERMINATION
031000     END-IF.
031100     OPEN OUTPUT EXPDOUT.
031200     IF  NOT WK-C-SUCCESSFUL
031300         DISPLAY "CFTPOST - OPEN FILE ERROR - EXPDOUT"
031400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031500         GO TO Y900-ABNORMAL-TERMINATION
031600     END-IF.
031700     OPEN EXTEND RCPTFILE.
031800     IF  NOT WK-C-SUCCESSFUL
031900         DISPLAY "CFTPOST - OPEN FILE ERROR - RCPTFILE"
032000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032100         GO TO Y900-ABNORMAL-TERMINATION
032200     END-IF.
032300     OPEN OUTPUT POSTRPT.
032400     IF  NOT WK-C-SUCCESSFUL
032500         DISPLAY "CFTPOST - OPEN FILE ERROR - POSTRPT"
032600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032700         GO TO Y900-ABNORMAL-TERMINATION
032800     END-IF.
032900 A099-INITIALIZE-ROUTINE-EX.
033000     EXIT.
033100 
033200*---------------------------------------------------------------*
033300 B100-LOAD-ACCOUNT-TABLE.
033400*---------------------------------------------------------------*
033500     OPEN INPUT  ACCTFILE.
033600     IF  NOT WK-C-SUCCESSFUL
033700         DISPLAY "CFTPOST - OPEN FILE ERROR - ACCTFILE"
033800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033900         GO TO Y900-ABNORMAL-TERMINATION
034000     END-IF.
034100     MOVE "N"                       TO   WK-ACCT-EOF-SW.
034200     PERFORM B110-READ-ACCOUNT-RECORD
034300        THRU B119-READ-ACCOUNT-RECORD-EX
034400        UNTIL WK-ACCT-EOF.
034500     CLOSE ACCTFILE.
034600 B199-LOAD-ACCOUNT-TABLE-EX.
034700     EXIT.
034800 
034900*---------------------------------------------------------------*
035000 B110-READ-ACCOUNT-RECORD.
035100*---------------------------------------------------------------*
035200     READ ACCTFILE
035300         AT END
035400             MOVE "Y"               TO   WK-ACCT-EOF-SW
035500         NOT AT END
035600             PERFORM B120-UNSTRING-ACCOUNT
035700                THRU B129-UNSTRING-ACCOUNT-EX
035800     END-READ.
035900 B119-READ-ACCOUNT-RECORD-EX.
036000     EXIT.
036100 
036200*---------------------------------------------------------------*
036300 B120-UNSTRING-ACCOUNT.
036400*---------------------------------------------------------------*
036500     ADD  1                          TO   ACCT-TAB-COUNT.
036600     SET  ACCT-NDX                  TO   ACCT-TAB-COUNT.
036700     MOVE SPACES                    TO   WK-US-TOKEN1 WK-US-TOKEN2
036800                                         WK-US-TOKEN4 WK-US-CODE-LIST.
036900     UNSTRING ACCT-FILE-LINE DELIMITED BY "|"
037000         INTO WK-US-TOKEN1, WK-US-TOKEN2, WK-AMT-TEXT,
037100              WK-US-TOKEN4, WK-US-CODE-LIST.
037200     MOVE WK-US-TOKEN1              TO   ACCT-TAB-ID(ACCT-NDX).
037300     MOVE WK-US-TOKEN2              TO   ACCT-TAB-BANK-NAME(ACCT-NDX).
037400     PERFORM Y700-CONVERT-AMOUNT-TEXT
037500        THRU Y799-CONVERT-AMOUNT-TEXT-EX.
037600     MOVE WK-AMT-RESULT              TO  ACCT-TAB-BALANCE(ACCT-NDX).
037700     MOVE WK-US-TOKEN4               TO  ACCT-TAB-EXP-COUNT(ACCT-NDX).
037800     MOVE ZERO                       TO  ACCT-TAB-EXP-COUNT(ACCT-NDX).
037900     PERFORM B130-UNSTRING-CODE-LIST
038000        THRU B139-UNSTRING-CODE-LIST-EX
038100        UNTIL WK-US-CODE-LIST = SPACES.
038200 B129-UNSTRING-ACCOUNT-EX.
038300     EXIT.
038400 
038500*---------------------------------------------------------------*
038600 B130-UNSTRING-CODE-LIST.
038700*---------------------------------------------------------------*
038800*    PEELS ONE COMMA-SEPARATED EXPENDITURE CODE OFF THE FRONT OF
038900*    WK-US-CODE-LIST AND APPENDS IT TO THE ACCOUNT ENTRY.
039000     MOVE WK-US-CODE-LIST           TO   WK-US-REMAINDER.
039100     MOVE SPACES                    TO   WK-US-CODE-LIST WK-US-ONE-CODE.
039200     UNSTRING WK-US-REMAINDER DELIMITED BY ","
039300         INTO WK-US-ONE-CODE, WK-US-CODE-LIST.
039400     IF  WK-US-ONE-CODE             NOT =  SPACES
039500         ADD  1                      TO  ACCT-TAB-EXP-COUNT(ACCT-NDX)
039600         MOVE WK-US-ONE-CODE         TO  ACCT-TAB-EXP-CODES
039700              (ACCT-NDX, ACCT-TAB-EXP-COUNT(ACCT-NDX))
039800     END-IF.
039900 B139-UNSTRING-CODE-LIST-EX.
040000     EXIT.
040100 
040200*---------------------------------------------------------------*
040300 C100-PROCESS-TRANSACTIONS.
040400*---------------------------------------------------------------*
040500     PERFORM C110-READ-EXPENDITURE-RECORD
040600        THRU C119-READ-EXPENDITURE-RECORD-EX.
040700     IF  NOT WK-EXPD-EOF
040800         PERFORM D100-VALIDATE-AND-POST
040900            THRU D199-VALIDATE-AND-POST-EX
041000     END-IF.
041100 C199-PROCESS-TRANSACTIONS-EX.
041200     EXIT.
041300 
041400*---------------------------------------------------------------*
041500 C110-READ-EXPENDITURE-RECORD.
041600*---------------------------------------------------------------*
041700     READ EXPDIN
041800         AT END
041900             MOVE "Y"               TO   WK-EXPD-EOF-SW
042000         NOT AT END
042100             ADD  1                  TO   WK-TOT-READ
042200             ADD  1                  TO   WK-77-SCRATCH-COUNT
042300             IF   WK-77-FIRST-TIME
042400                  DISPLAY "CFTPOST - TRANSACTION PROCESSING STARTED"
042500                  MOVE "N"           TO   WK-77-FIRST-TIME-SW
042600             END-IF
042700             PERFORM C120-UNSTRING-EXPENDITURE
042800                THRU C129-UNSTRING-EXPENDITURE-EX
042900     END-READ.
043000 C119-READ-EXPENDITURE-RECORD-EX.
043100     EXIT.
043200 
043300*---------------------------------------------------------------*
043400 C120-UNSTRING-EXPENDITURE.
043500*---------------------------------------------------------------*
043600*    EXPD RECORD LAYOUT ON THE FLAT FILE IS -
043700*    CODE|AMOUNT|DATE(DD-MM-CCYY)|PHASE|CATEGORY|ACCT-ID|RCPT-PATH
043800     MOVE SPACES                    TO   EXPD-DETAIL-RECORD.
043900     UNSTRING EXPD-FILE-LINE DELIMITED BY "|"
044000         INTO WK-US-TOKEN1, WK-AMT-TEXT, WK-US-TOKEN3,
044100              WK-US-TOKEN4, WK-US-TOKEN5, WK-US-TOKEN6,
044200              WK-US-TOKEN7.
044300     MOVE WK-US-TOKEN1              TO   EXPD-CODE.
044400     MOVE WK-US-TOKEN4              TO   EXPD-PHASE.
044500     MOVE WK-US-TOKEN5              TO   EXPD-CATEGORY.
044600     MOVE WK-US-TOKEN6              TO   EXPD-ACCOUNT-ID.
044700     MOVE WK-US-TOKEN7              TO   EXPD-RECEIPT-PATH.
044800     PERFORM Y700-CONVERT-AMOUNT-TEXT
044900        THRU Y799-CONVERT-AMOUNT-TEXT-EX.
045000     MOVE WK-AMT-RESULT              TO  EXPD-AMOUNT.
045100     UNSTRING WK-US-TOKEN3 DELIMITED BY "-"
045200         INTO EXPD-FD-DD, EXPD-FD-MM, EXPD-FD-CCYY.
045300     MOVE EXPD-FD-CCYY               TO  EXPD-DATE-CCYY.
045400     MOVE EXPD-FD-MM                 TO  EXPD-DATE-MM.
045500     MOVE EXPD-FD-DD                 TO  EXPD-DATE-DD.
045600 C129-UNSTRING-EXPENDITURE-EX.
045700     EXIT.
045800 
045900*---------------------------------------------------------------*
046000 D100-VALIDATE-AND-POST.
046100*---------------------------------------------------------------*
046200     PERFORM D110-SEARCH-ACCOUNT
046300        THRU D119-SEARCH-ACCOUNT-EX.
046400     MOVE EXPD-ACCOUNT-ID            TO  WK-C-VACC-ACCOUNT-ID.
046500     MOVE EXPD-AMOUNT                TO  WK-C-VACC-AMOUNT.
046600     IF  WK-ACCT-FOUND
046700         MOVE "Y"                    TO  WK-C-VACC-FOUND-IND
046800         MOVE ACCT-TAB-BALANCE(ACCT-NDX)
046900                                      TO  WK-C-VACC-CUR-BALANCE
047000     ELSE
047100         MOVE "N"                    TO  WK-C-VACC-FOUND-IND
047200         MOVE ZERO                   TO  WK-C-VACC-CUR-BALANCE
047300     END-IF.
047400     CALL "CFTVACC" USING WK-C-VACC-RECORD.
047500     IF  WK-C-VACC-ERROR-CD          NOT =  SPACES
047600         PERFORM D150-REJECT-TRANSACTION
047700            THRU D159-REJECT-TRANSACTION-EX
047800     ELSE
047900         PERFORM D200-POST-EXPENDITURE
048000            THRU D299-POST-EXPENDITURE-EX
048100     END-IF.
048200 D199-VALIDATE-AND-POST-EX.
048300     EXIT.
048400 
048500*---------------------------------------------------------------*
048600 D110-SEARCH-ACCOUNT.
048700*---------------------------------------------------------------*
048800     MOVE "N"                       TO   WK-ACCT-FOUND-SW.
048900     SET  ACCT-NDX                  TO   1.
049000     SEARCH ACCT-TAB-ENTRY
049100         AT END
049200             NEXT SENTENCE
049300         WHEN ACCT-TAB-ID(ACCT-NDX) = EXPD-ACCOUNT-ID
049400             MOVE "Y"                TO  WK-ACCT-FOUND-SW.
049500 D119-SEARCH-ACCOUNT-EX.
049600     EXIT.
049700 
049800*---------------------------------------------------------------*
049900 D150-REJECT-TRANSACTION.
050000*---------------------------------------------------------------*
050100     ADD  1                          TO  WK-TOT-REJECTED.
050200     MOVE WK-C-VACC-AMOUNT           TO  WK-TRACE-AMT-FIELD.
050300     DISPLAY "CFTPOST - TRANSACTION REJECTED - " EXPD-CODE
050400             " - " WK-C-VACC-ERROR-CD " - AMOUNT "
050500             WK-TRACE-AMT-WHOLE "." WK-TRACE-AMT-DEC.
050600 D159-REJECT-TRANSACTION-EX.
050700     EXIT.
050800 
050900*---------------------------------------------------------------*
051000 D200-POST-EXPENDITURE.
051100*---------------------------------------------------------------*
051200*    ATOMIC POST - WITHDRAW FROM THE ACCOUNT, RECORD THE CODE,
051300*    APPEND THE LEDGER LINE AND RAISE THE PENDING RECEIPT.
051400     MOVE WK-C-VACC-NEW-BALANCE      TO  ACCT-TAB-BALANCE(ACCT-NDX).
051500     MOVE WK-C-VACC-NEW-BALANCE      TO  WK-TRACE-BAL-FIELD.
051600     DISPLAY "CFTPOST - POSTED - " EXPD-CODE " ACCT "
051700         EXPD-ACCOUNT-ID " NEW BALANCE " WK-TRACE-BAL-WHOLE
051800         "." WK-TRACE-BAL-DEC.
051900     ADD  1                          TO  ACCT-TAB-EXP-COUNT(ACCT-NDX).
052000     IF  ACCT-TAB-EXP-COUNT(ACCT-NDX) NOT > 200
052100         MOVE EXPD-CODE              TO  ACCT-TAB-EXP-CODES
052200              (ACCT-NDX, ACCT-TAB-EXP-COUNT(ACCT-NDX))
052300     END-IF.
052400*    CFT0074 - BALANCE MUST GO OUT AS DISPLAY-TEXT WITH THE
052500*    DECIMAL POINT, NOT RAW STORAGE BYTES - SAME FIX AS CFT0064
052600*    ON E110 BUT THIS SPOT WAS MISSED WHEN THAT ONE WAS DONE.
052700     MOVE EXPD-AMOUNT                TO  WK-AMT-RESULT.
052800     PERFORM Y710-BUILD-AMOUNT-TEXT
052900        THRU Y719-BUILD-AMOUNT-TEXT-EX.
053000     MOVE SPACES                    TO   EXPD-OUT-LINE.
053100     STRING EXPD-CODE        DELIMITED BY SPACE "|"
053200            WK-AMT-OUT-TEXT   DELIMITED BY SPACE "|"
053300            EXPD-DATE         DELIMITED BY SIZE  "|"
053400            EXPD-PHASE        DELIMITED BY SPACE "|"
053500            EXPD-CATEGORY     DELIMITED BY SPACE "|"
053600            EXPD-ACCOUNT-ID   DELIMITED BY SPACE "|"
053700            EXPD-RECEIPT-PATH DELIMITED BY SPACE
053800         INTO EXPD-OUT-LINE.
053900     WRITE EXPD-OUT-LINE.
054000     PERFORM D210-BUILD-RECEIPT
054100        THRU D219-BUILD-RECEIPT-EX.
054200     PERFORM D220-RECORD-POSTED-DETAIL
054300        THRU D229-RECORD-POSTED-DETAIL-EX.
054400     ADD  1                          TO  WK-TOT-POSTED.
054500     ADD  EXPD-AMOUNT                TO  WK-TOT-AMOUNT.
054600 D299-POST-EXPENDITURE-EX.
054700     EXIT.
054800 
054900*---------------------------------------------------------------*
055000 D210-BUILD-RECEIPT.
055100*---------------------------------------------------------------*
055200     ADD  1                          TO  WK-RCPT-SEQ.
055300     MOVE SPACES                    TO   RCPT-MASTER-RECORD.
055400     STRING "RCP-" EXPD-CODE DELIMITED BY SPACE INTO RCPT-ID.
055500     STRING "R" WK-C-RUN-DATE WK-RCPT-SEQ
055600         DELIMITED BY SIZE INTO RCPT-NUMBER.
055700     MOVE WK-C-RUN-DATE               TO  RCPT-DATE.
055800     MOVE EXPD-AMOUNT                 TO  RCPT-AMOUNT.
055900     MOVE EXPD-PHASE                  TO  RCPT-PHASE.
056000     STRING EXPD-CATEGORY DELIMITED BY SPACE
056100            " - "         DELIMITED BY SIZE
056200            EXPD-PHASE    DELIMITED BY SPACE
056300         INTO RCPT-DESCRIPTION.
056400     MOVE EXPD-CODE                   TO  RCPT-EXPENDITURE-ID.
056500     MOVE "PENDING"                   TO  RCPT-STATUS.
056600     MOVE SPACES                      TO  RCPT-FILE-PATH.
056700     DISPLAY "CFTPOST - RECEIPT RAISED - " RCPT-ID " DATED "
056800         RCPT-DATE-CCYY "/" RCPT-DATE-MM "/" RCPT-DATE-DD.
056900*    CFT0073 - COMMA-DELIMITED PER THE RCPTMST.CPYBK BANNER.
057000     MOVE SPACES                     TO   RCPT-FILE-LINE.
057100     STRING RCPT-ID           DELIMITED BY SPACE ","
057200            RCPT-NUMBER       DELIMITED BY SPACE ","
057300            RCPT-DATE         DELIMITED BY SIZE  ","
057400            RCPT-AMOUNT       DELIMITED BY SIZE  ","
057500            RCPT-PHASE        DELIMITED BY SPACE ","
057600            RCPT-DESCRIPTION  DELIMITED BY SPACE ","
057700            RCPT-EXPENDITURE-ID DELIMITED BY SPACE ","
057800            RCPT-STATUS       DELIMITED BY SPACE ","
057900            RCPT-FILE-PATH    DELIMITED BY SPACE
058000         INTO RCPT-FILE-LINE.
058100     WRITE RCPT-FILE-LINE.
058200 D219-BUILD-RECEIPT-EX.
058300     EXIT.
058400 
058500*---------------------------------------------------------------*
058600 D220-RECORD-POSTED-DETAIL.
058700*---------------------------------------------------------------*
058800     IF  WK-POSTED-COUNT             NOT  >  9999
058900         ADD  1                      TO   WK-POSTED-COUNT
059000         SET  WK-POST-NDX            TO   WK-POSTED-COUNT
059100         MOVE EXPD-ACCOUNT-ID        TO   WK-POST-ACCOUNT-ID(WK-POST-NDX)
059200         MOVE EXPD-CODE              TO   WK-POST-CODE(WK-POST-NDX)
059300         MOVE EXPD-AMOUNT            TO   WK-POST-AMOUNT(WK-POST-NDX)
059400         MOVE EXPD-CATEGORY          TO   WK-POST-CATEGORY(WK-POST-NDX)
059500     END-IF.
059600 D229-RECORD-POSTED-DETAIL-EX.
059700     EXIT.
059800 
059900*---------------------------------------------------------------*
060000 E100-REWRITE-ACCOUNT-MASTER.
060100*---------------------------------------------------------------*
060200     OPEN OUTPUT ACCTFILE.
060300     IF  NOT WK-C-SUCCESSFUL
060400         DISPLAY "CFTPOST - REOPEN ERROR - ACCTFILE"
060500         GO TO Y900-ABNORMAL-TERMINATION
060600     END-IF.
060700     PERFORM E110-WRITE-ACCOUNT-RECORD
060800        THRU E119-WRITE-ACCOUNT-RECORD-EX
060900        VARYING ACCT-NDX FROM 1 BY 1
061000        UNTIL ACCT-NDX > ACCT-TAB-COUNT.
061100     CLOSE ACCTFILE.
061200 E199-REWRITE-ACCOUNT-MASTER-EX.
061300     EXIT.
061400 
061500*---------------------------------------------------------------*
061600 E110-WRITE-ACCOUNT-RECORD.
061700*---------------------------------------------------------------*
061800     MOVE SPACES                    TO   WK-US-CODE-LIST.
061900     PERFORM E120-APPEND-ONE-CODE
062000        THRU E129-APPEND-ONE-CODE-EX
062100        VARYING WK-ACCT-OUT-CODE-NDX FROM 1 BY 1
062200        UNTIL WK-ACCT-OUT-CODE-NDX > ACCT-TAB-EXP-COUNT(ACCT-NDX).
062300*    CFT0064 - BALANCE MUST GO OUT AS DISPLAY-TEXT WITH THE
062400*    DECIMAL POINT, NOT RAW STORAGE BYTES, SO B120 AND CFTBTRK
062500*    CAN UNSTRING IT BACK OUT ON THE NEXT RUN.
062600     MOVE ACCT-TAB-BALANCE(ACCT-NDX) TO  WK-AMT-RESULT.
062700     PERFORM Y710-BUILD-AMOUNT-TEXT
062800        THRU Y719-BUILD-AMOUNT-TEXT-EX.
062900     MOVE SPACES                    TO   ACCT-FILE-LINE.
063000     STRING ACCT-TAB-ID(ACCT-NDX)        DELIMITED BY SPACE "|"
063100            ACCT-TAB-BANK-NAME(ACCT-NDX) DELIMITED BY SPACE "|"
063200            WK-AMT-OUT-TEXT               DELIMITED BY SPACE "|"
063300            ACCT-TAB-EXP-COUNT(ACCT-NDX) DELIMITED BY SIZE  "|"
063400            WK-US-CODE-LIST              DELIMITED BY SPACE
063500         INTO ACCT-FILE-LINE.
063600     WRITE ACCT-FILE-LINE.
063700 E119-WRITE-ACCOUNT-RECORD-EX.
063800     EXIT.
063900 
064000*---------------------------------------------------------------*
064100 E120-APPEND-ONE-CODE.
064200*---------------------------------------------------------------*
064300     IF  WK-ACCT-OUT-CODE-NDX = 1
064400         STRING ACCT-TAB-EXP-CODES(ACCT-NDX, WK-ACCT-OUT-CODE-NDX)
064500                DELIMITED BY SPACE
064600             INTO WK-US-CODE-LIST
064700     ELSE
064800         MOVE WK-US-CODE-LIST        TO  WK-US-REMAINDER
064900         STRING WK-US-REMAINDER  DELIMITED BY SPACE
065000                ","               DELIMITED BY SIZE
065100                ACCT-TAB-EXP-CODES(ACCT-NDX, WK-ACCT-OUT-CODE-NDX)
065200                                  DELIMITED BY SPACE
065300             INTO WK-US-CODE-LIST
065400     END-IF.
065500 E129-APPEND-ONE-CODE-EX.
065600     EXIT.
065700 
065800*---------------------------------------------------------------*
065900 F100-PRINT-CONTROL-TOTALS.
066000*---------------------------------------------------------------*
066100     MOVE SPACES                    TO   POST-PRINT-LINE.
066200     MOVE "CFTPOST - POSTING RUN CONTROL TOTALS"
066300                                      TO  WS-SUM-LABEL.
066400     WRITE POST-PRINT-LINE FROM WS-SUM-LINE AFTER ADVANCING C01.
066500     MOVE SPACES                    TO   WS-CTL-LINE.
066600     MOVE "TRANSACTIONS READ . . . . . ." TO WS-CTL-LABEL.
066700     MOVE WK-TOT-READ                TO  WS-CTL-COUNT.
066800     WRITE POST-PRINT-LINE FROM WS-CTL-LINE AFTER ADVANCING 2.
066900     MOVE SPACES                    TO   WS-CTL-LINE.
067000     MOVE "TRANSACTIONS POSTED . . . . ." TO WS-CTL-LABEL.
067100     MOVE WK-TOT-POSTED               TO  WS-CTL-COUNT.
067200     WRITE POST-PRINT-LINE FROM WS-CTL-LINE AFTER ADVANCING 1.
067300     MOVE SPACES                    TO   WS-CTL-LINE.
067400     MOVE "TRANSACTIONS REJECTED . . . ." TO WS-CTL-LABEL.
067500     MOVE WK-TOT-REJECTED             TO  WS-CTL-COUNT.
067600     WRITE POST-PRINT-LINE FROM WS-CTL-LINE AFTER ADVANCING 1.
067700     MOVE SPACES                    TO   WS-CTL-LINE.
067800     MOVE "TOTAL AMOUNT POSTED. . . . ." TO WS-CTL-LABEL.
067900     MOVE WK-TOT-AMOUNT               TO  WS-CTL-AMOUNT.
068000     WRITE POST-PRINT-LINE FROM WS-CTL-LINE AFTER ADVANCING 1.
068100 F199-PRINT-CONTROL-TOTALS-EX.
068200     EXIT.
068300 
068400*---------------------------------------------------------------*
068500 F200-PRINT-ACCOUNT-SUMMARY.
068600*---------------------------------------------------------------*
068700     MOVE SPACES                    TO   POST-PRINT-LINE.
068800     MOVE "CFTPOST - ACCOUNT SUMMARY" TO  WS-SUM-LABEL.
068900     WRITE POST-PRINT-LINE FROM WS-SUM-LINE AFTER ADVANCING C01.
069000     PERFORM F210-PRINT-ONE-ACCOUNT
069100        THRU F219-PRINT-ONE-ACCOUNT-EX
069200        VARYING ACCT-NDX FROM 1 BY 1
069300        UNTIL ACCT-NDX > ACCT-TAB-COUNT.
069400 F299-PRINT-ACCOUNT-SUMMARY-EX.
069500     EXIT.
069600 
069700*---------------------------------------------------------------*
069800 F210-PRINT-ONE-ACCOUNT.
069900*---------------------------------------------------------------*
070000     MOVE SPACES                    TO   WS-SUM-LINE.
070100     MOVE ACCT-TAB-ID(ACCT-NDX)      TO   WS-SUM-LABEL.
070200     MOVE ACCT-TAB-BANK-NAME(ACCT-NDX) TO WS-SUM-VALUE.
070300     WRITE POST-PRINT-LINE FROM WS-SUM-LINE AFTER ADVANCING 2.
070400     PERFORM F220-PRINT-ONE-DETAIL
070500        THRU F229-PRINT-ONE-DETAIL-EX
070600        VARYING WK-POST-NDX FROM 1 BY 1
070700        UNTIL WK-POST-NDX > WK-POSTED-COUNT.
070800 F219-PRINT-ONE-ACCOUNT-EX.
070900     EXIT.
071000 
071100*---------------------------------------------------------------*
071200 F220-PRINT-ONE-DETAIL.
071300*---------------------------------------------------------------*
071400     IF  WK-POST-ACCOUNT-ID(WK-POST-NDX) = ACCT-TAB-ID(ACCT-NDX)
071500         MOVE SPACES                 TO  WS-SUM-DETAIL-LINE
071600         MOVE WK-POST-CODE(WK-POST-NDX)     TO WS-SDL-CODE
071700         MOVE WK-POST-AMOUNT(WK-POST-NDX)   TO WS-SDL-AMOUNT
071800         MOVE WK-POST-CATEGORY(WK-POST-NDX) TO WS-SDL-CATEGORY
071900         WRITE POST-PRINT-LINE FROM WS-SUM-DETAIL-LINE
072000             AFTER ADVANCING 1
072100     END-IF.
072200 F229-PRINT-ONE-DETAIL-EX.
072300     EXIT.
072400 
072500*---------------------------------------------------------------*
072600 Y700-CONVERT-AMOUNT-TEXT.
072700*---------------------------------------------------------------*
072800*    CONVERTS A DISPLAY-TEXT DECIMAL AMOUNT (E.G. "-1250.50")
072900*    PEELED OFF A FLAT FILE INTO A SIGNED PACKED RESULT.
073000     MOVE "+"                       TO   WK-AMT-SIGN.
073100     MOVE SPACES                    TO   WK-AMT-WHOLE-TEXT WK-AMT-DEC-TEXT.
073200     IF  WK-AMT-TEXT(1:1) = "-"
073300         MOVE "-"                    TO  WK-AMT-SIGN
073400         MOVE WK-AMT-TEXT(2:15)       TO  WK-AMT-TEXT
073500     END-IF.
073600     UNSTRING WK-AMT-TEXT DELIMITED BY "."
073700         INTO WK-AMT-WHOLE-TEXT, WK-AMT-DEC-TEXT.
073800     IF  WK-AMT-DEC-TEXT = SPACES
073900         MOVE ZERO                   TO  WK-AMT-DEC-TEXT
074000     END-IF.
074100     MOVE WK-AMT-WHOLE-TEXT          TO   WK-AMT-WHOLE-NUM.
074200     MOVE WK-AMT-DEC-TEXT            TO   WK-AMT-DEC-NUM.
074300     COMPUTE WK-AMT-RESULT ROUNDED =
074400         WK-AMT-WHOLE-NUM + (WK-AMT-DEC-NUM / 100).
074500     IF  WK-AMT-SIGN = "-"
074600         COMPUTE WK-AMT-RESULT = ZERO - WK-AMT-RESULT
074700     END-IF.
074800 Y799-CONVERT-AMOUNT-TEXT-EX.
074900     EXIT.
075000 
075100*---------------------------------------------------------------*
075200 Y710-BUILD-AMOUNT-TEXT.
075300*---------------------------------------------------------------*
075400*    CFT0064 - THE REVERSE OF Y700 - TURNS A SIGNED DECIMAL
075500*    AMOUNT BACK INTO DISPLAY-TEXT (E.G. "-1250.50") SO THE
075600*    REWRITTEN ACCOUNT MASTER STAYS READABLE ON THE NEXT RUN.
075700     IF  WK-AMT-RESULT < ZERO
075800         MOVE "-"                    TO  WK-AMT-OUT-SIGN
075900         COMPUTE WK-AMT-OUT-UNSIGNED = ZERO - WK-AMT-RESULT
076000     ELSE
076100         MOVE SPACE                  TO  WK-AMT-OUT-SIGN
076200         MOVE WK-AMT-RESULT          TO  WK-AMT-OUT-UNSIGNED
076300     END-IF.
076400     MOVE SPACES                    TO   WK-AMT-OUT-TEXT.
076500     IF  WK-AMT-OUT-SIGN = "-"
076600         STRING WK-AMT-OUT-SIGN  DELIMITED BY SIZE
076700                WK-AMT-OUT-WHOLE DELIMITED BY SIZE
076800                "."              DELIMITED BY SIZE
076900                WK-AMT-OUT-DEC   DELIMITED BY SIZE
077000             INTO WK-AMT-OUT-TEXT
077100     ELSE
077200         STRING WK-AMT-OUT-WHOLE DELIMITED BY SIZE
077300                "."              DELIMITED BY SIZE
077400                WK-AMT-OUT-DEC   DELIMITED BY SIZE
077500             INTO WK-AMT-OUT-TEXT
077600     END-IF.
077700 Y719-BUILD-AMOUNT-TEXT-EX.
077800     EXIT.
077900 
078000*---------------------------------------------------------------*
078100 Y900-ABNORMAL-TERMINATION.
078200*---------------------------------------------------------------*
078300     DISPLAY "CFTPOST - ABNORMAL TERMINATION - RUN ABORTED".
078400     MOVE 16                        TO   RETURN-CODE.
078500     STOP RUN.
078600 
078700*---------------------------------------------------------------*
078800 Z000-END-PROGRAM-ROUTINE.
078900*---------------------------------------------------------------*
079000     DISPLAY "CFTPOST - SCRATCH RECORD COUNT - " WK-77-SCRATCH-COUNT.
079100     CLOSE EXPDIN EXPDOUT RCPTFILE POSTRPT.
079200 Z999-END-PROGRAM-ROUTINE-EX.
079300     EXIT.
