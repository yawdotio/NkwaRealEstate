000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CFTANLS.
000500 AUTHOR.         R J TETTEH.
000600 INSTALLATION.   GHANA CONSTRUCTION FINANCE - BATCH SYSTEMS.
000700 DATE-WRITTEN.   18 JUN 1993.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  FINANCIAL ANALYSIS SUITE.  READS THE FULL POSTED-
001200*               EXPENDITURES LEDGER INTO MEMORY AND, DRIVEN BY A
001300*               SINGLE REQUEST-PARAMETER RECORD, PRODUCES BURN
001400*               RATE, MONTHLY SPENDING, CATEGORY/PHASE ANALYSIS,
001500*               FUTURE PROJECTION, BUDGET VARIANCE, WEEKLY TREND,
001600*               TOP-N SPENDING CATEGORY AND EFFICIENCY REPORTS.
001700*               REPLACES THE ON-LINE ANALYSIS MENU WITH A SINGLE
001800*               OVERNIGHT RUN AGAINST THE DAYS LEDGER.
001900*
002000*===================================================================*
002100*
002200* HISTORY OF AMENDMENT :
002300*===================================================================*
002400*
002500* CFT0010 - RJT    - 18/06/1993 - REQ GCFT010                           CFT0010 
002600*                    - INITIAL VERSION.  PRINTED A MONTH-END            CFT0010 
002700*                      EXPENDITURE SUMMARY FROM THE POSTED              CFT0010 
002800*                      LEDGER IN PLACE OF THE HAND-KEPT SPEND           CFT0010 
002900*                      BOOK.                                            CFT0010 
003000*-------------------------------------------------------------------*
003100* CFT0022 - KOB    - 19/09/1998 - REQ GCFT022                           CFT0022 
003200*                    - Y2K REMEDIATION - LEDGER DATE FIELDS             CFT0022 
003300*                      EXPANDED FROM 6-BYTE YYMMDD TO 8-BYTE            CFT0022 
003400*                      CCYYMMDD THROUGHOUT.                             CFT0022 
003500*-------------------------------------------------------------------*
003600* CFT0052 - ADW    - 11/09/2008 - REQ GCFT052                           CFT0052 
003700*                    - REWRITTEN AS THE FULL FINANCIAL ANALYSIS         CFT0052 
003800*                      SUITE - BURN RATE, MONTHLY SPEND,                CFT0052 
003900*                      CATEGORY/PHASE ANALYSIS, PROJECTION,             CFT0052 
004000*                      BUDGET VARIANCE, WEEKLY TREND, TOP-N             CFT0052 
004100*                      AND EFFICIENCY REPORTS - REPLACING THE           CFT0052 
004200*                      OLD MONTH-END SUMMARY AND THE ON-LINE            CFT0052 
004300*                      ANALYSIS MENU IT HAD GROWN ALONGSIDE.            CFT0052 
004400*-------------------------------------------------------------------*
004500* CFT0058 - KOB    - 30/03/2011 - REQ GCFT058                           CFT0058 
004600*                    - TOP-N REPORT NOW RETURNS ALL CATEGORIES          CFT0058 
004700*                      RATHER THAN ABENDING WHEN FEWER THAN N           CFT0058 
004800*                      DISTINCT CATEGORIES EXIST ON THE LEDGER.         CFT0058 
004900*-------------------------------------------------------------------*
005000* CFT0063 - ADW    - 17/11/2013 - REQ GCFT063                           CFT0063 
005100*                    - TREND CLASSIFICATION CORRECTED TO SPLIT          CFT0063 
005200*                      AN ODD-LENGTH WEEKLY SERIES WITH THE             CFT0063 
005300*                      EXTRA WEEK IN THE SECOND HALF.                   CFT0063 
005400*-------------------------------------------------------------------*
005500* CFT0071 - STA    - 30/09/2015 - STANDARDS REVIEW GCFT071              CFT0071 
005600*                    - ADDED LEVEL-77 SCRATCH COUNT/SWITCH PER          CFT0071 
005700*                      SHOP CODING STANDARD - NONE WERE PRESENT         CFT0071 
005800*                      IN THIS PROGRAM BEFORE THIS CHANGE.              CFT0071 
005900*-------------------------------------------------------------------*
006000* CFT0074 - STA    - 14/10/2015 - REQ GCFT074                           CFT0074 
006100*                    - CFTPOST CFT0074 CHANGED THE LEDGER AMOUNT        CFT0074 
006200*                      COLUMN ON EXPDOUT FROM RAW STORAGE BYTES         CFT0074 
006300*                      TO DISPLAY-TEXT WITH THE DECIMAL POINT.          CFT0074 
006400*                      B110 HERE NOW UNSTRINGS THAT COLUMN TO           CFT0074 
006500*                      WK-AMT-TEXT AND RUNS IT THROUGH Y700,            CFT0074 
006600*                      THE SAME AS B200 ALREADY DOES FOR THE            CFT0074 
006700*                      ANLSPARM BUDGET FIGURE.                          CFT0074 
006800*===================================================================*
006900*
007000 ENVIRONMENT DIVISION.
007100**********************
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER.  IBM-AS400.
007400 OBJECT-COMPUTER.  IBM-AS400.
007500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
007600                   CLASS NUMERIC-CLASS IS "0" THRU "9".
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT EXPDOUT   ASSIGN TO EXPDOUT
008000            ORGANIZATION  IS LINE SEQUENTIAL
008100            FILE STATUS   IS WK-C-FILE-STATUS.
008200     SELECT ANLSPARM  ASSIGN TO ANLSPARM
008300            ORGANIZATION  IS LINE SEQUENTIAL
008400            FILE STATUS   IS WK-C-FILE-STATUS.
008500     SELECT ANLSRPT   ASSIGN TO ANLSRPT
008600            ORGANIZATION  IS LINE SEQUENTIAL
008700            FILE STATUS   IS WK-C-FILE-STATUS.
008800***************
008900 DATA DIVISION.
009000***************
009100 FILE SECTION.
009200**************
009300 FD  EXPDOUT
009400     LABEL RECORDS ARE OMITTED
009500     DATA RECORD IS EXPD-FILE-LINE.
009600 01  EXPD-FILE-LINE                  PIC X(200).
009700 FD  ANLSPARM
009800     LABEL RECORDS ARE OMITTED
009900     DATA RECORD IS ANLSPARM-LINE.
010000 01  ANLSPARM-LINE                   PIC X(60).
010100 FD  ANLSRPT
010200     LABEL RECORDS ARE OMITTED
010300     DATA RECORD IS ANLS-PRINT-LINE.
010400 01  ANLS-PRINT-LINE                 PIC X(132).
010500 
010600 WORKING-STORAGE SECTION.
010700*************************
010800 01    FILLER                          PIC X(24)        VALUE
010900       "** PROGRAM CFTANLS **".
011000*
011100*-------------------------------------------------------------------*
011200*  CFT0071 - STANDALONE SCRATCH FIELDS - NOT PART OF ANY RECORD OR  *
011300*  GROUP - FOR THE RUN-OPENING BANNER AND THE CLOSING SCRATCH       *
011400*  COUNT TRACE ON THE JOB LOG.                                      *
011500*-------------------------------------------------------------------*
011600 77  WK-77-SCRATCH-COUNT             PIC 9(5)  COMP    VALUE ZERO.
011700 77  WK-77-FIRST-TIME-SW             PIC X(01)          VALUE "Y".
011800     88  WK-77-FIRST-TIME                VALUE "Y".
011900*
012000 01    WK-C-COMMON.
012100     COPY CFTCMWK.
012200*
012300     COPY EXPDTRN.
012400     COPY ANLSPARM.
012500*
012600 01  WK-SWITCHES.
012700     05  WK-EXPD-EOF-SW             PIC X(01)   VALUE "N".
012800         88  WK-EXPD-EOF                VALUE "Y".
012900     05  WK-IN-RANGE-SW             PIC X(01)   VALUE "N".
013000         88  WK-IN-RANGE                VALUE "Y".
013100     05  WK-CATG-FOUND-SW           PIC X(01)   VALUE "N".
013200         88  WK-CATG-FOUND              VALUE "Y".
013300     05  WK-PHASE-FOUND-SW          PIC X(01)   VALUE "N".
013400         88  WK-PHASE-FOUND             VALUE "Y".
013500     05  FILLER                     PIC X(16).
013600*
013700 01  WK-AMT-CONVERT.
013800     05  WK-AMT-TEXT                PIC X(16).
013900     05  WK-AMT-SIGN                PIC X(01).
014000     05  WK-AMT-WHOLE-TEXT          PIC X(11).
014100     05  WK-AMT-DEC-TEXT            PIC X(02).
014200     05  WK-AMT-WHOLE-NUM           PIC 9(09).
014300     05  WK-AMT-DEC-NUM             PIC 9(02).
014400     05  WK-AMT-RESULT              PIC S9(9)V99.
014500*
014600 01  WK-UNSTRING-FIELDS.
014700     05  WK-US-TOKEN1               PIC X(12).
014800     05  WK-US-TOKEN4               PIC X(20).
014900     05  WK-US-TOKEN5               PIC X(20).
015000     05  WK-US-TOKEN6               PIC X(10).
015100     05  WK-US-TOKEN7               PIC X(60).
015200*
015300*-----------------------------------------------------------------*
015400*  MANUAL ABSOLUTE-DAY-NUMBER WORK AREA - NO INTRINSIC FUNCTION IS
015500*  AVAILABLE ON THIS RELEASE TO SUBTRACT ONE DATE FROM ANOTHER, SO
015600*  EVERY CCYYMMDD IS TURNED INTO A DAY COUNT FROM A FIXED EPOCH BY
015700*  Y600 AND THE COUNTS ARE SUBTRACTED INSTEAD.                    *
015800*-----------------------------------------------------------------*
015900 01  WK-CUM-DAYS-VALUES.
016000     05  FILLER                     PIC 9(03)   VALUE 000.
016100     05  FILLER                     PIC 9(03)   VALUE 031.
016200     05  FILLER                     PIC 9(03)   VALUE 059.
016300     05  FILLER                     PIC 9(03)   VALUE 090.
016400     05  FILLER                     PIC 9(03)   VALUE 120.
016500     05  FILLER                     PIC 9(03)   VALUE 151.
016600     05  FILLER                     PIC 9(03)   VALUE 181.
016700     05  FILLER                     PIC 9(03)   VALUE 212.
016800     05  FILLER                     PIC 9(03)   VALUE 243.
016900     05  FILLER                     PIC 9(03)   VALUE 273.
017000     05  FILLER                     PIC 9(03)   VALUE 304.
017100     05  FILLER                     PIC 9(03)   VALUE 334.
017200 01  WK-CUM-DAYS-TABLE REDEFINES WK-CUM-DAYS-VALUES.
017300     05  WK-CUM-DAYS                OCCURS 12 TIMES PIC 9(03).
017400*
017500 01  WK-Y600-DATE-IN                PIC 9(08).
017600 01  WK-Y600-DATE-BRK REDEFINES WK-Y600-DATE-IN.
017700     05  WK-Y600-CCYY               PIC 9(04).
017800     05  WK-Y600-MM                 PIC 9(02).
017900     05  WK-Y600-DD                 PIC 9(02).
018000 01  WK-Y600-WORK.
018100     05  WK-Y600-YY1                PIC 9(04)   COMP.
018200     05  WK-Y600-LEAP-SW            PIC X(01).
018300         88  WK-Y600-IS-LEAP            VALUE "Y".
018400     05  WK-Y600-Q4                 PIC 9(04)   COMP.
018500     05  WK-Y600-R4                 PIC 9(04)   COMP.
018600     05  WK-Y600-Q100               PIC 9(04)   COMP.
018700     05  WK-Y600-R100               PIC 9(04)   COMP.
018800     05  WK-Y600-Q400               PIC 9(04)   COMP.
018900     05  WK-Y600-R400               PIC 9(04)   COMP.
019000     05  WK-Y600-DAYS-BEFORE-YR     PIC 9(07)   COMP.
019100     05  WK-Y600-ABS-DAYS           PIC 9(07)   COMP.
019200*
019300 01  WK-RANGE-WORK.
019400     05  WK-RNG-START-ABS           PIC 9(07)   COMP.
019500     05  WK-RNG-END-ABS             PIC 9(07)   COMP.
019600     05  WK-RNG-DAYS                PIC S9(07)  COMP.
019700     05  WK-RNG-NUM-WEEKS           PIC 9(04)   COMP.
019800*
019900*-----------------------------------------------------------------*
020000*  BURN RATE / PROJECTION / VARIANCE / EFFICIENCY ACCUMULATORS    *
020100*-----------------------------------------------------------------*
020200 01  WK-BURN-TOTALS.
020300     05  WK-BURN-SUM                PIC S9(9)V99  COMP-3 VALUE ZERO.
020400     05  WK-BURN-RATE               PIC S9(7)V99.
020500 01  WK-BURN-REDEFINE REDEFINES WK-BURN-TOTALS.
020600     05  FILLER                     PIC X(06).
020700     05  FILLER                     PIC X(05).
020800 01  WK-PROJECTION                  PIC S9(9)V99.
020900 01  WK-VARIANCE-TOTALS.
021000     05  WK-VARIANCE-SUM            PIC S9(9)V99  COMP-3 VALUE ZERO.
021100     05  WK-VARIANCE-RESULT         PIC S9(9)V99.
021200 01  WK-EFFICIENCY-TOTALS.
021300     05  WK-EFF-SUM                 PIC S9(9)V99  COMP-3 VALUE ZERO.
021400     05  WK-EFF-COUNT               PIC 9(5)      COMP-3 VALUE ZERO.
021500     05  WK-EFF-AVERAGE             PIC S9(9)V99.
021600 01  WK-EFF-PHASE-CONTROL.
021700     05  WK-EFF-PHASE-COUNT         PIC 9(4)      COMP-3 VALUE ZERO.
021800 01  WK-EFF-PHASE-TABLE.
021900     05  WK-EFF-PHASE-ENTRY         OCCURS 200 TIMES
022000                                    INDEXED BY WK-EFF-PHASE-NDX.
022100         10  WK-EFF-PHASE-NAME      PIC X(20).
022200*
022300*-----------------------------------------------------------------*
022400*  MONTHLY SPENDING BUCKETS - 12 FIXED ROWS FOR THE REQUESTED YR  *
022500*-----------------------------------------------------------------*
022600 01  WK-MONTH-TABLE.
022700     05  WK-MONTH-TOTAL             OCCURS 12 TIMES
022800                                    PIC S9(9)V99  COMP-3.
022900 01  WK-MONTH-YEAR-TOTAL            PIC S9(9)V99  COMP-3 VALUE ZERO.
023000 01  WK-MONTH-AVERAGE               PIC S9(9)V99.
023100 01  WK-MONTH-SUB                   PIC 9(02)     COMP.
023200*
023300*-----------------------------------------------------------------*
023400*  CATEGORY AND PHASE ANALYSIS TABLES - FULL-TABLE GROUP-BY WITH  *
023500*  SEARCH-OR-ADD THE SAME WAY CFTCATM DEDUPES CATEGORY NAMES.     *
023600*-----------------------------------------------------------------*
023700 01  WK-CATG-ANAL-CONTROL.
023800     05  WK-CATG-ANAL-COUNT         PIC 9(4)   COMP-3 VALUE ZERO.
023900 01  WK-CATG-ANAL-TABLE.
024000     05  WK-CATG-ANAL-ENTRY         OCCURS 200 TIMES
024100                                    INDEXED BY WK-CATG-ANAL-NDX.
024200         10  WK-CATG-ANAL-NAME      PIC X(20).
024300         10  WK-CATG-ANAL-TOTAL     PIC S9(9)V99.
024400         10  WK-CATG-ANAL-COUNT     PIC 9(5)    COMP.
024500         10  WK-CATG-ANAL-AVERAGE   PIC S9(9)V99.
024600         10  WK-CATG-ANAL-1ST-DATE  PIC 9(8).
024700         10  WK-CATG-ANAL-LAST-DATE PIC 9(8).
024800*
024900 01  WK-PHASE-ANAL-CONTROL.
025000     05  WK-PHASE-ANAL-COUNT        PIC 9(4)   COMP-3 VALUE ZERO.
025100 01  WK-PHASE-ANAL-TABLE.
025200     05  WK-PHASE-ANAL-ENTRY        OCCURS 200 TIMES
025300                                    INDEXED BY WK-PHASE-ANAL-NDX.
025400         10  WK-PHASE-ANAL-NAME     PIC X(20).
025500         10  WK-PHASE-ANAL-TOTAL    PIC S9(9)V99.
025600         10  WK-PHASE-ANAL-COUNT    PIC 9(5)    COMP.
025700         10  WK-PHASE-ANAL-AVERAGE  PIC S9(9)V99.
025800         10  WK-PHASE-ANAL-1ST-DATE PIC 9(8).
025900         10  WK-PHASE-ANAL-LAST-DATE PIC 9(8).
026000*
026100*-----------------------------------------------------------------*
026200*  TOP-N WORK TABLE - COPIED FROM WK-CATG-ANAL-TABLE, THEN SORTED *
026300*  DESCENDING BY TOTAL WITH THE SAME SELECTION SORT CFTBTRK USES  *
026400*  ASCENDING ON BALANCE.                                          *
026500*-----------------------------------------------------------------*
026600 01  WK-TOPN-CONTROL.
026700     05  WK-TOPN-COUNT              PIC 9(4)   COMP-3 VALUE ZERO.
026800 01  WK-TOPN-TABLE.
026900     05  WK-TOPN-ENTRY              OCCURS 200 TIMES
027000                                    INDEXED BY WK-TOPN-NDX WK-TOPN-NDX2.
027100         10  WK-TOPN-NAME           PIC X(20).
027200         10  WK-TOPN-TOTAL          PIC S9(9)V99.
027300 01  WK-TOPN-HIGH-NDX                PIC 9(4)   COMP.
027400 01  WK-TOPN-SWAP-ENTRY.
027500     05  WK-TOPN-SWAP-NAME          PIC X(20).
027600     05  WK-TOPN-SWAP-TOTAL         PIC S9(9)V99.
027700 01  WK-TOPN-PRINT-COUNT             PIC 9(4)   COMP.
027800*
027900*-----------------------------------------------------------------*
028000*  WEEKLY TREND BUCKETS - ONE ROW PER 7-DAY WINDOW IN THE PERIOD  *
028100*-----------------------------------------------------------------*
028200 01  WK-TREND-TABLE.
028300     05  WK-TREND-WEEK              OCCURS 600 TIMES
028400                                    PIC S9(9)V99  COMP-3.
028500 01  WK-TREND-AVERAGES.
028600     05  WK-TREND-1ST-HALF-AVG      PIC S9(9)V99.
028700     05  WK-TREND-2ND-HALF-AVG      PIC S9(9)V99.
028800     05  WK-TREND-DIFF              PIC S9(9)V99.
028900     05  WK-TREND-THRESHOLD         PIC S9(9)V99.
029000 01  WK-TREND-AVG-REDEFINE REDEFINES WK-TREND-AVERAGES.
029100     05  FILLER                     PIC X(06).
029200     05  FILLER                     PIC X(18).
029300 01  WK-TREND-DIRECTION             PIC X(10)     VALUE "STABLE".
029400 01  WK-TREND-1ST-HALF-WEEKS        PIC 9(04)     COMP.
029500 01  WK-TREND-2ND-HALF-WEEKS        PIC 9(04)     COMP.
029600 01  WK-TREND-1ST-HALF-SUM          PIC S9(9)V99  COMP-3 VALUE ZERO.
029700 01  WK-TREND-2ND-HALF-SUM          PIC S9(9)V99  COMP-3 VALUE ZERO.
029800 01  WK-TREND-WEEK-SUB              PIC 9(04)     COMP.
029900 01  WK-TREND-WEEK-NUM              PIC 9(04)     COMP.
030000*
030100 01  WS-HDR-LINE.
030200     05  WS-HDR-TEXT                PIC X(50).
030300     05  FILLER                     PIC X(82).
030400 01  WS-SUM-LINE.
030500     05  WS-SUM-LABEL               PIC X(40).
030600     05  WS-SUM-VALUE               PIC Z,ZZZ,ZZ9.99-.
030700     05  FILLER                     PIC X(80).
030800 01  WS-MONTH-LINE.
030900     05  WS-ML-YEAR                 PIC 9(4).
031000     05  FILLER                     PIC X(01)  VALUE "-".
031100     05  WS-ML-MONTH                PIC 99.
031200     05  FILLER                     PIC X(04)  VALUE SPACES.
031300     05  WS-ML-TOTAL                PIC Z,ZZZ,ZZ9.99-.
031400     05  FILLER                     PIC X(104).
031500 01  WS-GROUP-LINE.
031600     05  WS-GL-NAME                 PIC X(20).
031700     05  FILLER                     PIC X(02)  VALUE SPACES.
031800     05  WS-GL-TOTAL                PIC Z,ZZZ,ZZ9.99-.
031900     05  FILLER                     PIC X(02)  VALUE SPACES.
032000     05  WS-GL-COUNT                PIC ZZZZ9.
032100     05  FILLER                     PIC X(02)  VALUE SPACES.
032200     05  WS-GL-AVERAGE              PIC Z,ZZZ,ZZ9.99-.
032300     05  FILLER                     PIC X(02)  VALUE SPACES.
032400     05  WS-GL-1ST-DATE             PIC 9(8).
032500     05  FILLER                     PIC X(02)  VALUE SPACES.
032600     05  WS-GL-LAST-DATE            PIC 9(8).
032700     05  FILLER                     PIC X(58).
032800 01  WS-TREND-LINE.
032900     05  FILLER                     PIC X(05)  VALUE "WEEK ".
033000     05  WS-TL-WEEK-NUM             PIC ZZZ9.
033100     05  FILLER                     PIC X(04)  VALUE SPACES.
033200     05  WS-TL-TOTAL                PIC Z,ZZZ,ZZ9.99-.
033300     05  FILLER                     PIC X(100).
033400 01  WS-TOPN-LINE.
033500     05  WS-TN-RANK                 PIC ZZ9.
033600     05  FILLER                     PIC X(02)  VALUE SPACES.
033700     05  WS-TN-NAME                 PIC X(20).
033800     05  FILLER                     PIC X(02)  VALUE SPACES.
033900     05  WS-TN-TOTAL                PIC Z,ZZZ,ZZ9.99-.
034000     05  FILLER                     PIC X(92).
034100 EJECT
034200****************
034300 PROCEDURE DIVISION.
034400****************
034500 MAIN-MODULE.
034600     PERFORM A000-INITIALIZE-ROUTINE
034700        THRU A099-INITIALIZE-ROUTINE-EX.
034800     PERFORM B100-LOAD-EXPENDITURE-TABLE
034900        THRU B199-LOAD-EXPENDITURE-TABLE-EX.
035000     PERFORM B200-LOAD-PARAMETERS
035100        THRU B299-LOAD-PARAMETERS-EX.
035200     PERFORM C100-CALC-BURN-RATE
035300        THRU C199-CALC-BURN-RATE-EX.
035400     PERFORM C200-CALC-MONTHLY-SPEND
035500        THRU C299-CALC-MONTHLY-SPEND-EX.
035600     PERFORM C300-CALC-CATEGORY-ANALYSIS
035700        THRU C399-CALC-CATEGORY-ANALYSIS-EX.
035800     PERFORM C400-CALC-PHASE-ANALYSIS
035900        THRU C499-CALC-PHASE-ANALYSIS-EX.
036000     PERFORM C500-CALC-PROJECTION
036100        THRU C599-CALC-PROJECTION-EX.
036200     PERFORM C600-CALC-BUDGET-VARIANCE
036300        THRU C699-CALC-BUDGET-VARIANCE-EX.
036400     PERFORM C700-CALC-TREND
036500        THRU C799-CALC-TREND-EX.
036600     PERFORM C800-CALC-TOP-N
036700        THRU C899-CALC-TOP-N-EX.
036800     PERFORM C900-CALC-EFFICIENCY
036900        THRU C999-CALC-EFFICIENCY-EX.
037000     PERFORM D100-PRINT-SUMMARY-FIGURES
037100        THRU D199-PRINT-SUMMARY-FIGURES-EX.
037200     PERFORM D200-PRINT-MONTHLY-REPORT
037300        THRU D299-PRINT-MONTHLY-REPORT-EX.
037400     PERFORM D300-PRINT-CATEGORY-REPORT
037500        THRU D399-PRINT-CATEGORY-REPORT-EX.
037600     PERFORM D350-PRINT-PHASE-REPORT
037700        THRU D359-PRINT-PHASE-REPORT-EX.
037800     PERFORM D400-PRINT-TREND-REPORT
037900        THRU D499-PRINT-TREND-REPORT-EX.
038000     PERFORM D500-PRINT-TOPN-REPORT
038100        THRU D599-PRINT-TOPN-REPORT-EX.
038200     PERFORM D600-PRINT-EFFICIENCY-REPORT
038300        THRU D699-PRINT-EFFICIENCY-REPORT-EX.
038400     PERFORM Z000-END-PROGRAM-ROUTINE
038500        THRU Z999-END-PROGRAM-ROUTINE-EX.
038600     STOP RUN.
038700 
038800*---------------------------------------------------------------*
038900 A000-INITIALIZE-ROUTINE.
039000*---------------------------------------------------------------*
039100     OPEN OUTPUT ANLSRPT.
039200     IF  NOT WK-C-SUCCESSFUL
039300         DISPLAY "CFTANLS - OPEN FILE ERROR - ANLSRPT"
039400         GO TO Y900-ABNORMAL-TERMINATION
039500     END-IF.
039600 A099-INITIALIZE-ROUTINE-EX.
039700     EXIT.
039800 
039900*---------------------------------------------------------------*
040000 B100-LOAD-EXPENDITURE-TABLE.
040100*---------------------------------------------------------------*
040200     OPEN INPUT  EXPDOUT.
040300     IF  NOT WK-C-SUCCESSFUL
040400         DISPLAY "CFTANLS - OPEN FILE ERROR - EXPDOUT"
040500         GO TO Y900-ABNORMAL-TERMINATION
040600     END-IF.
040700     PERFORM B110-READ-EXPENDITURE-RECORD
040800        THRU B119-READ-EXPENDITURE-RECORD-EX
040900        UNTIL WK-EXPD-EOF.
041000     CLOSE EXPDOUT.
041100 B199-LOAD-EXPENDITURE-TABLE-EX.
041200     EXIT.
041300 
041400*---------------------------------------------------------------*
041500 B110-READ-EXPENDITURE-RECORD.
041600*---------------------------------------------------------------*
041700     READ EXPDOUT
041800         AT END
041900             SET  WK-EXPD-EOF        TO  TRUE
042000         NOT AT END
042100             ADD  1                  TO  EXPD-TAB-COUNT
042200             ADD  1                  TO  WK-77-SCRATCH-COUNT
042300             IF   WK-77-FIRST-TIME
042400                  DISPLAY "CFTANLS - LEDGER LOAD STARTED"
042500                  MOVE "N"           TO  WK-77-FIRST-TIME-SW
042600             END-IF
042700             SET  EXPD-NDX           TO  EXPD-TAB-COUNT
042800*           CFT0074 - AMOUNT COLUMN IS DISPLAY-TEXT WITH THE
042900*           DECIMAL POINT SINCE CFTPOST CFT0074 - UNSTRING IT TO
043000*           WK-AMT-TEXT AND RUN IT THROUGH Y700 LIKE B200 DOES
043100*           FOR THE ANLSPARM BUDGET FIGURE, NOT STRAIGHT INTO THE
043200*           NUMERIC TABLE FIELD.
043300             UNSTRING EXPD-FILE-LINE DELIMITED BY "|"
043400                 INTO WK-US-TOKEN1, WK-AMT-TEXT,
043500                      EXPD-TAB-DATE(EXPD-NDX), WK-US-TOKEN4,
043600                      WK-US-TOKEN5, WK-US-TOKEN6, WK-US-TOKEN7
043700             PERFORM Y700-CONVERT-AMOUNT-TEXT
043800                THRU Y799-CONVERT-AMOUNT-TEXT-EX
043900             MOVE WK-AMT-RESULT      TO  EXPD-TAB-AMOUNT(EXPD-NDX)
044000             MOVE WK-US-TOKEN1       TO  EXPD-TAB-CODE(EXPD-NDX)
044100             MOVE WK-US-TOKEN4       TO  EXPD-TAB-PHASE(EXPD-NDX)
044200             MOVE WK-US-TOKEN5       TO  EXPD-TAB-CATEGORY(EXPD-NDX)
044300             MOVE WK-US-TOKEN6       TO  EXPD-TAB-ACCOUNT-ID(EXPD-NDX)
044400     END-READ.
044500 B119-READ-EXPENDITURE-RECORD-EX.
044600     EXIT.
044700 
044800*---------------------------------------------------------------*
044900 B200-LOAD-PARAMETERS.
045000*---------------------------------------------------------------*
045100     OPEN INPUT  ANLSPARM.
045200     IF  NOT WK-C-SUCCESSFUL
045300         DISPLAY "CFTANLS - OPEN FILE ERROR - ANLSPARM"
045400         GO TO Y900-ABNORMAL-TERMINATION
045500     END-IF.
045600     READ ANLSPARM
045700         AT END
045800             DISPLAY "CFTANLS - NO PARAMETER RECORD SUPPLIED"
045900             GO TO Y900-ABNORMAL-TERMINATION
046000         NOT AT END
046100             UNSTRING ANLSPARM-LINE DELIMITED BY "|"
046200                 INTO ANLS-START-DATE, ANLS-END-DATE, ANLS-YEAR,
046300                      ANLS-FUTURE-DAYS, WK-AMT-TEXT, ANLS-TOP-N
046400             PERFORM Y700-CONVERT-AMOUNT-TEXT
046500                THRU Y799-CONVERT-AMOUNT-TEXT-EX
046600             MOVE WK-AMT-RESULT      TO  ANLS-PLANNED-BUDGET
046700     END-READ.
046800     CLOSE ANLSPARM.
046900     MOVE ANLS-START-DATE            TO  WK-Y600-DATE-IN.
047000     PERFORM Y600-CALC-ABSOLUTE-DAYS
047100        THRU Y699-CALC-ABSOLUTE-DAYS-EX.
047200     MOVE WK-Y600-ABS-DAYS            TO  WK-RNG-START-ABS.
047300     MOVE ANLS-END-DATE              TO  WK-Y600-DATE-IN.
047400     PERFORM Y600-CALC-ABSOLUTE-DAYS
047500        THRU Y699-CALC-ABSOLUTE-DAYS-EX.
047600     MOVE WK-Y600-ABS-DAYS            TO  WK-RNG-END-ABS.
047700     COMPUTE WK-RNG-DAYS = WK-RNG-END-ABS - WK-RNG-START-ABS.
047800 B299-LOAD-PARAMETERS-EX.
047900     EXIT.
048000 
048100*---------------------------------------------------------------*
048200 B300-DATE-IN-RANGE.
048300*---------------------------------------------------------------*
048400*    TESTS EXPD-TAB-DATE(EXPD-NDX) AGAINST [START,END] INCLUSIVE.
048500*    CCYYMMDD COMPARES IN CALENDAR ORDER AS A PLAIN NUMBER, SO NO
048600*    DAY-COUNT CONVERSION IS NEEDED FOR A SIMPLE RANGE TEST.
048700     IF  EXPD-TAB-DATE(EXPD-NDX) NOT < ANLS-START-DATE
048800      AND EXPD-TAB-DATE(EXPD-NDX) NOT > ANLS-END-DATE
048900         SET  WK-IN-RANGE            TO  TRUE
049000     ELSE
049100         MOVE "N"                    TO  WK-IN-RANGE-SW
049200     END-IF.
049300 B399-DATE-IN-RANGE-EX.
049400     EXIT.
049500 
049600*---------------------------------------------------------------*
049700 C100-CALC-BURN-RATE.
049800*---------------------------------------------------------------*
049900     MOVE ZERO                      TO   WK-BURN-SUM.
050000     PERFORM C110-ACCUMULATE-BURN-ONE
050100        THRU C119-ACCUMULATE-BURN-ONE-EX
050200        VARYING EXPD-NDX FROM 1 BY 1
050300        UNTIL EXPD-NDX > EXPD-TAB-COUNT.
050400     IF  WK-RNG-DAYS                  =   ZERO
050500         MOVE WK-BURN-SUM             TO  WK-BURN-RATE
050600     ELSE
050700         COMPUTE WK-BURN-RATE ROUNDED = WK-BURN-SUM / WK-RNG-DAYS
050800     END-IF.
050900 C199-CALC-BURN-RATE-EX.
051000     EXIT.
051100 
051200*---------------------------------------------------------------*
051300 C110-ACCUMULATE-BURN-ONE.
051400*---------------------------------------------------------------*
051500     PERFORM B300-DATE-IN-RANGE
051600        THRU B399-DATE-IN-RANGE-EX.
051700     IF  WK-IN-RANGE
051800         ADD  EXPD-TAB-AMOUNT(EXPD-NDX)  TO  WK-BURN-SUM
051900     END-IF.
052000 C119-ACCUMULATE-BURN-ONE-EX.
052100     EXIT.
052200 
052300*---------------------------------------------------------------*
052400 C200-CALC-MONTHLY-SPEND.
052500*---------------------------------------------------------------*
052600     PERFORM C205-ZERO-ONE-MONTH
052700        THRU C209-ZERO-ONE-MONTH-EX
052800        VARYING WK-MONTH-SUB FROM 1 BY 1
052900        UNTIL WK-MONTH-SUB > 12.
053000     MOVE ZERO                      TO   WK-MONTH-YEAR-TOTAL.
053100     PERFORM C210-ACCUMULATE-MONTH-ONE
053200        THRU C219-ACCUMULATE-MONTH-ONE-EX
053300        VARYING EXPD-NDX FROM 1 BY 1
053400        UNTIL EXPD-NDX > EXPD-TAB-COUNT.
053500     COMPUTE WK-MONTH-AVERAGE ROUNDED = WK-MONTH-YEAR-TOTAL / 12.
053600 C299-CALC-MONTHLY-SPEND-EX.
053700     EXIT.
053800 
053900*---------------------------------------------------------------*
054000 C205-ZERO-ONE-MONTH.
054100*---------------------------------------------------------------*
054200     MOVE ZERO                      TO   WK-MONTH-TOTAL(WK-MONTH-SUB).
054300 C209-ZERO-ONE-MONTH-EX.
054400     EXIT.
054500 
054600*---------------------------------------------------------------*
054700 C210-ACCUMULATE-MONTH-ONE.
054800*---------------------------------------------------------------*
054900     MOVE EXPD-TAB-DATE(EXPD-NDX)     TO   WK-Y600-DATE-IN.
055000     MOVE WK-Y600-MM                  TO   WK-MONTH-SUB.
055100     IF  WK-Y600-CCYY                 =   ANLS-YEAR
055200         ADD  EXPD-TAB-AMOUNT(EXPD-NDX)   TO  WK-MONTH-TOTAL(WK-MONTH-SUB)
055300         ADD  EXPD-TAB-AMOUNT(EXPD-NDX)   TO  WK-MONTH-YEAR-TOTAL
055400     END-IF.
055500 C219-ACCUMULATE-MONTH-ONE-EX.
055600     EXIT.
055700 
055800*---------------------------------------------------------------*
055900 C300-CALC-CATEGORY-ANALYSIS.
056000*---------------------------------------------------------------*
056100     MOVE ZERO                      TO   WK-CATG-ANAL-COUNT.
056200     PERFORM C310-PROCESS-ONE-CATEGORY
056300        THRU C319-PROCESS-ONE-CATEGORY-EX
056400        VARYING EXPD-NDX FROM 1 BY 1
056500        UNTIL EXPD-NDX > EXPD-TAB-COUNT.
056600     PERFORM C330-COMPUTE-CATEGORY-AVERAGES
056700        THRU C339-COMPUTE-CATEGORY-AVERAGES-EX
056800        VARYING WK-CATG-ANAL-NDX FROM 1 BY 1
056900        UNTIL WK-CATG-ANAL-NDX > WK-CATG-ANAL-COUNT.
057000 C399-CALC-CATEGORY-ANALYSIS-EX.
057100     EXIT.
057200 
057300*---------------------------------------------------------------*
057400 C310-PROCESS-ONE-CATEGORY.
057500*---------------------------------------------------------------*
057600     MOVE "N"                       TO   WK-CATG-FOUND-SW.
057700     IF  WK-CATG-ANAL-COUNT            >   ZERO
057800         SET  WK-CATG-ANAL-NDX       TO  1
057900         SEARCH WK-CATG-ANAL-ENTRY
058000             AT END
058100                 NEXT SENTENCE
058200             WHEN WK-CATG-ANAL-NAME(WK-CATG-ANAL-NDX)
058300                                      =   EXPD-TAB-CATEGORY(EXPD-NDX)
058400                 MOVE "Y"            TO  WK-CATG-FOUND-SW
058500     END-IF.
058600     IF  NOT WK-CATG-FOUND
058700         ADD  1                      TO  WK-CATG-ANAL-COUNT
058800         SET  WK-CATG-ANAL-NDX       TO  WK-CATG-ANAL-COUNT
058900         MOVE EXPD-TAB-CATEGORY(EXPD-NDX)
059000                                      TO  WK-CATG-ANAL-NAME(WK-CATG-ANAL-NDX)
059100         MOVE ZERO                   TO  WK-CATG-ANAL-TOTAL(WK-CATG-ANAL-NDX)
059200         MOVE ZERO                   TO  WK-CATG-ANAL-COUNT(WK-CATG-ANAL-NDX)
059300         MOVE EXPD-TAB-DATE(EXPD-NDX)
059400                              TO  WK-CATG-ANAL-1ST-DATE(WK-CATG-ANAL-NDX)
059500     END-IF.
059600     ADD  EXPD-TAB-AMOUNT(EXPD-NDX)
059700                              TO  WK-CATG-ANAL-TOTAL(WK-CATG-ANAL-NDX).
059800     ADD  1                  TO  WK-CATG-ANAL-COUNT(WK-CATG-ANAL-NDX).
059900     IF  EXPD-TAB-DATE(EXPD-NDX) < WK-CATG-ANAL-1ST-DATE(WK-CATG-ANAL-NDX)
060000         MOVE EXPD-TAB-DATE(EXPD-NDX)
060100                              TO  WK-CATG-ANAL-1ST-DATE(WK-CATG-ANAL-NDX)
060200     END-IF.
060300     IF  EXPD-TAB-DATE(EXPD-NDX) > WK-CATG-ANAL-LAST-DATE(WK-CATG-ANAL-NDX)
060400         MOVE EXPD-TAB-DATE(EXPD-NDX)
060500                              TO  WK-CATG-ANAL-LAST-DATE(WK-CATG-ANAL-NDX)
060600     END-IF.
060700 C319-PROCESS-ONE-CATEGORY-EX.
060800     EXIT.
060900 
061000*---------------------------------------------------------------*
061100 C330-COMPUTE-CATEGORY-AVERAGES.
061200*---------------------------------------------------------------*
061300     IF  WK-CATG-ANAL-COUNT(WK-CATG-ANAL-NDX)  =   ZERO
061400         MOVE ZERO TO WK-CATG-ANAL-AVERAGE(WK-CATG-ANAL-NDX)
061500     ELSE
061600         COMPUTE WK-CATG-ANAL-AVERAGE(WK-CATG-ANAL-NDX) ROUNDED =
061700             WK-CATG-ANAL-TOTAL(WK-CATG-ANAL-NDX) /
061800             WK-CATG-ANAL-COUNT(WK-CATG-ANAL-NDX)
061900     END-IF.
062000 C339-COMPUTE-CATEGORY-AVERAGES-EX.
062100     EXIT.
062200 
062300*---------------------------------------------------------------*
062400 C400-CALC-PHASE-ANALYSIS.
062500*---------------------------------------------------------------*
062600     MOVE ZERO                      TO   WK-PHASE-ANAL-COUNT.
062700     PERFORM C410-PROCESS-ONE-PHASE
062800        THRU C419-PROCESS-ONE-PHASE-EX
062900        VARYING EXPD-NDX FROM 1 BY 1
063000        UNTIL EXPD-NDX > EXPD-TAB-COUNT.
063100     PERFORM C430-COMPUTE-PHASE-AVERAGES
063200        THRU C439-COMPUTE-PHASE-AVERAGES-EX
063300        VARYING WK-PHASE-ANAL-NDX FROM 1 BY 1
063400        UNTIL WK-PHASE-ANAL-NDX > WK-PHASE-ANAL-COUNT.
063500 C499-CALC-PHASE-ANALYSIS-EX.
063600     EXIT.
063700 
063800*---------------------------------------------------------------*
063900 C410-PROCESS-ONE-PHASE.
064000*---------------------------------------------------------------*
064100     MOVE "N"                       TO   WK-PHASE-FOUND-SW.
064200     IF  WK-PHASE-ANAL-COUNT           >   ZERO
064300         SET  WK-PHASE-ANAL-NDX      TO  1
064400         SEARCH WK-PHASE-ANAL-ENTRY
064500             AT END
064600                 NEXT SENTENCE
064700             WHEN WK-PHASE-ANAL-NAME(WK-PHASE-ANAL-NDX)
064800                                      =   EXPD-TAB-PHASE(EXPD-NDX)
064900                 MOVE "Y"            TO  WK-PHASE-FOUND-SW
065000     END-IF.
065100     IF  NOT WK-PHASE-FOUND
065200         ADD  1                      TO  WK-PHASE-ANAL-COUNT
065300         SET  WK-PHASE-ANAL-NDX      TO  WK-PHASE-ANAL-COUNT
065400         MOVE EXPD-TAB-PHASE(EXPD-NDX)
065500                                   TO  WK-PHASE-ANAL-NAME(WK-PHASE-ANAL-NDX)
065600         MOVE ZERO                TO  WK-PHASE-ANAL-TOTAL(WK-PHASE-ANAL-NDX)
065700         MOVE ZERO                TO  WK-PHASE-ANAL-COUNT(WK-PHASE-ANAL-NDX)
065800         MOVE EXPD-TAB-DATE(EXPD-NDX)
065900                              TO  WK-PHASE-ANAL-1ST-DATE(WK-PHASE-ANAL-NDX)
066000     END-IF.
066100     ADD  EXPD-TAB-AMOUNT(EXPD-NDX)
066200                              TO  WK-PHASE-ANAL-TOTAL(WK-PHASE-ANAL-NDX).
066300     ADD  1                  TO  WK-PHASE-ANAL-COUNT(WK-PHASE-ANAL-NDX).
066400     IF  EXPD-TAB-DATE(EXPD-NDX) < WK-PHASE-ANAL-1ST-DATE(WK-PHASE-ANAL-NDX)
066500         MOVE EXPD-TAB-DATE(EXPD-NDX)
066600                              TO  WK-PHASE-ANAL-1ST-DATE(WK-PHASE-ANAL-NDX)
066700     END-IF.
066800     IF  EXPD-TAB-DATE(EXPD-NDX) > WK-PHASE-ANAL-LAST-DATE(WK-PHASE-ANAL-NDX)
066900         MOVE EXPD-TAB-DATE(EXPD-NDX)
067000                              TO  WK-PHASE-ANAL-LAST-DATE(WK-PHASE-ANAL-NDX)
067100     END-IF.
067200 C419-PROCESS-ONE-PHASE-EX.
067300     EXIT.
067400 
067500*---------------------------------------------------------------*
067600 C430-COMPUTE-PHASE-AVERAGES.
067700*---------------------------------------------------------------*
067800     IF  WK-PHASE-ANAL-COUNT(WK-PHASE-ANAL-NDX)  =   ZERO
067900         MOVE ZERO TO WK-PHASE-ANAL-AVERAGE(WK-PHASE-ANAL-NDX)
068000     ELSE
068100         COMPUTE WK-PHASE-ANAL-AVERAGE(WK-PHASE-ANAL-NDX) ROUNDED =
068200             WK-PHASE-ANAL-TOTAL(WK-PHASE-ANAL-NDX) /
068300             WK-PHASE-ANAL-COUNT(WK-PHASE-ANAL-NDX)
068400     END-IF.
068500 C439-COMPUTE-PHASE-AVERAGES-EX.
068600     EXIT.
068700 
068800*---------------------------------------------------------------*
068900 C500-CALC-PROJECTION.
069000*---------------------------------------------------------------*
069100*    PROJECTION = BURN RATE OVER THE HISTORICAL [START,END] FROM
069200*    THE PARAMETER RECORD, MULTIPLIED BY THE REQUESTED FUTURE DAYS.
069300     COMPUTE WK-PROJECTION ROUNDED = WK-BURN-RATE * ANLS-FUTURE-DAYS.
069400 C599-CALC-PROJECTION-EX.
069500     EXIT.
069600 
069700*---------------------------------------------------------------*
069800 C600-CALC-BUDGET-VARIANCE.
069900*---------------------------------------------------------------*
070000     MOVE WK-BURN-SUM                TO   WK-VARIANCE-SUM.
070100     COMPUTE WK-VARIANCE-RESULT = WK-VARIANCE-SUM - ANLS-PLANNED-BUDGET.
070200 C699-CALC-BUDGET-VARIANCE-EX.
070300     EXIT.
070400 
070500*---------------------------------------------------------------*
070600 C700-CALC-TREND.
070700*---------------------------------------------------------------*
070800     COMPUTE WK-RNG-NUM-WEEKS = (WK-RNG-DAYS + 7) / 7.
070900     IF  WK-RNG-NUM-WEEKS              =   ZERO
071000         MOVE 1                      TO  WK-RNG-NUM-WEEKS
071100     END-IF.
071200     PERFORM C705-ZERO-ONE-WEEK
071300        THRU C709-ZERO-ONE-WEEK-EX
071400        VARYING WK-TREND-WEEK-SUB FROM 1 BY 1
071500        UNTIL WK-TREND-WEEK-SUB > WK-RNG-NUM-WEEKS.
071600     PERFORM C710-ACCUMULATE-WEEK-ONE
071700        THRU C719-ACCUMULATE-WEEK-ONE-EX
071800        VARYING EXPD-NDX FROM 1 BY 1
071900        UNTIL EXPD-NDX > EXPD-TAB-COUNT.
072000     PERFORM C720-CLASSIFY-TREND
072100        THRU C729-CLASSIFY-TREND-EX.
072200 C799-CALC-TREND-EX.
072300     EXIT.
072400 
072500*---------------------------------------------------------------*
072600 C705-ZERO-ONE-WEEK.
072700*---------------------------------------------------------------*
072800     MOVE ZERO                      TO   WK-TREND-WEEK(WK-TREND-WEEK-SUB).
072900 C709-ZERO-ONE-WEEK-EX.
073000     EXIT.
073100 
073200*---------------------------------------------------------------*
073300 C710-ACCUMULATE-WEEK-ONE.
073400*---------------------------------------------------------------*
073500     PERFORM B300-DATE-IN-RANGE
073600        THRU B399-DATE-IN-RANGE-EX.
073700     IF  WK-IN-RANGE
073800         MOVE EXPD-TAB-DATE(EXPD-NDX)    TO  WK-Y600-DATE-IN
073900         PERFORM Y600-CALC-ABSOLUTE-DAYS
074000            THRU Y699-CALC-ABSOLUTE-DAYS-EX
074100         COMPUTE WK-TREND-WEEK-NUM =
074200             ((WK-Y600-ABS-DAYS - WK-RNG-START-ABS) / 7) + 1
074300         ADD  EXPD-TAB-AMOUNT(EXPD-NDX)
074400                              TO  WK-TREND-WEEK(WK-TREND-WEEK-NUM)
074500     END-IF.
074600 C719-ACCUMULATE-WEEK-ONE-EX.
074700     EXIT.
074800 
074900*---------------------------------------------------------------*
075000 C720-CLASSIFY-TREND.
075100*---------------------------------------------------------------*
075200     MOVE "STABLE"                  TO   WK-TREND-DIRECTION.
075300     IF  WK-RNG-NUM-WEEKS              <   2
075400         GO TO C729-CLASSIFY-TREND-EX
075500     END-IF.
075600     COMPUTE WK-TREND-1ST-HALF-WEEKS = WK-RNG-NUM-WEEKS / 2.
075700     COMPUTE WK-TREND-2ND-HALF-WEEKS =
075800         WK-RNG-NUM-WEEKS - WK-TREND-1ST-HALF-WEEKS.
075900     MOVE ZERO                      TO   WK-TREND-1ST-HALF-SUM.
076000     MOVE ZERO                      TO   WK-TREND-2ND-HALF-SUM.
076100     PERFORM C723-SUM-1ST-HALF-WEEK
076200        THRU C724-SUM-1ST-HALF-WEEK-EX
076300        VARYING WK-TREND-WEEK-SUB FROM 1 BY 1
076400        UNTIL WK-TREND-WEEK-SUB > WK-TREND-1ST-HALF-WEEKS.
076500     PERFORM C726-SUM-2ND-HALF-WEEK
076600        THRU C727-SUM-2ND-HALF-WEEK-EX
076700        VARYING WK-TREND-WEEK-SUB FROM WK-TREND-WEEK-SUB BY 1
076800        UNTIL WK-TREND-WEEK-SUB > WK-RNG-NUM-WEEKS.
076900     COMPUTE WK-TREND-1ST-HALF-AVG ROUNDED =
077000         WK-TREND-1ST-HALF-SUM / WK-TREND-1ST-HALF-WEEKS.
077100     COMPUTE WK-TREND-2ND-HALF-AVG ROUNDED =
077200         WK-TREND-2ND-HALF-SUM / WK-TREND-2ND-HALF-WEEKS.
077300     COMPUTE WK-TREND-DIFF = WK-TREND-2ND-HALF-AVG - WK-TREND-1ST-HALF-AVG.
077400     COMPUTE WK-TREND-THRESHOLD ROUNDED = WK-TREND-1ST-HALF-AVG * 0.10.
077500     IF  WK-TREND-DIFF                 >   WK-TREND-THRESHOLD
077600         MOVE "INCREASING"            TO  WK-TREND-DIRECTION
077700     ELSE
077800         IF  WK-TREND-DIFF             <   (ZERO - WK-TREND-THRESHOLD)
077900             MOVE "DECREASING"        TO  WK-TREND-DIRECTION
078000         END-IF
078100     END-IF.
078200 C729-CLASSIFY-TREND-EX.
078300     EXIT.
078400 
078500*---------------------------------------------------------------*
078600 C723-SUM-1ST-HALF-WEEK.
078700*---------------------------------------------------------------*
078800     ADD  WK-TREND-WEEK(WK-TREND-WEEK-SUB)  TO  WK-TREND-1ST-HALF-SUM.
078900 C724-SUM-1ST-HALF-WEEK-EX.
079000     EXIT.
079100 
079200*---------------------------------------------------------------*
079300 C726-SUM-2ND-HALF-WEEK.
079400*---------------------------------------------------------------*
079500     ADD  WK-TREND-WEEK(WK-TREND-WEEK-SUB)  TO  WK-TREND-2ND-HALF-SUM.
079600 C727-SUM-2ND-HALF-WEEK-EX.
079700     EXIT.
079800 
079900*---------------------------------------------------------------*
080000 C800-CALC-TOP-N.
080100*---------------------------------------------------------------*
080200     MOVE ZERO                      TO   WK-TOPN-COUNT.
080300     PERFORM C810-COPY-ONE-CATEGORY
080400        THRU C819-COPY-ONE-CATEGORY-EX
080500        VARYING WK-CATG-ANAL-NDX FROM 1 BY 1
080600        UNTIL WK-CATG-ANAL-NDX > WK-CATG-ANAL-COUNT.
080700     PERFORM C820-SORT-DESCENDING
080800        THRU C829-SORT-DESCENDING-EX.
080900     IF  ANLS-TOP-N                    >   WK-TOPN-COUNT
081000         MOVE WK-TOPN-COUNT           TO  WK-TOPN-PRINT-COUNT
081100     ELSE
081200         MOVE ANLS-TOP-N              TO  WK-TOPN-PRINT-COUNT
081300     END-IF.
081400 C899-CALC-TOP-N-EX.
081500     EXIT.
081600 
081700*---------------------------------------------------------------*
081800 C810-COPY-ONE-CATEGORY.
081900*---------------------------------------------------------------*
082000     ADD  1                          TO  WK-TOPN-COUNT.
082100     SET  WK-TOPN-NDX                TO  WK-TOPN-COUNT.
082200     MOVE WK-CATG-ANAL-NAME(WK-CATG-ANAL-NDX)  TO  WK-TOPN-NAME(WK-TOPN-NDX).
082300     MOVE WK-CATG-ANAL-TOTAL(WK-CATG-ANAL-NDX) TO  WK-TOPN-TOTAL(WK-TOPN-NDX).
082400 C819-COPY-ONE-CATEGORY-EX.
082500     EXIT.
082600 
082700*---------------------------------------------------------------*
082800 C820-SORT-DESCENDING.
082900*---------------------------------------------------------------*
083000     IF  WK-TOPN-COUNT                 <   2
083100         GO TO C829-SORT-DESCENDING-EX
083200     END-IF.
083300     PERFORM C821-SORT-ONE-PASS
083400        THRU C829-SORT-DESCENDING-EX2
083500        VARYING WK-TOPN-NDX FROM 1 BY 1
083600        UNTIL WK-TOPN-NDX NOT < WK-TOPN-COUNT.
083700 C829-SORT-DESCENDING-EX.
083800     EXIT.
083900 
084000*---------------------------------------------------------------*
084100 C821-SORT-ONE-PASS.
084200*---------------------------------------------------------------*
084300     SET  WK-TOPN-HIGH-NDX           TO  WK-TOPN-NDX.
084400     SET  WK-TOPN-NDX2               TO  WK-TOPN-NDX.
084500     SET  WK-TOPN-NDX2               UP BY 1.
084600     PERFORM C822-FIND-HIGHER
084700        THRU C829-SORT-DESCENDING-EX2
084800        VARYING WK-TOPN-NDX2 FROM WK-TOPN-NDX2 BY 1
084900        UNTIL WK-TOPN-NDX2 > WK-TOPN-COUNT.
085000     IF  WK-TOPN-HIGH-NDX             NOT =  WK-TOPN-NDX
085100         SET  WK-TOPN-NDX2           TO   WK-TOPN-HIGH-NDX
085200         MOVE WK-TOPN-ENTRY(WK-TOPN-NDX) TO WK-TOPN-SWAP-ENTRY
085300         MOVE WK-TOPN-ENTRY(WK-TOPN-NDX2) TO WK-TOPN-ENTRY(WK-TOPN-NDX)
085400         MOVE WK-TOPN-SWAP-ENTRY      TO   WK-TOPN-ENTRY(WK-TOPN-NDX2)
085500     END-IF.
085600 C829-SORT-DESCENDING-EX2.
085700     EXIT.
085800 
085900*---------------------------------------------------------------*
086000 C822-FIND-HIGHER.
086100*---------------------------------------------------------------*
086200     IF  WK-TOPN-TOTAL(WK-TOPN-NDX2)  >   WK-TOPN-TOTAL(WK-TOPN-HIGH-NDX)
086300         SET  WK-TOPN-HIGH-NDX        TO  WK-TOPN-NDX2
086400     END-IF.
086500 
086600*---------------------------------------------------------------*
086700 C900-CALC-EFFICIENCY.
086800*---------------------------------------------------------------*
086900     MOVE ZERO                      TO   WK-EFF-SUM WK-EFF-COUNT.
087000     MOVE ZERO                      TO   WK-EFF-PHASE-COUNT.
087100     PERFORM C910-ACCUMULATE-EFFICIENCY-ONE
087200        THRU C919-ACCUMULATE-EFFICIENCY-ONE-EX
087300        VARYING EXPD-NDX FROM 1 BY 1
087400        UNTIL EXPD-NDX > EXPD-TAB-COUNT.
087500     IF  WK-EFF-COUNT                  =   ZERO
087600         MOVE ZERO                   TO  WK-EFF-AVERAGE
087700     ELSE
087800         COMPUTE WK-EFF-AVERAGE ROUNDED = WK-EFF-SUM / WK-EFF-COUNT
087900     END-IF.
088000 C999-CALC-EFFICIENCY-EX.
088100     EXIT.
088200 
088300*---------------------------------------------------------------*
088400 C910-ACCUMULATE-EFFICIENCY-ONE.
088500*---------------------------------------------------------------*
088600     PERFORM B300-DATE-IN-RANGE
088700        THRU B399-DATE-IN-RANGE-EX.
088800     IF  WK-IN-RANGE
088900         ADD  EXPD-TAB-AMOUNT(EXPD-NDX)  TO  WK-EFF-SUM
089000         ADD  1                          TO  WK-EFF-COUNT
089100         PERFORM C920-CHECK-DISTINCT-PHASE
089200            THRU C929-CHECK-DISTINCT-PHASE-EX
089300     END-IF.
089400 C919-ACCUMULATE-EFFICIENCY-ONE-EX.
089500     EXIT.
089600 
089700*---------------------------------------------------------------*
089800 C920-CHECK-DISTINCT-PHASE.
089900*---------------------------------------------------------------*
090000     MOVE "N"                       TO   WK-PHASE-FOUND-SW.
090100     IF  WK-EFF-PHASE-COUNT            >   ZERO
090200         SET  WK-EFF-PHASE-NDX       TO  1
090300         SEARCH WK-EFF-PHASE-ENTRY
090400             AT END
090500                 NEXT SENTENCE
090600             WHEN WK-EFF-PHASE-NAME(WK-EFF-PHASE-NDX)
090700                                      =   EXPD-TAB-PHASE(EXPD-NDX)
090800                 MOVE "Y"            TO  WK-PHASE-FOUND-SW
090900     END-IF.
091000     IF  NOT WK-PHASE-FOUND
091100         ADD  1                      TO  WK-EFF-PHASE-COUNT
091200         SET  WK-EFF-PHASE-NDX       TO  WK-EFF-PHASE-COUNT
091300         MOVE EXPD-TAB-PHASE(EXPD-NDX)
091400                                      TO  WK-EFF-PHASE-NAME(WK-EFF-PHASE-NDX)
091500     END-IF.
091600 C929-CHECK-DISTINCT-PHASE-EX.
091700     EXIT.
091800 
091900*---------------------------------------------------------------*
092000 D100-PRINT-SUMMARY-FIGURES.
092100*---------------------------------------------------------------*
092200     MOVE SPACES                    TO   WS-HDR-LINE.
092300     MOVE "CFTANLS - SUMMARY FIGURES" TO  WS-HDR-TEXT.
092400     WRITE ANLS-PRINT-LINE FROM WS-HDR-LINE AFTER ADVANCING C01.
092500     MOVE SPACES                    TO   WS-SUM-LINE.
092600     MOVE "BURN RATE PER DAY . . . . . . . . . . ." TO WS-SUM-LABEL.
092700     MOVE WK-BURN-RATE                TO  WS-SUM-VALUE.
092800     WRITE ANLS-PRINT-LINE FROM WS-SUM-LINE AFTER ADVANCING 2.
092900     MOVE SPACES                    TO   WS-SUM-LINE.
093000     MOVE "PROJECTED FUTURE SPEND . . . . . . . ." TO WS-SUM-LABEL.
093100     MOVE WK-PROJECTION               TO  WS-SUM-VALUE.
093200     WRITE ANLS-PRINT-LINE FROM WS-SUM-LINE AFTER ADVANCING 1.
093300     MOVE SPACES                    TO   WS-SUM-LINE.
093400     MOVE "BUDGET VARIANCE . . . . . . . . . . . ." TO WS-SUM-LABEL.
093500     MOVE WK-VARIANCE-RESULT          TO  WS-SUM-VALUE.
093600     WRITE ANLS-PRINT-LINE FROM WS-SUM-LINE AFTER ADVANCING 1.
093700 D199-PRINT-SUMMARY-FIGURES-EX.
093800     EXIT.
093900 
094000*---------------------------------------------------------------*
094100 D200-PRINT-MONTHLY-REPORT.
094200*---------------------------------------------------------------*
094300     MOVE SPACES                    TO   WS-HDR-LINE.
094400     MOVE "CFTANLS - MONTHLY SPENDING REPORT" TO WS-HDR-TEXT.
094500     WRITE ANLS-PRINT-LINE FROM WS-HDR-LINE AFTER ADVANCING C01.
094600     PERFORM D210-PRINT-ONE-MONTH
094700        THRU D219-PRINT-ONE-MONTH-EX
094800        VARYING WK-MONTH-SUB FROM 1 BY 1
094900        UNTIL WK-MONTH-SUB > 12.
095000     MOVE SPACES                    TO   WS-SUM-LINE.
095100     MOVE "YEAR TOTAL . . . . . . . . . . . . . ." TO WS-SUM-LABEL.
095200     MOVE WK-MONTH-YEAR-TOTAL         TO  WS-SUM-VALUE.
095300     WRITE ANLS-PRINT-LINE FROM WS-SUM-LINE AFTER ADVANCING 2.
095400     MOVE SPACES                    TO   WS-SUM-LINE.
095500     MOVE "AVERAGE PER MONTH . . . . . . . . . ." TO WS-SUM-LABEL.
095600     MOVE WK-MONTH-AVERAGE            TO  WS-SUM-VALUE.
095700     WRITE ANLS-PRINT-LINE FROM WS-SUM-LINE AFTER ADVANCING 1.
095800 D299-PRINT-MONTHLY-REPORT-EX.
095900     EXIT.
096000 
096100*---------------------------------------------------------------*
096200 D210-PRINT-ONE-MONTH.
096300*---------------------------------------------------------------*
096400     MOVE SPACES                    TO   WS-MONTH-LINE.
096500     MOVE ANLS-YEAR                   TO  WS-ML-YEAR.
096600     MOVE WK-MONTH-SUB                TO  WS-ML-MONTH.
096700     MOVE WK-MONTH-TOTAL(WK-MONTH-SUB) TO  WS-ML-TOTAL.
096800     WRITE ANLS-PRINT-LINE FROM WS-MONTH-LINE AFTER ADVANCING 1.
096900 D219-PRINT-ONE-MONTH-EX.
097000     EXIT.
097100 
097200*---------------------------------------------------------------*
097300 D300-PRINT-CATEGORY-REPORT.
097400*---------------------------------------------------------------*
097500     MOVE SPACES                    TO   WS-HDR-LINE.
097600     MOVE "CFTANLS - CATEGORY ANALYSIS REPORT" TO WS-HDR-TEXT.
097700     WRITE ANLS-PRINT-LINE FROM WS-HDR-LINE AFTER ADVANCING C01.
097800     IF  WK-CATG-ANAL-COUNT            >   ZERO
097900         PERFORM D310-PRINT-ONE-CATEGORY
098000            THRU D319-PRINT-ONE-CATEGORY-EX
098100            VARYING WK-CATG-ANAL-NDX FROM 1 BY 1
098200            UNTIL WK-CATG-ANAL-NDX > WK-CATG-ANAL-COUNT
098300     END-IF.
098400 D399-PRINT-CATEGORY-REPORT-EX.
098500     EXIT.
098600 
098700*---------------------------------------------------------------*
098800 D310-PRINT-ONE-CATEGORY.
098900*---------------------------------------------------------------*
099000     MOVE SPACES                    TO   WS-GROUP-LINE.
099100     MOVE WK-CATG-ANAL-NAME(WK-CATG-ANAL-NDX)    TO  WS-GL-NAME.
099200     MOVE WK-CATG-ANAL-TOTAL(WK-CATG-ANAL-NDX)   TO  WS-GL-TOTAL.
099300     MOVE WK-CATG-ANAL-COUNT(WK-CATG-ANAL-NDX)   TO  WS-GL-COUNT.
099400     MOVE WK-CATG-ANAL-AVERAGE(WK-CATG-ANAL-NDX) TO  WS-GL-AVERAGE.
099500     MOVE WK-CATG-ANAL-1ST-DATE(WK-CATG-ANAL-NDX) TO WS-GL-1ST-DATE.
099600     MOVE WK-CATG-ANAL-LAST-DATE(WK-CATG-ANAL-NDX) TO WS-GL-LAST-DATE.
099700     WRITE ANLS-PRINT-LINE FROM WS-GROUP-LINE AFTER ADVANCING 2.
099800 D319-PRINT-ONE-CATEGORY-EX.
099900     EXIT.
100000 
100100*---------------------------------------------------------------*
100200 D350-PRINT-PHASE-REPORT.
100300*---------------------------------------------------------------*
100400     MOVE SPACES                    TO   WS-HDR-LINE.
100500     MOVE "CFTANLS - PHASE ANALYSIS REPORT" TO WS-HDR-TEXT.
100600     WRITE ANLS-PRINT-LINE FROM WS-HDR-LINE AFTER ADVANCING C01.
100700     IF  WK-PHASE-ANAL-COUNT           >   ZERO
100800         PERFORM D355-PRINT-ONE-PHASE
100900            THRU D358-PRINT-ONE-PHASE-EX
101000            VARYING WK-PHASE-ANAL-NDX FROM 1 BY 1
101100            UNTIL WK-PHASE-ANAL-NDX > WK-PHASE-ANAL-COUNT
101200     END-IF.
101300 D359-PRINT-PHASE-REPORT-EX.
101400     EXIT.
101500 
101600*---------------------------------------------------------------*
101700 D355-PRINT-ONE-PHASE.
101800*---------------------------------------------------------------*
101900     MOVE SPACES                    TO   WS-GROUP-LINE.
102000     MOVE WK-PHASE-ANAL-NAME(WK-PHASE-ANAL-NDX)    TO  WS-GL-NAME.
102100     MOVE WK-PHASE-ANAL-TOTAL(WK-PHASE-ANAL-NDX)   TO  WS-GL-TOTAL.
102200     MOVE WK-PHASE-ANAL-COUNT(WK-PHASE-ANAL-NDX)   TO  WS-GL-COUNT.
102300     MOVE WK-PHASE-ANAL-AVERAGE(WK-PHASE-ANAL-NDX) TO  WS-GL-AVERAGE.
102400     MOVE WK-PHASE-ANAL-1ST-DATE(WK-PHASE-ANAL-NDX) TO WS-GL-1ST-DATE.
102500     MOVE WK-PHASE-ANAL-LAST-DATE(WK-PHASE-ANAL-NDX) TO WS-GL-LAST-DATE.
102600     WRITE ANLS-PRINT-LINE FROM WS-GROUP-LINE AFTER ADVANCING 2.
102700 D358-PRINT-ONE-PHASE-EX.
102800     EXIT.
102900 
103000*---------------------------------------------------------------*
103100 D400-PRINT-TREND-REPORT.
103200*---------------------------------------------------------------*
103300     MOVE SPACES                    TO   WS-HDR-LINE.
103400     MOVE "CFTANLS - WEEKLY TREND REPORT" TO WS-HDR-TEXT.
103500     WRITE ANLS-PRINT-LINE FROM WS-HDR-LINE AFTER ADVANCING C01.
103600     PERFORM D410-PRINT-ONE-WEEK
103700        THRU D419-PRINT-ONE-WEEK-EX
103800        VARYING WK-TREND-WEEK-SUB FROM 1 BY 1
103900        UNTIL WK-TREND-WEEK-SUB > WK-RNG-NUM-WEEKS.
104000     MOVE SPACES                    TO   WS-SUM-LINE.
104100     MOVE "OVERALL TREND . . . . . . . . . . . ." TO WS-SUM-LABEL.
104200     WRITE ANLS-PRINT-LINE FROM WS-SUM-LINE AFTER ADVANCING 2.
104300     MOVE SPACES                    TO   WS-HDR-LINE.
104400     MOVE WK-TREND-DIRECTION          TO  WS-HDR-TEXT.
104500     WRITE ANLS-PRINT-LINE FROM WS-HDR-LINE AFTER ADVANCING 1.
104600 D499-PRINT-TREND-REPORT-EX.
104700     EXIT.
104800 
104900*---------------------------------------------------------------*
105000 D410-PRINT-ONE-WEEK.
105100*---------------------------------------------------------------*
105200     MOVE SPACES                    TO   WS-TREND-LINE.
105300     MOVE WK-TREND-WEEK-SUB           TO  WS-TL-WEEK-NUM.
105400     MOVE WK-TREND-WEEK(WK-TREND-WEEK-SUB) TO WS-TL-TOTAL.
105500     WRITE ANLS-PRINT-LINE FROM WS-TREND-LINE AFTER ADVANCING 1.
105600 D419-PRINT-ONE-WEEK-EX.
105700     EXIT.
105800 
105900*---------------------------------------------------------------*
106000 D500-PRINT-TOPN-REPORT.
106100*---------------------------------------------------------------*
106200     MOVE SPACES                    TO   WS-HDR-LINE.
106300     MOVE "CFTANLS - TOP-N SPENDING CATEGORIES" TO WS-HDR-TEXT.
106400     WRITE ANLS-PRINT-LINE FROM WS-HDR-LINE AFTER ADVANCING C01.
106500     IF  WK-TOPN-PRINT-COUNT           >   ZERO
106600         PERFORM D510-PRINT-ONE-RANK
106700            THRU D519-PRINT-ONE-RANK-EX
106800            VARYING WK-TOPN-NDX FROM 1 BY 1
106900            UNTIL WK-TOPN-NDX > WK-TOPN-PRINT-COUNT
107000     END-IF.
107100 D599-PRINT-TOPN-REPORT-EX.
107200     EXIT.
107300 
107400*---------------------------------------------------------------*
107500 D510-PRINT-ONE-RANK.
107600*---------------------------------------------------------------*
107700     MOVE SPACES                    TO   WS-TOPN-LINE.
107800     SET  WK-TOPN-NDX2               TO   WK-TOPN-NDX.
107900     MOVE WK-TOPN-NDX2                TO  WS-TN-RANK.
108000     MOVE WK-TOPN-NAME(WK-TOPN-NDX)    TO  WS-TN-NAME.
108100     MOVE WK-TOPN-TOTAL(WK-TOPN-NDX)   TO  WS-TN-TOTAL.
108200     WRITE ANLS-PRINT-LINE FROM WS-TOPN-LINE AFTER ADVANCING 1.
108300 D519-PRINT-ONE-RANK-EX.
108400     EXIT.
108500 
108600*---------------------------------------------------------------*
108700 D600-PRINT-EFFICIENCY-REPORT.
108800*---------------------------------------------------------------*
108900     MOVE SPACES                    TO   WS-HDR-LINE.
109000     MOVE "CFTANLS - EFFICIENCY METRICS REPORT" TO WS-HDR-TEXT.
109100     WRITE ANLS-PRINT-LINE FROM WS-HDR-LINE AFTER ADVANCING C01.
109200     MOVE SPACES                    TO   WS-SUM-LINE.
109300     MOVE "TOTAL SPENT . . . . . . . . . . . . . ." TO WS-SUM-LABEL.
109400     MOVE WK-EFF-SUM                  TO  WS-SUM-VALUE.
109500     WRITE ANLS-PRINT-LINE FROM WS-SUM-LINE AFTER ADVANCING 2.
109600     MOVE SPACES                    TO   WS-SUM-LINE.
109700     MOVE "TRANSACTION COUNT . . . . . . . . . ." TO WS-SUM-LABEL.
109800     MOVE WK-EFF-COUNT                TO  WS-SUM-VALUE.
109900     WRITE ANLS-PRINT-LINE FROM WS-SUM-LINE AFTER ADVANCING 1.
110000     MOVE SPACES                    TO   WS-SUM-LINE.
110100     MOVE "DISTINCT PHASE COUNT . . . . . . . . ." TO WS-SUM-LABEL.
110200     MOVE WK-EFF-PHASE-COUNT          TO  WS-SUM-VALUE.
110300     WRITE ANLS-PRINT-LINE FROM WS-SUM-LINE AFTER ADVANCING 1.
110400     MOVE SPACES                    TO   WS-SUM-LINE.
110500     MOVE "AVERAGE TRANSACTION AMOUNT . . . . . ." TO WS-SUM-LABEL.
110600     MOVE WK-EFF-AVERAGE              TO  WS-SUM-VALUE.
110700     WRITE ANLS-PRINT-LINE FROM WS-SUM-LINE AFTER ADVANCING 1.
110800 D699-PRINT-EFFICIENCY-REPORT-EX.
110900     EXIT.
111000 
111100*---------------------------------------------------------------*
111200 Y600-CALC-ABSOLUTE-DAYS.
111300*---------------------------------------------------------------*
111400*    CONVERTS WK-Y600-CCYY/MM/DD INTO A DAY COUNT FROM A FIXED
111500*    EPOCH SO TWO DATES CAN BE SUBTRACTED TO GET A DAY DIFFERENCE.
111600     COMPUTE WK-Y600-YY1 = WK-Y600-CCYY - 1.
111700     COMPUTE WK-Y600-DAYS-BEFORE-YR =
111800         (WK-Y600-YY1 * 365) + (WK-Y600-YY1 / 4)
111900                              - (WK-Y600-YY1 / 100) + (WK-Y600-YY1 / 400).
112000     MOVE "N"                       TO   WK-Y600-LEAP-SW.
112100     DIVIDE WK-Y600-CCYY BY 4   GIVING WK-Y600-Q4   REMAINDER WK-Y600-R4.
112200     DIVIDE WK-Y600-CCYY BY 100 GIVING WK-Y600-Q100 REMAINDER WK-Y600-R100.
112300     DIVIDE WK-Y600-CCYY BY 400 GIVING WK-Y600-Q400 REMAINDER WK-Y600-R400.
112400     IF  WK-Y600-R4 = ZERO AND (WK-Y600-R100 NOT = ZERO OR WK-Y600-R400 = ZERO)
112500         MOVE "Y"                    TO  WK-Y600-LEAP-SW
112600     END-IF.
112700     COMPUTE WK-Y600-ABS-DAYS =
112800         WK-Y600-DAYS-BEFORE-YR + WK-CUM-DAYS(WK-Y600-MM) + WK-Y600-DD.
112900     IF  WK-Y600-IS-LEAP AND WK-Y600-MM > 2
113000         ADD  1                      TO  WK-Y600-ABS-DAYS
113100     END-IF.
113200 Y699-CALC-ABSOLUTE-DAYS-EX.
113300     EXIT.
113400 
113500*---------------------------------------------------------------*
113600 Y700-CONVERT-AMOUNT-TEXT.
113700*---------------------------------------------------------------*
113800*    CONVERTS A DISPLAY-TEXT DECIMAL AMOUNT PEELED OFF A FLAT
113900*    FILE INTO A SIGNED PACKED RESULT.
114000     MOVE "+"                       TO   WK-AMT-SIGN.
114100     MOVE SPACES                    TO   WK-AMT-WHOLE-TEXT WK-AMT-DEC-TEXT.
114200     IF  WK-AMT-TEXT(1:1) = "-"
114300         MOVE "-"                    TO  WK-AMT-SIGN
114400         MOVE WK-AMT-TEXT(2:15)       TO  WK-AMT-TEXT
114500     END-IF.
114600     UNSTRING WK-AMT-TEXT DELIMITED BY "."
114700         INTO WK-AMT-WHOLE-TEXT, WK-AMT-DEC-TEXT.
114800     IF  WK-AMT-DEC-TEXT = SPACES
114900         MOVE ZERO                   TO  WK-AMT-DEC-TEXT
115000     END-IF.
115100     MOVE WK-AMT-WHOLE-TEXT          TO   WK-AMT-WHOLE-NUM.
115200     MOVE WK-AMT-DEC-TEXT            TO   WK-AMT-DEC-NUM.
115300     COMPUTE WK-AMT-RESULT ROUNDED =
115400         WK-AMT-WHOLE-NUM + (WK-AMT-DEC-NUM / 100).
115500     IF  WK-AMT-SIGN = "-"
115600         COMPUTE WK-AMT-RESULT = ZERO - WK-AMT-RESULT
115700     END-IF.
115800 Y799-CONVERT-AMOUNT-TEXT-EX.
115900     EXIT.
116000 
116100*---------------------------------------------------------------*
116200 Y900-ABNORMAL-TERMINATION.
116300*---------------------------------------------------------------*
116400     DISPLAY "CFTANLS - ABNORMAL TERMINATION - RUN ABORTED".
116500     MOVE 16                        TO   RETURN-CODE.
116600     STOP RUN.
116700 
116800*---------------------------------------------------------------*
116900 Z000-END-PROGRAM-ROUTINE.
117000*---------------------------------------------------------------*
117100     DISPLAY "CFTANLS - SCRATCH RECORD COUNT - " WK-77-SCRATCH-COUNT.
117200     CLOSE ANLSRPT.
117300 Z999-END-PROGRAM-ROUTINE-EX.
117400     EXIT.
