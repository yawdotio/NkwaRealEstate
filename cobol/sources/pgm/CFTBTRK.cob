000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CFTBTRK.
000500 AUTHOR.         R J TETTEH.
000600 INSTALLATION.   GHANA CONSTRUCTION FINANCE - BATCH SYSTEMS.
000700 DATE-WRITTEN.   02 MAY 1993.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  LOW-BALANCE MONITORING RUN.  LOADS THE ACCOUNT
001200*               MASTER AND THE ADMINISTRATOR-SET PER-ACCOUNT
001300*               THRESHOLD FILE, RAISES AN IN-MEMORY BALANCE
001400*               ALERT FOR EVERY ACCOUNT THAT HAS DROPPED BELOW
001500*               ITS OWN THRESHOLD AND HAS NO UNREAD ALERT
001600*               OUTSTANDING ALREADY, AND PRINTS THE LOWEST-
001700*               BALANCE, BELOW-THRESHOLD AND STATISTICS REPORTS.
001800*
001900*===================================================================*
002000*
002100* HISTORY OF AMENDMENT :
002200*===================================================================*
002300*
002400* CFT0009 - RJT    - 02/05/1993 - PHASE 2 ROLLOUT                       CFT0009 
002500*                    - INITIAL VERSION - REPLACES THE MONTHLY           CFT0009 
002600*                      LOW-FUNDS MEMO PREPARED BY HAND.                 CFT0009 
002700*-------------------------------------------------------------------*
002800* CFT0022 - KOB    - 19/09/1998 - Y2K REMEDIATION                       CFT0022 
002900*                    - ALRT-DATE EXPANDED TO 8-BYTE CCYYMMDD.           CFT0022 
003000*-------------------------------------------------------------------*
003100* CFT0041 - ADW    - 14/01/2005 - REQ GCFT041                           CFT0041 
003200*                    - ENFORCED "ONE UNREAD ALERT PER ACCOUNT" -        CFT0041 
003300*                      A REPEAT LOW-BALANCE CHECK NO LONGER             CFT0041 
003400*                      RAISES A SECOND ALERT UNTIL THE FIRST IS         CFT0041 
003500*                      MARKED READ BY THE ONLINE SYSTEM.                CFT0041 
003600*-------------------------------------------------------------------*
003700* CFT0067 - STA    - 30/09/2015 - STANDARDS REVIEW GCFT067              CFT0067 
003800*                    - ADDED LEVEL-77 SCRATCH COUNT/SWITCH PER          CFT0067 
003900*                      SHOP CODING STANDARD - NONE WERE PRESENT         CFT0067 
004000*                      IN THIS PROGRAM BEFORE THIS CHANGE.              CFT0067 
004100*===================================================================*
004200*
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004900                   CLASS NUMERIC-CLASS IS "0" THRU "9".
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT ACCTFILE  ASSIGN TO ACCTFILE
005300            ORGANIZATION  IS LINE SEQUENTIAL
005400            FILE STATUS   IS WK-C-FILE-STATUS.
005500     SELECT THRESHLD  ASSIGN TO THRESHLD
005600            ORGANIZATION  IS LINE SEQUENTIAL
005700            FILE STATUS   IS WK-C-FILE-STATUS.
005800     SELECT BTRKPARM  ASSIGN TO BTRKPARM
005900            ORGANIZATION  IS LINE SEQUENTIAL
006000            FILE STATUS   IS WK-C-FILE-STATUS.
006100     SELECT BTRKRPT   ASSIGN TO BTRKRPT
006200            ORGANIZATION  IS LINE SEQUENTIAL
006300            FILE STATUS   IS WK-C-FILE-STATUS.
006400***************
006500 DATA DIVISION.
006600***************
006700 FILE SECTION.
006800**************
006900 FD  ACCTFILE
007000     LABEL RECORDS ARE OMITTED
007100     DATA RECORD IS ACCT-FILE-LINE.
007200 01  ACCT-FILE-LINE                 PIC X(2260).
007300 FD  THRESHLD
007400     LABEL RECORDS ARE OMITTED
007500     DATA RECORD IS THRESHLD-LINE.
007600 01  THRESHLD-LINE                  PIC X(30).
007700 FD  BTRKPARM
007800     LABEL RECORDS ARE OMITTED
007900     DATA RECORD IS BTRKPARM-LINE.
008000 01  BTRKPARM-LINE                  PIC X(04).
008100 FD  BTRKRPT
008200     LABEL RECORDS ARE OMITTED
008300     DATA RECORD IS BTRKRPT-LINE.
008400 01  BTRKRPT-LINE                   PIC X(132).
008500 
008600 WORKING-STORAGE SECTION.
008700*************************
008800 01    FILLER                          PIC X(24)        VALUE
008900       "** PROGRAM CFTBTRK **".
009000*
009100*-------------------------------------------------------------------*
009200*  CFT0067 - STANDALONE SCRATCH FIELDS - NOT PART OF ANY RECORD OR  *
009300*  GROUP - FOR THE RUN-OPENING BANNER AND THE CLOSING SCRATCH       *
009400*  COUNT TRACE ON THE JOB LOG.                                      *
009500*-------------------------------------------------------------------*
009600 77  WK-77-SCRATCH-COUNT             PIC 9(5)  COMP    VALUE ZERO.
009700 77  WK-77-FIRST-TIME-SW             PIC X(01)          VALUE "Y".
009800     88  WK-77-FIRST-TIME                VALUE "Y".
009900*
010000 01    WK-C-COMMON.
010100     COPY CFTCMWK.
010200*
010300     COPY ACCTMST.
010400     COPY ALRTTAB.
010500*
010600 01  WK-SWITCHES.
010700     05  WK-THRSH-FOUND-SW          PIC X(01)   VALUE "N".
010800         88  WK-THRSH-FOUND             VALUE "Y".
010900     05  WK-ALRT-FOUND-SW           PIC X(01)   VALUE "N".
011000         88  WK-ALRT-UNREAD-EXISTS      VALUE "Y".
011100     05  FILLER                     PIC X(18).
011200*
011300 01  WK-N-REQUESTED                 PIC 9(4)    COMP.
011400*
011500*-----------------------------------------------------------------*
011600*  RUN-DATE BREAKDOWN - BUILT Y2K-STYLE WITH A HARD-CODED CENTURY *
011700*  THE SAME WAY CFTPOST BUILDS ITS WK-RUN-DATE-N.                 *
011800*-----------------------------------------------------------------*
011900 01  WK-RUN-DATE-YYMD.
012000     05  WK-RUN-DATE-CEN            PIC X(02)   VALUE "20".
012100     05  WK-RUN-DATE-YMD            PIC X(06).
012200 01  WK-RUN-DATE-N                  PIC 9(08).
012300 01  WK-RUN-DATE-BRK REDEFINES WK-RUN-DATE-N.
012400     05  WK-RUN-CCYY                PIC 9(04).
012500     05  WK-RUN-MM                  PIC 9(02).
012600     05  WK-RUN-DD                  PIC 9(02).
012700*
012800 01  WK-AMT-CONVERT.
012900     05  WK-AMT-TEXT                PIC X(16).
013000     05  WK-AMT-SIGN                PIC X(01).
013100     05  WK-AMT-WHOLE-TEXT          PIC X(11).
013200     05  WK-AMT-DEC-TEXT            PIC X(02).
013300     05  WK-AMT-WHOLE-NUM           PIC 9(09).
013400     05  WK-AMT-DEC-NUM             PIC 9(02).
013500     05  WK-AMT-RESULT              PIC S9(9)V99.
013600*
013700 01  WK-UNSTRING-FIELDS.
013800     05  WK-US-TOKEN1               PIC X(30).
013900     05  WK-US-TOKEN2               PIC X(30).
014000     05  WK-US-TOKEN4               PIC X(20).
014100     05  WK-US-CODE-LIST            PIC X(2000).
014200*
014300*-----------------------------------------------------------------*
014400*  ALERT TRACE WORK AREA - WHOLE/DECIMAL BREAKOUT OF THE BALANCE  *
014500*  AND THRESHOLD SO THE JOB LOG LINE WRITTEN WHEN AN ALERT IS     *
014600*  RAISED READS CLEANLY WITHOUT AN EXTRA EDITED-PICTURE FIELD.    *
014700*-----------------------------------------------------------------*
014800 01  WK-ALRT-BAL-FIELD               PIC S9(9)V99.
014900 01  WK-ALRT-BAL-BRK REDEFINES WK-ALRT-BAL-FIELD.
015000     05  WK-ALRT-BAL-WHOLE           PIC S9(9).
015100     05  WK-ALRT-BAL-DEC             PIC 99.
015200 01  WK-ALRT-THRSH-FIELD             PIC S9(9)V99.
015300 01  WK-ALRT-THRSH-BRK REDEFINES WK-ALRT-THRSH-FIELD.
015400     05  WK-ALRT-THRSH-WHOLE         PIC S9(9).
015500     05  WK-ALRT-THRSH-DEC           PIC 99.
015600*
015700 01  WK-STATISTICS.
015800     05  WK-STAT-MIN                PIC S9(9)V99.
015900     05  WK-STAT-MAX                PIC S9(9)V99.
016000     05  WK-STAT-TOTAL              PIC S9(11)V99 COMP-3 VALUE ZERO.
016100     05  WK-STAT-AVERAGE            PIC S9(9)V99.
016200 01  WK-STAT-REDEFINE REDEFINES WK-STATISTICS.
016300     05  FILLER                     PIC X(13).
016400     05  FILLER                     PIC X(06).
016500*
016600*-----------------------------------------------------------------*
016700*  ASCENDING-BY-BALANCE WORK TABLE, SORTED WITH A SELECTION SORT  *
016800*  FOR THE LOWEST-ACCOUNT AND N-LOWEST-ACCOUNTS REPORTS.  NOT     *
016900*  USED FOR ANYTHING THAT REWRITES THE ACCOUNT MASTER.            *
017000*-----------------------------------------------------------------*
017100 01  WK-SORT-CONTROL.
017200     05  WK-SORT-COUNT              PIC 9(4)    COMP-3 VALUE ZERO.
017300 01  WK-SORT-TABLE.
017400     05  WK-SORT-ENTRY              OCCURS 9999 TIMES
017500                                    INDEXED BY WK-SORT-NDX WK-SORT-NDX2.
017600         10  WK-SORT-ID             PIC X(10).
017700         10  WK-SORT-BANK-NAME      PIC X(30).
017800         10  WK-SORT-BALANCE        PIC S9(9)V99.
017900 01  WK-SORT-LOW-NDX                PIC 9(4)    COMP.
018000 01  WK-SORT-SWAP-ENTRY.
018100     05  WK-SWAP-ID                 PIC X(10).
018200     05  WK-SWAP-BANK-NAME          PIC X(30).
018300     05  WK-SWAP-BALANCE            PIC S9(9)V99.
018400*
018500 01  WS-HDR-LINE.
018600     05  WS-HDR-TEXT                PIC X(50).
018700     05  FILLER                     PIC X(82).
018800 01  WS-ACCT-LINE.
018900     05  WS-AL-ID                   PIC X(10).
019000     05  FILLER                     PIC X(02)  VALUE SPACES.
019100     05  WS-AL-BANK-NAME            PIC X(30).
019200     05  FILLER                     PIC X(02)  VALUE SPACES.
019300     05  WS-AL-BALANCE              PIC Z,ZZZ,ZZ9.99-.
019400     05  FILLER                     PIC X(74).
019500 01  WS-STAT-LINE.
019600     05  WS-STAT-LABEL              PIC X(30).
019700     05  WS-STAT-VALUE              PIC Z,ZZZ,ZZ9.99-.
019800     05  FILLER                     PIC X(88).
019900 EJECT
020000****************
020100 PROCEDURE DIVISION.
020200****************
020300 MAIN-MODULE.
020400     PERFORM A000-INITIALIZE-ROUTINE
020500        THRU A099-INITIALIZE-ROUTINE-EX.
020600     PERFORM B100-LOAD-ACCOUNT-TABLE
020700        THRU B199-LOAD-ACCOUNT-TABLE-EX.
020800     PERFORM B200-LOAD-THRESHOLD-TABLE
020900        THRU B299-LOAD-THRESHOLD-TABLE-EX.
021000     PERFORM B300-LOAD-PARAMETER
021100        THRU B399-LOAD-PARAMETER-EX.
021200     PERFORM C100-CHECK-BALANCES
021300        THRU C199-CHECK-BALANCES-EX
021400        VARYING ACCT-NDX FROM 1 BY 1
021500        UNTIL ACCT-NDX > ACCT-TAB-COUNT.
021600     PERFORM D100-PRINT-LOWEST-ACCOUNT
021700        THRU D199-PRINT-LOWEST-ACCOUNT-EX.
021800     PERFORM D200-PRINT-N-LOWEST
021900        THRU D299-PRINT-N-LOWEST-EX.
022000     PERFORM D300-PRINT-BELOW-THRESHOLD
022100        THRU D399-PRINT-BELOW-THRESHOLD-EX.
022200     PERFORM D400-PRINT-STATISTICS
022300        THRU D499-PRINT-STATISTICS-EX.
022400     PERFORM Z000-END-PROGRAM-ROUTINE
022500        THRU Z999-END-PROGRAM-ROUTINE-EX.
022600     STOP RUN.
022700 
022800*---------------------------------------------------------------*
022900 A000-INITIALIZE-ROUTINE.
023000*---------------------------------------------------------------*
023100     ACCEPT    WK-RUN-DATE-YMD        FROM  DATE.
023200     MOVE      WK-RUN-DATE-YYMD       TO    WK-RUN-DATE-N.
023300     MOVE      WK-RUN-DATE-N          TO    WK-C-RUN-DATE.
023400     OPEN OUTPUT BTRKRPT.
023500     IF  NOT WK-C-SUCCESSFUL
023600         DISPLAY "CFTBTRK - OPEN FILE ERROR - BTRKRPT"
023700         GO TO Y900-ABNORMAL-TERMINATION
023800     END-IF.
023900 A099-INITIALIZE-ROUTINE-EX.
024000     EXIT.
024100 
024200*---------------------------------------------------------------*
024300 B100-LOAD-ACCOUNT-TABLE.
024400*---------------------------------------------------------------*
024500     OPEN INPUT  ACCTFILE.
024600     IF  NOT WK-C-SUCCESSFUL
024700         DISPLAY "CFTBTRK - OPEN FILE ERROR - ACCTFILE"
024800         GO TO Y900-ABNORMAL-TERMINATION
024900     END-IF.
025000     PERFORM B110-READ-ACCOUNT-RECORD
025100        THRU B119-READ-ACCOUNT-RECORD-EX
025200        UNTIL WK-C-END-OF-FILE.
025300     CLOSE ACCTFILE.
025400 B199-LOAD-ACCOUNT-TABLE-EX.
025500     EXIT.
025600 
025700*---------------------------------------------------------------*
025800 B110-READ-ACCOUNT-RECORD.
025900*---------------------------------------------------------------*
026000     READ ACCTFILE
026100         AT END
026200             MOVE "10"              TO   WK-C-FILE-STATUS
026300         NOT AT END
026400             ADD  1                  TO   ACCT-TAB-COUNT
026500             ADD  1                  TO   WK-77-SCRATCH-COUNT
026600             IF   WK-77-FIRST-TIME
026700                  DISPLAY "CFTBTRK - BALANCE CHECK RUN STARTED"
026800                  MOVE "N"           TO   WK-77-FIRST-TIME-SW
026900             END-IF
027000             SET  ACCT-NDX           TO   ACCT-TAB-COUNT
027100             MOVE SPACES             TO   WK-US-TOKEN1 WK-US-TOKEN2
027200                                          WK-US-TOKEN4 WK-US-CODE-LIST
027300             UNSTRING ACCT-FILE-LINE DELIMITED BY "|"
027400                 INTO WK-US-TOKEN1, WK-US-TOKEN2, WK-AMT-TEXT,
027500                      WK-US-TOKEN4, WK-US-CODE-LIST
027600             MOVE WK-US-TOKEN1       TO   ACCT-TAB-ID(ACCT-NDX)
027700             MOVE WK-US-TOKEN2       TO   ACCT-TAB-BANK-NAME(ACCT-NDX)
027800             PERFORM Y700-CONVERT-AMOUNT-TEXT
027900                THRU Y799-CONVERT-AMOUNT-TEXT-EX
028000             MOVE WK-AMT-RESULT      TO   ACCT-TAB-BALANCE(ACCT-NDX)
028100     END-READ.
028200 B119-READ-ACCOUNT-RECORD-EX.
028300     EXIT.
028400 
028500*---------------------------------------------------------------*
028600 B200-LOAD-THRESHOLD-TABLE.
028700*---------------------------------------------------------------*
028800     OPEN INPUT  THRESHLD.
028900     IF  NOT WK-C-SUCCESSFUL
029000         DISPLAY "CFTBTRK - OPEN FILE ERROR - THRESHLD"
029100         GO TO Y900-ABNORMAL-TERMINATION
029200     END-IF.
029300     MOVE "N"                       TO   WK-C-FILE-STATUS.
029400     PERFORM B210-READ-THRESHOLD-RECORD
029500        THRU B219-READ-THRESHOLD-RECORD-EX
029600        UNTIL WK-C-END-OF-FILE.
029700     CLOSE THRESHLD.
029800 B299-LOAD-THRESHOLD-TABLE-EX.
029900     EXIT.
030000 
030100*---------------------------------------------------------------*
030200 B210-READ-THRESHOLD-RECORD.
030300*---------------------------------------------------------------*
030400     READ THRESHLD
030500         AT END
030600             MOVE "10"              TO   WK-C-FILE-STATUS
030700         NOT AT END
030800             ADD  1                  TO   THRSH-TAB-COUNT
030900             SET  THRSH-NDX          TO   THRSH-TAB-COUNT
031000             UNSTRING THRESHLD-LINE DELIMITED BY "|"
031100                 INTO THRSH-ACCOUNT-ID(THRSH-NDX), WK-AMT-TEXT
031200             PERFORM Y700-CONVERT-AMOUNT-TEXT
031300                THRU Y799-CONVERT-AMOUNT-TEXT-EX
031400             MOVE WK-AMT-RESULT      TO   THRSH-AMOUNT(THRSH-NDX)
031500     END-READ.
031600 B219-READ-THRESHOLD-RECORD-EX.
031700     EXIT.
031800 
031900*---------------------------------------------------------------*
032000 B300-LOAD-PARAMETER.
032100*---------------------------------------------------------------*
032200     OPEN INPUT  BTRKPARM.
032300     IF  NOT WK-C-SUCCESSFUL
032400         DISPLAY "CFTBTRK - OPEN FILE ERROR - BTRKPARM"
032500         GO TO Y900-ABNORMAL-TERMINATION
032600     END-IF.
032700     READ BTRKPARM
032800         AT END
032900             MOVE 5                  TO  WK-N-REQUESTED
033000         NOT AT END
033100             MOVE BTRKPARM-LINE      TO  WK-N-REQUESTED
033200     END-READ.
033300     CLOSE BTRKPARM.
033400 B399-LOAD-PARAMETER-EX.
033500     EXIT.
033600 
033700*---------------------------------------------------------------*
033800 C100-CHECK-BALANCES.
033900*---------------------------------------------------------------*
034000     MOVE "N"                       TO   WK-THRSH-FOUND-SW.
034100     IF  THRSH-TAB-COUNT              >   ZERO
034200         SET  THRSH-NDX              TO  1
034300         SEARCH THRSH-TAB-ENTRY
034400             AT END
034500                 NEXT SENTENCE
034600             WHEN THRSH-ACCOUNT-ID(THRSH-NDX) = ACCT-TAB-ID(ACCT-NDX)
034700                 MOVE "Y"            TO  WK-THRSH-FOUND-SW
034800     END-IF.
034900     IF  WK-THRSH-FOUND
035000      AND ACCT-TAB-BALANCE(ACCT-NDX) < THRSH-AMOUNT(THRSH-NDX)
035100         PERFORM C110-CHECK-UNREAD-ALERT
035200            THRU C119-CHECK-UNREAD-ALERT-EX
035300         IF  NOT WK-ALRT-UNREAD-EXISTS
035400             PERFORM C120-RAISE-ALERT
035500                THRU C129-RAISE-ALERT-EX
035600         END-IF
035700     END-IF.
035800 C199-CHECK-BALANCES-EX.
035900     EXIT.
036000 
036100*---------------------------------------------------------------*
036200 C110-CHECK-UNREAD-ALERT.
036300*---------------------------------------------------------------*
036400     MOVE "N"                       TO   WK-ALRT-FOUND-SW.
036500     IF  ALRT-TAB-COUNT               >   ZERO
036600         SET  ALRT-NDX               TO  1
036700         SEARCH ALRT-TAB-ENTRY
036800             AT END
036900                 NEXT SENTENCE
037000             WHEN ALRT-ACCOUNT-ID(ALRT-NDX) = ACCT-TAB-ID(ACCT-NDX)
037100              AND ALRT-UNREAD(ALRT-NDX)
037200                 MOVE "Y"            TO  WK-ALRT-FOUND-SW
037300     END-IF.
037400 C119-CHECK-UNREAD-ALERT-EX.
037500     EXIT.
037600 
037700*---------------------------------------------------------------*
037800 C120-RAISE-ALERT.
037900*---------------------------------------------------------------*
038000     ADD  1                          TO  ALRT-TAB-COUNT.
038100     SET  ALRT-NDX                  TO   ALRT-TAB-COUNT.
038200     STRING "ALR-" ACCT-TAB-ID(ACCT-NDX) "-" WK-C-RUN-DATE
038300         DELIMITED BY SIZE INTO ALRT-ID(ALRT-NDX).
038400     MOVE ACCT-TAB-ID(ACCT-NDX)       TO  ALRT-ACCOUNT-ID(ALRT-NDX).
038500     MOVE ACCT-TAB-BALANCE(ACCT-NDX)  TO  ALRT-CURRENT-BAL(ALRT-NDX).
038600     MOVE THRSH-AMOUNT(THRSH-NDX)     TO  ALRT-THRESHOLD(ALRT-NDX).
038700     MOVE WK-C-RUN-DATE               TO  ALRT-DATE(ALRT-NDX).
038800     MOVE "N"                         TO  ALRT-READ-FLAG(ALRT-NDX).
038900     MOVE ACCT-TAB-BALANCE(ACCT-NDX)  TO  WK-ALRT-BAL-FIELD.
039000     MOVE THRSH-AMOUNT(THRSH-NDX)     TO  WK-ALRT-THRSH-FIELD.
039100     DISPLAY "CFTBTRK - ALERT RAISED - ACCT " ACCT-TAB-ID(ACCT-NDX)
039200         " BALANCE " WK-ALRT-BAL-WHOLE "." WK-ALRT-BAL-DEC
039300         " THRESHOLD " WK-ALRT-THRSH-WHOLE "." WK-ALRT-THRSH-DEC.
039400 C129-RAISE-ALERT-EX.
039500     EXIT.
039600 
039700*---------------------------------------------------------------*
039800 D100-PRINT-LOWEST-ACCOUNT.
039900*---------------------------------------------------------------*
040000     PERFORM D110-BUILD-SORT-TABLE
040100        THRU D119-BUILD-SORT-TABLE-EX.
040200     PERFORM D120-SELECTION-SORT-ASCENDING
040300        THRU D129-SELECTION-SORT-ASCENDING-EX.
040400     MOVE SPACES                    TO   WS-HDR-LINE.
040500     MOVE "CFTBTRK - LOWEST-BALANCE ACCOUNT"
040600                                      TO  WS-HDR-TEXT.
040700     WRITE BTRKRPT-LINE FROM WS-HDR-LINE AFTER ADVANCING C01.
040800     IF  WK-SORT-COUNT                >   ZERO
040900         SET  WK-SORT-NDX            TO  1
041000         PERFORM D130-PRINT-SORT-ENTRY
041100            THRU D139-PRINT-SORT-ENTRY-EX
041200     END-IF.
041300 D199-PRINT-LOWEST-ACCOUNT-EX.
041400     EXIT.
041500 
041600*---------------------------------------------------------------*
041700 D110-BUILD-SORT-TABLE.
041800*---------------------------------------------------------------*
041900     MOVE ZERO                      TO   WK-SORT-COUNT.
042000     PERFORM D111-COPY-ONE-ENTRY
042100        THRU D119-BUILD-SORT-TABLE-EX2
042200        VARYING ACCT-NDX FROM 1 BY 1
042300        UNTIL ACCT-NDX > ACCT-TAB-COUNT.
042400 D119-BUILD-SORT-TABLE-EX.
042500     EXIT.
042600 
042700*---------------------------------------------------------------*
042800 D111-COPY-ONE-ENTRY.
042900*---------------------------------------------------------------*
043000     ADD  1                          TO  WK-SORT-COUNT.
043100     SET  WK-SORT-NDX                TO  WK-SORT-COUNT.
043200     MOVE ACCT-TAB-ID(ACCT-NDX)       TO  WK-SORT-ID(WK-SORT-NDX).
043300     MOVE ACCT-TAB-BANK-NAME(ACCT-NDX) TO WK-SORT-BANK-NAME(WK-SORT-NDX).
043400     MOVE ACCT-TAB-BALANCE(ACCT-NDX)  TO  WK-SORT-BALANCE(WK-SORT-NDX).
043500 D119-BUILD-SORT-TABLE-EX2.
043600     EXIT.
043700 
043800*---------------------------------------------------------------*
043900 D120-SELECTION-SORT-ASCENDING.
044000*---------------------------------------------------------------*
044100     PERFORM D121-SORT-ONE-PASS
044200        THRU D129-SELECTION-SORT-ASCENDING-EX2
044300        VARYING WK-SORT-NDX FROM 1 BY 1
044400        UNTIL WK-SORT-NDX NOT < WK-SORT-COUNT.
044500 D129-SELECTION-SORT-ASCENDING-EX.
044600     EXIT.
044700 
044800*---------------------------------------------------------------*
044900 D121-SORT-ONE-PASS.
045000*---------------------------------------------------------------*
045100     SET  WK-SORT-LOW-NDX            TO  WK-SORT-NDX.
045200     SET  WK-SORT-NDX2               TO  WK-SORT-NDX.
045300     SET  WK-SORT-NDX2               UP BY 1.
045400     PERFORM D122-FIND-LOWER
045500        THRU D129-SELECTION-SORT-ASCENDING-EX2
045600        VARYING WK-SORT-NDX2 FROM WK-SORT-NDX2 BY 1
045700        UNTIL WK-SORT-NDX2 > WK-SORT-COUNT.
045800     IF  WK-SORT-LOW-NDX              NOT =  WK-SORT-NDX
045900         SET  WK-SORT-NDX2           TO   WK-SORT-LOW-NDX
046000         MOVE WK-SORT-ENTRY(WK-SORT-NDX) TO WK-SORT-SWAP-ENTRY
046100         MOVE WK-SORT-ENTRY(WK-SORT-NDX2) TO WK-SORT-ENTRY(WK-SORT-NDX)
046200         MOVE WK-SORT-SWAP-ENTRY      TO   WK-SORT-ENTRY(WK-SORT-NDX2)
046300     END-IF.
046400 D129-SELECTION-SORT-ASCENDING-EX2.
046500     EXIT.
046600 
046700*---------------------------------------------------------------*
046800 D122-FIND-LOWER.
046900*---------------------------------------------------------------*
047000     IF  WK-SORT-BALANCE(WK-SORT-NDX2) < WK-SORT-BALANCE(WK-SORT-LOW-NDX)
047100         SET  WK-SORT-LOW-NDX        TO  WK-SORT-NDX2
047200     END-IF.
047300 
047400*---------------------------------------------------------------*
047500 D130-PRINT-SORT-ENTRY.
047600*---------------------------------------------------------------*
047700     MOVE SPACES                    TO   WS-ACCT-LINE.
047800     MOVE WK-SORT-ID(WK-SORT-NDX)     TO  WS-AL-ID.
047900     MOVE WK-SORT-BANK-NAME(WK-SORT-NDX) TO WS-AL-BANK-NAME.
048000     MOVE WK-SORT-BALANCE(WK-SORT-NDX) TO WS-AL-BALANCE.
048100     WRITE BTRKRPT-LINE FROM WS-ACCT-LINE AFTER ADVANCING 2.
048200 D139-PRINT-SORT-ENTRY-EX.
048300     EXIT.
048400 
048500*---------------------------------------------------------------*
048600 D200-PRINT-N-LOWEST.
048700*---------------------------------------------------------------*
048800     MOVE SPACES                    TO   WS-HDR-LINE.
048900     MOVE "CFTBTRK - N LOWEST-BALANCE ACCOUNTS"
049000                                      TO  WS-HDR-TEXT.
049100     WRITE BTRKRPT-LINE FROM WS-HDR-LINE AFTER ADVANCING C01.
049200     IF  WK-N-REQUESTED                >   WK-SORT-COUNT
049300         MOVE WK-SORT-COUNT           TO  WK-N-REQUESTED
049400     END-IF.
049500     PERFORM D130-PRINT-SORT-ENTRY
049600        THRU D139-PRINT-SORT-ENTRY-EX
049700        VARYING WK-SORT-NDX FROM 1 BY 1
049800        UNTIL WK-SORT-NDX > WK-N-REQUESTED.
049900 D299-PRINT-N-LOWEST-EX.
050000     EXIT.
050100 
050200*---------------------------------------------------------------*
050300 D300-PRINT-BELOW-THRESHOLD.
050400*---------------------------------------------------------------*
050500     MOVE SPACES                    TO   WS-HDR-LINE.
050600     MOVE "CFTBTRK - ACCOUNTS BELOW THRESHOLD"
050700                                      TO  WS-HDR-TEXT.
050800     WRITE BTRKRPT-LINE FROM WS-HDR-LINE AFTER ADVANCING C01.
050900     PERFORM D310-CHECK-ONE-ACCOUNT
051000        THRU D319-CHECK-ONE-ACCOUNT-EX
051100        VARYING ACCT-NDX FROM 1 BY 1
051200        UNTIL ACCT-NDX > ACCT-TAB-COUNT.
051300 D399-PRINT-BELOW-THRESHOLD-EX.
051400     EXIT.
051500 
051600*---------------------------------------------------------------*
051700 D310-CHECK-ONE-ACCOUNT.
051800*---------------------------------------------------------------*
051900     MOVE "N"                       TO   WK-THRSH-FOUND-SW.
052000     IF  THRSH-TAB-COUNT              >   ZERO
052100         SET  THRSH-NDX              TO  1
052200         SEARCH THRSH-TAB-ENTRY
052300             AT END
052400                 NEXT SENTENCE
052500             WHEN THRSH-ACCOUNT-ID(THRSH-NDX) = ACCT-TAB-ID(ACCT-NDX)
052600                 MOVE "Y"            TO  WK-THRSH-FOUND-SW
052700     END-IF.
052800     IF  WK-THRSH-FOUND
052900      AND ACCT-TAB-BALANCE(ACCT-NDX) < THRSH-AMOUNT(THRSH-NDX)
053000         MOVE SPACES                 TO  WS-ACCT-LINE
053100         MOVE ACCT-TAB-ID(ACCT-NDX)   TO  WS-AL-ID
053200         MOVE ACCT-TAB-BANK-NAME(ACCT-NDX) TO WS-AL-BANK-NAME
053300         MOVE ACCT-TAB-BALANCE(ACCT-NDX) TO WS-AL-BALANCE
053400         WRITE BTRKRPT-LINE FROM WS-ACCT-LINE AFTER ADVANCING 2
053500     END-IF.
053600 D319-CHECK-ONE-ACCOUNT-EX.
053700     EXIT.
053800 
053900*---------------------------------------------------------------*
054000 D400-PRINT-STATISTICS.
054100*---------------------------------------------------------------*
054200     MOVE SPACES                    TO   WS-HDR-LINE.
054300     MOVE "CFTBTRK - BALANCE STATISTICS" TO WS-HDR-TEXT.
054400     WRITE BTRKRPT-LINE FROM WS-HDR-LINE AFTER ADVANCING C01.
054500     IF  ACCT-TAB-COUNT                =   ZERO
054600         GO TO D499-PRINT-STATISTICS-EX
054700     END-IF.
054800     MOVE ACCT-TAB-BALANCE(1)        TO   WK-STAT-MIN.
054900     MOVE ACCT-TAB-BALANCE(1)        TO   WK-STAT-MAX.
055000     MOVE ZERO                      TO   WK-STAT-TOTAL.
055100     PERFORM D410-ACCUMULATE-ONE
055200        THRU D419-ACCUMULATE-ONE-EX
055300        VARYING ACCT-NDX FROM 1 BY 1
055400        UNTIL ACCT-NDX > ACCT-TAB-COUNT.
055500     COMPUTE WK-STAT-AVERAGE ROUNDED = WK-STAT-TOTAL / ACCT-TAB-COUNT.
055600     MOVE SPACES                    TO   WS-STAT-LINE.
055700     MOVE "MINIMUM BALANCE . . . . . . ." TO WS-STAT-LABEL.
055800     MOVE WK-STAT-MIN                 TO  WS-STAT-VALUE.
055900     WRITE BTRKRPT-LINE FROM WS-STAT-LINE AFTER ADVANCING 2.
056000     MOVE SPACES                    TO   WS-STAT-LINE.
056100     MOVE "MAXIMUM BALANCE . . . . . . ." TO WS-STAT-LABEL.
056200     MOVE WK-STAT-MAX                 TO  WS-STAT-VALUE.
056300     WRITE BTRKRPT-LINE FROM WS-STAT-LINE AFTER ADVANCING 1.
056400     MOVE SPACES                    TO   WS-STAT-LINE.
056500     MOVE "AVERAGE BALANCE . . . . . . ." TO WS-STAT-LABEL.
056600     MOVE WK-STAT-AVERAGE              TO WS-STAT-VALUE.
056700     WRITE BTRKRPT-LINE FROM WS-STAT-LINE AFTER ADVANCING 1.
056800 D499-PRINT-STATISTICS-EX.
056900     EXIT.
057000 
057100*---------------------------------------------------------------*
057200 D410-ACCUMULATE-ONE.
057300*---------------------------------------------------------------*
057400     IF  ACCT-TAB-BALANCE(ACCT-NDX)   <   WK-STAT-MIN
057500         MOVE ACCT-TAB-BALANCE(ACCT-NDX) TO WK-STAT-MIN
057600     END-IF.
057700     IF  ACCT-TAB-BALANCE(ACCT-NDX)   >   WK-STAT-MAX
057800         MOVE ACCT-TAB-BALANCE(ACCT-NDX) TO WK-STAT-MAX
057900     END-IF.
058000     ADD  ACCT-TAB-BALANCE(ACCT-NDX)  TO  WK-STAT-TOTAL.
058100 D419-ACCUMULATE-ONE-EX.
058200     EXIT.
058300 
058400*---------------------------------------------------------------*
058500 Y700-CONVERT-AMOUNT-TEXT.
058600*---------------------------------------------------------------*
058700*    CONVERTS A DISPLAY-TEXT DECIMAL AMOUNT PEELED OFF A FLAT
058800*    FILE INTO A SIGNED PACKED RESULT.
058900     MOVE "+"                       TO   WK-AMT-SIGN.
059000     MOVE SPACES                    TO   WK-AMT-WHOLE-TEXT WK-AMT-DEC-TEXT.
059100     IF  WK-AMT-TEXT(1:1) = "-"
059200         MOVE "-"                    TO  WK-AMT-SIGN
059300         MOVE WK-AMT-TEXT(2:15)       TO  WK-AMT-TEXT
059400     END-IF.
059500     UNSTRING WK-AMT-TEXT DELIMITED BY "."
059600         INTO WK-AMT-WHOLE-TEXT, WK-AMT-DEC-TEXT.
059700     IF  WK-AMT-DEC-TEXT = SPACES
059800         MOVE ZERO                   TO  WK-AMT-DEC-TEXT
059900     END-IF.
060000     MOVE WK-AMT-WHOLE-TEXT          TO   WK-AMT-WHOLE-NUM.
060100     MOVE WK-AMT-DEC-TEXT            TO   WK-AMT-DEC-NUM.
060200     COMPUTE WK-AMT-RESULT ROUNDED =
060300         WK-AMT-WHOLE-NUM + (WK-AMT-DEC-NUM / 100).
060400     IF  WK-AMT-SIGN = "-"
060500         COMPUTE WK-AMT-RESULT = ZERO - WK-AMT-RESULT
060600     END-IF.
060700 Y799-CONVERT-AMOUNT-TEXT-EX.
060800     EXIT.
060900 
061000*---------------------------------------------------------------*
061100 Y900-ABNORMAL-TERMINATION.
061200*---------------------------------------------------------------*
061300     DISPLAY "CFTBTRK - ABNORMAL TERMINATION - RUN ABORTED".
061400     MOVE 16                        TO   RETURN-CODE.
061500     STOP RUN.
061600 
061700*---------------------------------------------------------------*
061800 Z000-END-PROGRAM-ROUTINE.
061900*---------------------------------------------------------------*
062000     DISPLAY "CFTBTRK - SCRATCH RECORD COUNT - " WK-77-SCRATCH-COUNT.
062100     CLOSE BTRKRPT.
062200 Z999-END-PROGRAM-ROUTINE-EX.
062300     EXIT.
