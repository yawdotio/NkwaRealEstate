000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CFTVACC.
000500 AUTHOR.         R J TETTEH.
000600 INSTALLATION.   GHANA CONSTRUCTION FINANCE - BATCH SYSTEMS.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE THAT A
001200*               FUNDING ACCOUNT HAS SUFFICIENT FUNDS FOR AN
001300*               EXPENDITURE.  THE CALLING PROGRAM HAS ALREADY
001400*               SEARCHED ITS OWN ACCOUNT TABLE AND PASSES IN
001500*               WHETHER THE ACCOUNT WAS FOUND AND ITS CURRENT
001600*               BALANCE; THIS ROUTINE OWNS ONLY THE SUFFICIENCY
001700*               RULE AND THE BALANCE ARITHMETIC.
001800*
001900*===================================================================*
002000*
002100* HISTORY OF AMENDMENT :
002200*===================================================================*
002300*
002400* CFT0005 - RJT    - 14/03/1991 - PHASE 1 GO-LIVE                       CFT0005 
002500*                    - INITIAL VERSION.                                 CFT0005 
002600*-------------------------------------------------------------------*
002700* CFT0022 - KOB    - 19/09/1998 - Y2K REMEDIATION                       CFT0022 
002800*                    - REVIEWED - NO 2-DIGIT YEAR FIELDS USED           CFT0022 
002900*                      IN THIS ROUTINE.  NO CHANGE REQUIRED.            CFT0022 
003000*-------------------------------------------------------------------*
003100* CFT0033 - ADW    - 02/06/2001 - REQ GCFT033                           CFT0033 
003200*                    - CHANGED SUFFICIENCY TEST FROM > TO >=            CFT0033 
003300*                      SO AN EXPENDITURE EQUAL TO THE FULL              CFT0033 
003400*                      BALANCE IS NO LONGER REJECTED.                   CFT0033 
003500*-------------------------------------------------------------------*
003600* CFT0072 - STA    - 30/09/2015 - STANDARDS REVIEW GCFT072              CFT0072 
003700*                    - ADDED LEVEL-77 CALL COUNT AND FIRST-CALL         CFT0072 
003800*                      SWITCH PER SHOP CODING STANDARD - NONE           CFT0072 
003900*                      WERE PRESENT IN THIS ROUTINE BEFORE THIS         CFT0072 
004000*                      CHANGE.                                          CFT0072 
004100*===================================================================*
004200*
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100***************
005200 DATA DIVISION.
005300***************
005400 WORKING-STORAGE SECTION.
005500*************************
005600 01    FILLER                          PIC X(24)        VALUE
005700       "** PROGRAM CFTVACC **".
005800*
005900*-------------------------------------------------------------------*
006000*  CFT0072 - STANDALONE SCRATCH FIELDS - NOT PART OF ANY RECORD OR  *
006100*  GROUP.  THE CALL COUNT PERSISTS FOR THE LIFE OF THE CALLING      *
006200*  RUN SINCE THIS ROUTINE IS NOT FLAGGED INITIAL.                   *
006300*-------------------------------------------------------------------*
006400 77  WK-77-CALL-COUNT                PIC 9(5)  COMP    VALUE ZERO.
006500 77  WK-77-FIRST-CALL-SW             PIC X(01)          VALUE "Y".
006600     88  WK-77-FIRST-CALL                VALUE "Y".
006700*
006800 01    WK-C-COMMON.
006900     COPY CFTCMWK.
007000*
007100*-----------------------------------------------------------------*
007200*  TRACE WORK AREA - EDITED WHOLE/DECIMAL BREAKOUT OF THE THREE   *
007300*  MONEY FIELDS SO THE REJECTION TRACE LINE READS CLEANLY ON THE  *
007400*  JOB LOG WITHOUT AN EXTRA EDITED-PICTURE PRINT RECORD.          *
007500*-----------------------------------------------------------------*
007600 01  WK-VACC-AMT-FIELD               PIC S9(9)V99.
007700 01  WK-VACC-AMT-BRK REDEFINES WK-VACC-AMT-FIELD.
007800     05  WK-VACC-AMT-WHOLE           PIC S9(9).
007900     05  WK-VACC-AMT-DEC             PIC 99.
008000 01  WK-VACC-BAL-FIELD               PIC S9(9)V99.
008100 01  WK-VACC-BAL-BRK REDEFINES WK-VACC-BAL-FIELD.
008200     05  WK-VACC-BAL-WHOLE           PIC S9(9).
008300     05  WK-VACC-BAL-DEC             PIC 99.
008400 01  WK-VACC-NBAL-FIELD              PIC S9(9)V99.
008500 01  WK-VACC-NBAL-BRK REDEFINES WK-VACC-NBAL-FIELD.
008600     05  WK-VACC-NBAL-WHOLE          PIC S9(9).
008700     05  WK-VACC-NBAL-DEC            PIC 99.
008800*
008900****************
009000 LINKAGE SECTION.
009100****************
009200     COPY VACC.
009300 EJECT
009400********************************************
009500 PROCEDURE DIVISION USING WK-C-VACC-RECORD.
009600********************************************
009700 MAIN-MODULE.
009800     PERFORM A000-PROCESS-CALLED-ROUTINE
009900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010000     EXIT PROGRAM.
010100 
010200*---------------------------------------------------------------*
010300 A000-PROCESS-CALLED-ROUTINE.
010400*---------------------------------------------------------------*
010500     ADD     1                       TO    WK-77-CALL-COUNT.
010600     IF      WK-77-FIRST-CALL
010700             DISPLAY "CFTVACC - ROUTINE FIRST INVOKED THIS RUN"
010800             MOVE    "N"             TO    WK-77-FIRST-CALL-SW
010900     END-IF.
011000     MOVE    SPACES                  TO    WK-C-VACC-ERROR-CD.
011100     MOVE    WK-C-VACC-CUR-BALANCE   TO    WK-C-VACC-NEW-BALANCE.
011200 
011300     IF  NOT WK-C-VACC-WAS-FOUND
011400         MOVE    "SUP0016"           TO    WK-C-VACC-ERROR-CD
011500         GO TO A099-PROCESS-CALLED-ROUTINE-EX
011600     END-IF.
011700 
011800     IF  WK-C-VACC-CUR-BALANCE       < WK-C-VACC-AMOUNT
011900         MOVE    "SUP0017"           TO    WK-C-VACC-ERROR-CD
012000         MOVE    WK-C-VACC-AMOUNT        TO  WK-VACC-AMT-FIELD
012100         MOVE    WK-C-VACC-CUR-BALANCE   TO  WK-VACC-BAL-FIELD
012200         DISPLAY "CFTVACC - REJECTED - ACCT " WK-C-VACC-ACCOUNT-ID
012300             " REQUESTED " WK-VACC-AMT-WHOLE "." WK-VACC-AMT-DEC
012400             " AVAILABLE " WK-VACC-BAL-WHOLE "." WK-VACC-BAL-DEC
012500         GO TO A099-PROCESS-CALLED-ROUTINE-EX
012600     END-IF.
012700 
012800     SUBTRACT WK-C-VACC-AMOUNT       FROM  WK-C-VACC-NEW-BALANCE.
012900     MOVE    WK-C-VACC-NEW-BALANCE   TO    WK-VACC-NBAL-FIELD.
013000     DISPLAY "CFTVACC - APPROVED - ACCT " WK-C-VACC-ACCOUNT-ID
013100         " NEW BALANCE " WK-VACC-NBAL-WHOLE "." WK-VACC-NBAL-DEC.
013200 
013300 A099-PROCESS-CALLED-ROUTINE-EX.
013400     EXIT.
013500*---------------------------------------------------------------*
013600*                   END OF PROGRAM SOURCE - CFTVACC              *
013700*---------------------------------------------------------------*
