000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CFTCATM.
000500 AUTHOR.         M N ASANTE.
000600 INSTALLATION.   GHANA CONSTRUCTION FINANCE - BATCH SYSTEMS.
000700 DATE-WRITTEN.   22 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  CATEGORY MASTER MAINTENANCE.  READS THE CURRENT
001200*               SPENDING-CATEGORY MASTER INTO A WORKING-STORAGE
001300*               TABLE, APPLIES A BATCH OF CATEGORY-ADD REQUESTS,
001400*               NORMALISING (TRIM AND LOWER-CASE) AND REJECTING
001500*               ANY REQUEST THAT DUPLICATES AN EXISTING ENTRY,
001600*               THEN REWRITES THE MASTER IN TABLE ORDER.
001700*
001800*===================================================================*
001900*
002000* HISTORY OF AMENDMENT :
002100*===================================================================*
002200*
002300* CFT0003 - MNA    - 22/03/1991 - PHASE 1 GO-LIVE                       CFT0003 
002400*                    - INITIAL VERSION - CATEGORY MASTER FILE           CFT0003 
002500*                      MAINTAINED BY HAND UNTIL NOW.                    CFT0003 
002600*-------------------------------------------------------------------*
002700* CFT0022 - KOB    - 19/09/1998 - Y2K REVIEW                            CFT0022 
002800*                    - NO DATE FIELDS IN THIS RECORD - NO CHANGE        CFT0022 
002900*                      REQUIRED.                                        CFT0022 
003000*-------------------------------------------------------------------*
003100* CFT0027 - ADW    - 14/01/2000 - REQ GCFT027                           CFT0027 
003200*                    - ADDED CASE-FOLD (INSPECT CONVERTING) AND         CFT0027 
003300*                      LEADING-SPACE TRIM SO "CEMENT" AND               CFT0027 
003400*                      "cement" NO LONGER BOTH APPEAR ON THE            CFT0027 
003500*                      MASTER.                                          CFT0027 
003600*-------------------------------------------------------------------*
003700* CFT0068 - STA    - 30/09/2015 - STANDARDS REVIEW GCFT068              CFT0068 
003800*                    - ADDED LEVEL-77 SCRATCH COUNT/SWITCH PER          CFT0068 
003900*                      SHOP CODING STANDARD - NONE WERE PRESENT         CFT0068 
004000*                      IN THIS PROGRAM BEFORE THIS CHANGE.              CFT0068 
004100*===================================================================*
004200*
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004900                   CLASS LOWER-ALPHA IS "a" THRU "z"
005000                   CLASS UPPER-ALPHA IS "A" THRU "Z".
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT CATGFILE  ASSIGN TO CATGFILE
005400            ORGANIZATION  IS LINE SEQUENTIAL
005500            FILE STATUS   IS WK-C-FILE-STATUS.
005600     SELECT CATGTRN   ASSIGN TO CATGTRN
005700            ORGANIZATION  IS LINE SEQUENTIAL
005800            FILE STATUS   IS WK-C-FILE-STATUS.
005900     SELECT CATGRPT   ASSIGN TO CATGRPT
006000            ORGANIZATION  IS LINE SEQUENTIAL
006100            FILE STATUS   IS WK-C-FILE-STATUS.
006200***************
006300 DATA DIVISION.
006400***************
006500 FILE SECTION.
006600**************
006700 FD  CATGFILE
006800     LABEL RECORDS ARE OMITTED
006900     DATA RECORD IS CATG-FILE-LINE.
007000 01  CATG-FILE-LINE                 PIC X(30).
007100 FD  CATGTRN
007200     LABEL RECORDS ARE OMITTED
007300     DATA RECORD IS CATGTRN-LINE.
007400 01  CATGTRN-LINE                   PIC X(30).
007500 FD  CATGRPT
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS CATGRPT-LINE.
007800 01  CATGRPT-LINE                   PIC X(132).
007900 
008000 WORKING-STORAGE SECTION.
008100*************************
008200 01    FILLER                          PIC X(24)        VALUE
008300       "** PROGRAM CFTCATM **".
008400*
008500*-------------------------------------------------------------------*
008600*  CFT0068 - STANDALONE SCRATCH FIELDS - NOT PART OF ANY RECORD OR  *
008700*  GROUP - FOR THE RUN-OPENING BANNER AND THE CLOSING SCRATCH       *
008800*  COUNT TRACE ON THE JOB LOG.                                      *
008900*-------------------------------------------------------------------*
009000 77  WK-77-SCRATCH-COUNT             PIC 9(5)  COMP    VALUE ZERO.
009100 77  WK-77-FIRST-TIME-SW             PIC X(01)          VALUE "Y".
009200     88  WK-77-FIRST-TIME                VALUE "Y".
009300*
009400 01    WK-C-COMMON.
009500     COPY CFTCMWK.
009600*
009700     COPY CATGMST.
009800*
009900 01  WK-SWITCHES.
010000     05  WK-TRN-EOF-SW              PIC X(01)   VALUE "N".
010100         88  WK-TRN-EOF                 VALUE "Y".
010200     05  WK-DUP-FOUND-SW            PIC X(01)   VALUE "N".
010300         88  WK-DUP-FOUND               VALUE "Y".
010400     05  FILLER                     PIC X(18).
010500*
010600 01  WK-CONTROL-TOTALS.
010700     05  WK-TOT-ON-MASTER           PIC 9(5)    COMP-3 VALUE ZERO.
010800     05  WK-TOT-ADDED               PIC 9(5)    COMP-3 VALUE ZERO.
010900     05  WK-TOT-DUPLICATE           PIC 9(5)    COMP-3 VALUE ZERO.
011000     05  FILLER                     PIC X(10).
011100*
011200 01  WK-NORMALIZE-WORK.
011300     05  WK-NORM-RAW                PIC X(30).
011400     05  WK-NORM-TRIMMED            PIC X(30).
011500     05  WK-NORM-RESULT             PIC X(30).
011600     05  WK-NORM-SUB                PIC 9(2)    COMP.
011700 01  WK-NORM-REDEFINE REDEFINES WK-NORMALIZE-WORK.
011800     05  FILLER                     PIC X(88).
011900     05  FILLER                     PIC X(02).
012000*
012100*-----------------------------------------------------------------*
012200*  FIRST-CHARACTER BREAKOUT OF THE NORMALIZED NAME - USED ON THE  *
012300*  DUPLICATE-REJECT TRACE LINE SO A REVIEWER CAN SEE AT A GLANCE  *
012400*  THE FOLD TOOK EFFECT BEFORE THE COMPARE WAS MADE.              *
012500*-----------------------------------------------------------------*
012600 01  WK-NORM-RESULT-BRK REDEFINES WK-NORM-RESULT.
012700     05  WK-NORM-FIRST-CHAR         PIC X(01).
012800     05  WK-NORM-REST               PIC X(29).
012900*
013000 01  WK-PCT-DUPLICATE               PIC S9(3)V99.
013100*
013200 01  WS-CTL-LINE.
013300     05  WS-CTL-LABEL               PIC X(30).
013400     05  WS-CTL-COUNT               PIC ZZZ,ZZ9.
013500     05  FILLER                     PIC X(95).
013600 01  WS-PCT-LINE REDEFINES WS-CTL-LINE.
013700     05  WS-PCT-LABEL               PIC X(30).
013800     05  WS-PCT-VALUE               PIC ZZ9.99.
013900     05  WS-PCT-SIGN                PIC X(01).
014000     05  FILLER                     PIC X(96).
014100 EJECT
014200****************
014300 PROCEDURE DIVISION.
014400****************
014500 MAIN-MODULE.
014600     PERFORM A000-INITIALIZE-ROUTINE
014700        THRU A099-INITIALIZE-ROUTINE-EX.
014800     PERFORM B100-LOAD-CATEGORY-TABLE
014900        THRU B199-LOAD-CATEGORY-TABLE-EX.
015000     PERFORM C100-APPLY-ADD-REQUESTS
015100        THRU C199-APPLY-ADD-REQUESTS-EX
015200        UNTIL WK-TRN-EOF.
015300     PERFORM E100-REWRITE-CATEGORY-MASTER
015400        THRU E199-REWRITE-CATEGORY-MASTER-EX.
015500     PERFORM F100-PRINT-CONTROL-TOTALS
015600        THRU F199-PRINT-CONTROL-TOTALS-EX.
015700     PERFORM Z000-END-PROGRAM-ROUTINE
015800        THRU Z999-END-PROGRAM-ROUTINE-EX.
015900     STOP RUN.
016000 
016100*---------------------------------------------------------------*
016200 A000-INITIALIZE-ROUTINE.
016300*---------------------------------------------------------------*
016400     INITIALIZE WK-CONTROL-TOTALS.
016500     OPEN INPUT  CATGTRN.
016600     IF  NOT WK-C-SUCCESSFUL
016700         DISPLAY "CFTCATM - OPEN FILE ERROR - CATGTRN"
016800         GO TO Y900-ABNORMAL-TERMINATION
016900     END-IF.
017000     OPEN OUTPUT CATGRPT.
017100     IF  NOT WK-C-SUCCESSFUL
017200         DISPLAY "CFTCATM - OPEN FILE ERROR - CATGRPT"
017300         GO TO Y900-ABNORMAL-TERMINATION
017400     END-IF.
017500     MOVE "N"                       TO   WK-TRN-EOF-SW.
017600 A099-INITIALIZE-ROUTINE-EX.
017700     EXIT.
017800 
017900*---------------------------------------------------------------*
018000 B100-LOAD-CATEGORY-TABLE.
018100*---------------------------------------------------------------*
018200     OPEN INPUT  CATGFILE.
018300     IF  NOT WK-C-SUCCESSFUL
018400         DISPLAY "CFTCATM - OPEN FILE ERROR - CATGFILE"
018500         GO TO Y900-ABNORMAL-TERMINATION
018600     END-IF.
018700     PERFORM B110-READ-CATEGORY-RECORD
018800        THRU B119-READ-CATEGORY-RECORD-EX
018900        UNTIL WK-C-END-OF-FILE.
019000     CLOSE CATGFILE.
019100 B199-LOAD-CATEGORY-TABLE-EX.
019200     EXIT.
019300 
019400*---------------------------------------------------------------*
019500 B110-READ-CATEGORY-RECORD.
019600*---------------------------------------------------------------*
019700     READ CATGFILE
019800         AT END
019900             MOVE "10"              TO   WK-C-FILE-STATUS
020000         NOT AT END
020100             ADD  1                  TO   CATG-TAB-COUNT
020200             ADD  1                  TO   WK-77-SCRATCH-COUNT
020300             IF   WK-77-FIRST-TIME
020400                  DISPLAY "CFTCATM - CATEGORY MASTER LOAD STARTED"
020500                  MOVE "N"           TO   WK-77-FIRST-TIME-SW
020600             END-IF
020700             SET  CATG-NDX           TO   CATG-TAB-COUNT
020800             MOVE CATG-FILE-LINE     TO   CATG-TAB-NAME(CATG-NDX)
020900             ADD  1                  TO   WK-TOT-ON-MASTER
021000     END-READ.
021100 B119-READ-CATEGORY-RECORD-EX.
021200     EXIT.
021300 
021400*---------------------------------------------------------------*
021500 C100-APPLY-ADD-REQUESTS.
021600*---------------------------------------------------------------*
021700     PERFORM C110-READ-TRANSACTION
021800        THRU C119-READ-TRANSACTION-EX.
021900     IF  NOT WK-TRN-EOF
022000         PERFORM D100-NORMALIZE-CATEGORY-NAME
022100            THRU D199-NORMALIZE-CATEGORY-NAME-EX
022200         PERFORM D200-CHECK-DUPLICATE
022300            THRU D299-CHECK-DUPLICATE-EX
022400         IF  WK-DUP-FOUND
022500             ADD  1                  TO  WK-TOT-DUPLICATE
022600         ELSE
022700             PERFORM D300-ADD-CATEGORY
022800                THRU D399-ADD-CATEGORY-EX
022900         END-IF
023000     END-IF.
023100 C199-APPLY-ADD-REQUESTS-EX.
023200     EXIT.
023300 
023400*---------------------------------------------------------------*
023500 C110-READ-TRANSACTION.
023600*---------------------------------------------------------------*
023700     READ CATGTRN
023800         AT END
023900             MOVE "Y"               TO   WK-TRN-EOF-SW
024000         NOT AT END
024100             MOVE CATGTRN-LINE       TO   WK-NORM-RAW
024200     END-READ.
024300 C119-READ-TRANSACTION-EX.
024400     EXIT.
024500 
024600*---------------------------------------------------------------*
024700 D100-NORMALIZE-CATEGORY-NAME.
024800*---------------------------------------------------------------*
024900*    FOLDS UPPER-CASE LETTERS TO LOWER-CASE WITH INSPECT
025000*    CONVERTING, THEN STRIPS LEADING SPACES ONE CHARACTER AT A
025100*    TIME - THIS MACHINE HAS NO LOWER-CASE OR TRIM FUNCTION.
025200     MOVE WK-NORM-RAW                TO  WK-NORM-TRIMMED.
025300     INSPECT WK-NORM-TRIMMED CONVERTING
025400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
025500         "abcdefghijklmnopqrstuvwxyz".
025600     MOVE 1                          TO  WK-NORM-SUB.
025700     PERFORM D110-SKIP-LEADING-SPACE
025800        THRU D119-SKIP-LEADING-SPACE-EX
025900        UNTIL WK-NORM-SUB > 30
026000           OR WK-NORM-TRIMMED(WK-NORM-SUB:1) NOT = SPACE.
026100     MOVE SPACES                    TO   WK-NORM-RESULT.
026200     IF  WK-NORM-SUB NOT > 30
026300         MOVE WK-NORM-TRIMMED(WK-NORM-SUB:) TO WK-NORM-RESULT
026400     END-IF.
026500 D199-NORMALIZE-CATEGORY-NAME-EX.
026600     EXIT.
026700 
026800*---------------------------------------------------------------*
026900 D110-SKIP-LEADING-SPACE.
027000*---------------------------------------------------------------*
027100     ADD  1                          TO  WK-NORM-SUB.
027200 D119-SKIP-LEADING-SPACE-EX.
027300     EXIT.
027400 
027500*---------------------------------------------------------------*
027600 D200-CHECK-DUPLICATE.
027700*---------------------------------------------------------------*
027800     MOVE "N"                       TO   WK-DUP-FOUND-SW.
027900     IF  CATG-TAB-COUNT              >   ZERO
028000         SET  CATG-NDX               TO  1
028100         SEARCH CATG-TAB-ENTRY
028200             AT END
028300                 NEXT SENTENCE
028400             WHEN CATG-TAB-NAME(CATG-NDX) = WK-NORM-RESULT
028500                 MOVE "Y"            TO  WK-DUP-FOUND-SW
028600     END-IF.
028700     IF  WK-DUP-FOUND
028800         DISPLAY "CFTCATM - DUPLICATE REJECTED - "
028900             WK-NORM-FIRST-CHAR WK-NORM-REST
029000     END-IF.
029100 D299-CHECK-DUPLICATE-EX.
029200     EXIT.
029300 
029400*---------------------------------------------------------------*
029500 D300-ADD-CATEGORY.
029600*---------------------------------------------------------------*
029700     ADD  1                          TO  CATG-TAB-COUNT.
029800     SET  CATG-NDX                  TO   CATG-TAB-COUNT.
029900     MOVE WK-NORM-RESULT             TO  CATG-TAB-NAME(CATG-NDX).
030000     ADD  1                          TO  WK-TOT-ADDED.
030100 D399-ADD-CATEGORY-EX.
030200     EXIT.
030300 
030400*---------------------------------------------------------------*
030500 E100-REWRITE-CATEGORY-MASTER.
030600*---------------------------------------------------------------*
030700     CLOSE CATGTRN.
030800     OPEN OUTPUT CATGFILE.
030900     IF  NOT WK-C-SUCCESSFUL
031000         DISPLAY "CFTCATM - REOPEN ERROR - CATGFILE"
031100         GO TO Y900-ABNORMAL-TERMINATION
031200     END-IF.
031300     PERFORM E110-WRITE-CATEGORY-RECORD
031400        THRU E119-WRITE-CATEGORY-RECORD-EX
031500        VARYING CATG-NDX FROM 1 BY 1
031600        UNTIL CATG-NDX > CATG-TAB-COUNT.
031700     CLOSE CATGFILE.
031800 E199-REWRITE-CATEGORY-MASTER-EX.
031900     EXIT.
032000 
032100*---------------------------------------------------------------*
032200 E110-WRITE-CATEGORY-RECORD.
032300*---------------------------------------------------------------*
032400     MOVE CATG-TAB-NAME(CATG-NDX)    TO  CATG-FILE-LINE.
032500     WRITE CATG-FILE-LINE.
032600 E119-WRITE-CATEGORY-RECORD-EX.
032700     EXIT.
032800 
032900*---------------------------------------------------------------*
033000 F100-PRINT-CONTROL-TOTALS.
033100*---------------------------------------------------------------*
033200     MOVE SPACES                    TO   WS-CTL-LINE.
033300     MOVE "CATEGORIES ON MASTER . . ." TO WS-CTL-LABEL.
033400     MOVE WK-TOT-ON-MASTER            TO WS-CTL-COUNT.
033500     WRITE CATGRPT-LINE FROM WS-CTL-LINE AFTER ADVANCING C01.
033600     MOVE SPACES                    TO   WS-CTL-LINE.
033700     MOVE "CATEGORIES ADDED . . . . ." TO WS-CTL-LABEL.
033800     MOVE WK-TOT-ADDED                TO WS-CTL-COUNT.
033900     WRITE CATGRPT-LINE FROM WS-CTL-LINE AFTER ADVANCING 1.
034000     MOVE SPACES                    TO   WS-CTL-LINE.
034100     MOVE "DUPLICATES REJECTED . . . ." TO WS-CTL-LABEL.
034200     MOVE WK-TOT-DUPLICATE            TO WS-CTL-COUNT.
034300     WRITE CATGRPT-LINE FROM WS-CTL-LINE AFTER ADVANCING 1.
034400     MOVE ZERO                       TO   WK-PCT-DUPLICATE.
034500     IF  WK-TOT-ADDED <> ZERO OR WK-TOT-DUPLICATE <> ZERO
034600         COMPUTE WK-PCT-DUPLICATE ROUNDED =
034700             WK-TOT-DUPLICATE * 100 / (WK-TOT-ADDED + WK-TOT-DUPLICATE)
034800     END-IF.
034900     MOVE SPACES                    TO   WS-PCT-LINE.
035000     MOVE "PERCENT OF REQUESTS REJECTED" TO WS-PCT-LABEL.
035100     MOVE WK-PCT-DUPLICATE            TO WS-PCT-VALUE.
035200     MOVE "%"                        TO   WS-PCT-SIGN.
035300     WRITE CATGRPT-LINE FROM WS-PCT-LINE AFTER ADVANCING 1.
035400 F199-PRINT-CONTROL-TOTALS-EX.
035500     EXIT.
035600 
035700*---------------------------------------------------------------*
035800 Y900-ABNORMAL-TERMINATION.
035900*---------------------------------------------------------------*
036000     DISPLAY "CFTCATM - ABNORMAL TERMINATION - RUN ABORTED".
036100     MOVE 16                        TO   RETURN-CODE.
036200     STOP RUN.
036300 
036400*---------------------------------------------------------------*
036500 Z000-END-PROGRAM-ROUTINE.
036600*---------------------------------------------------------------*
036700     DISPLAY "CFTCATM - SCRATCH RECORD COUNT - " WK-77-SCRATCH-COUNT.
036800     CLOSE CATGRPT.
036900 Z999-END-PROGRAM-ROUTINE-EX.
037000     EXIT.
