000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CFTRCPT.
000500 AUTHOR.         M N ASANTE.
000600 INSTALLATION.   GHANA CONSTRUCTION FINANCE - BATCH SYSTEMS.
000700 DATE-WRITTEN.   02 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  RECEIPT DISPOSITION RUN.  LOADS THE RECEIPT
001200*               MASTER INTO A WORKING-STORAGE TABLE IN ARRIVAL
001300*               ORDER, APPLIES A BATCH OF VALIDATE/REJECT
001400*               DISPOSITIONS AGAINST THE OLDEST PENDING RECEIPT
001500*               FOR EACH REQUESTED RECEIPT ID (FIFO), PUSHES
001600*               EVERY DISPOSED RECEIPT ONTO THE BOUNDED 50-ENTRY
001700*               RECENTLY-PROCESSED HISTORY, AND REWRITES THE
001800*               RECEIPT MASTER.
001900*
002000*===================================================================*
002100*
002200* HISTORY OF AMENDMENT :
002300*===================================================================*
002400*
002500* CFT0004 - RJT    - 02/04/1991 - PHASE 1 GO-LIVE                       CFT0004 
002600*                    - INITIAL VERSION - RECEIPTS WERE TICKED           CFT0004 
002700*                      OFF BY HAND ON A PAPER REGISTER BEFORE           CFT0004 
002800*                      THIS RUN REPLACED IT.                            CFT0004 
002900*-------------------------------------------------------------------*
003000* CFT0022 - KOB    - 19/09/1998 - Y2K REMEDIATION                       CFT0022 
003100*                    - RCPT-DATE EXPANDED TO 8-BYTE CCYYMMDD.           CFT0022 
003200*-------------------------------------------------------------------*
003300* CFT0045 - ADW    - 16/08/2006 - REQ GCFT045                           CFT0045 
003400*                    - ADDED THE 50-ENTRY RECENTLY-PROCESSED            CFT0045 
003500*                      HISTORY.  WHEN FULL, THE OLDEST ENTRY IS         CFT0045 
003600*                      SHIFTED OUT BEFORE THE NEW ONE IS PUSHED.        CFT0045 
003700*-------------------------------------------------------------------*
003800* CFT0065 - EKO    - 11/04/2014 - REQ GCFT065                           CFT0065 
003900*                    - B120 WAS UNSTRINGING RCPTFILE ON A COMMA.        CFT0065 
004000*                      CFTPOST HAS RAISED RECEIPTS PIPE-DELIMITED       CFT0065 
004100*                      SINCE CFT0008 - NOT ONE FIELD WAS COMING         CFT0065 
004200*                      OUT RIGHT.  CHANGED THE DELIMITER TO "|".        CFT0065 
004300*-------------------------------------------------------------------*
004400* CFT0070 - STA    - 30/09/2015 - STANDARDS REVIEW GCFT070              CFT0070 
004500*                    - ADDED LEVEL-77 SCRATCH COUNT/SWITCH PER          CFT0070 
004600*                      SHOP CODING STANDARD - NONE WERE PRESENT         CFT0070 
004700*                      IN THIS PROGRAM BEFORE THIS CHANGE.              CFT0070 
004800*-------------------------------------------------------------------*
004900* CFT0073 - STA    - 14/10/2015 - REQ GCFT073                           CFT0073 
005000*                    - CFT0065 CHASED THE WRONG END OF THE              CFT0073 
005100*                      MISMATCH.  RCPTMST.CPYBK HAS ALWAYS SAID         CFT0073 
005200*                      COMMA-DELIMITED - D210 IN CFTPOST WAS            CFT0073 
005300*                      RAISING PIPE-DELIMITED AND WAS THE BUG.          CFT0073 
005400*                      FIXED D210, PUT B120 BACK ON A COMMA, AND        CFT0073 
005500*                      CHANGED E100/E110 TO REWRITE RCPTFILE            CFT0073 
005600*                      ITSELF INSTEAD OF A SEPARATE RCPTOUT DD -        CFT0073 
005700*                      DISPOSITIONS WERE NEVER REACHING THE NEXT        CFT0073 
005800*                      RUN.  RCPTOUT IS RETIRED.                        CFT0073 
005900*===================================================================*
006000*
006100 ENVIRONMENT DIVISION.
006200**********************
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.  IBM-AS400.
006500 OBJECT-COMPUTER.  IBM-AS400.
006600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
006700                   CLASS NUMERIC-CLASS IS "0" THRU "9".
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT RCPTFILE  ASSIGN TO RCPTFILE
007100            ORGANIZATION  IS LINE SEQUENTIAL
007200            FILE STATUS   IS WK-C-FILE-STATUS.
007300     SELECT RCPTDISP  ASSIGN TO RCPTDISP
007400            ORGANIZATION  IS LINE SEQUENTIAL
007500            FILE STATUS   IS WK-C-FILE-STATUS.
007600     SELECT RCPTRPT   ASSIGN TO RCPTRPT
007700            ORGANIZATION  IS LINE SEQUENTIAL
007800            FILE STATUS   IS WK-C-FILE-STATUS.
007900***************
008000 DATA DIVISION.
008100***************
008200 FILE SECTION.
008300**************
008400 FD  RCPTFILE
008500     LABEL RECORDS ARE OMITTED
008600     DATA RECORD IS RCPT-FILE-LINE.
008700 01  RCPT-FILE-LINE                 PIC X(250).
008800 FD  RCPTDISP
008900     LABEL RECORDS ARE OMITTED
009000     DATA RECORD IS RCPTDISP-LINE.
009100 01  RCPTDISP-LINE                  PIC X(60).
009200 FD  RCPTRPT
009300     LABEL RECORDS ARE OMITTED
009400     DATA RECORD IS RCPTRPT-LINE.
009500 01  RCPTRPT-LINE                   PIC X(132).
009600 
009700 WORKING-STORAGE SECTION.
009800*************************
009900 01    FILLER                          PIC X(24)        VALUE
010000       "** PROGRAM CFTRCPT **".
010100*
010200*-------------------------------------------------------------------*
010300*  CFT0070 - STANDALONE SCRATCH FIELDS - NOT PART OF ANY RECORD OR  *
010400*  GROUP - FOR THE RUN-OPENING BANNER AND THE CLOSING SCRATCH       *
010500*  COUNT TRACE ON THE JOB LOG.                                      *
010600*-------------------------------------------------------------------*
010700 77  WK-77-SCRATCH-COUNT             PIC 9(5)  COMP    VALUE ZERO.
010800 77  WK-77-FIRST-TIME-SW             PIC X(01)          VALUE "Y".
010900     88  WK-77-FIRST-TIME                VALUE "Y".
011000*
011100 01    WK-C-COMMON.
011200     COPY CFTCMWK.
011300*
011400     COPY RCPTMST.
011500*
011600 01  WK-SWITCHES.
011700     05  WK-DISP-EOF-SW             PIC X(01)   VALUE "N".
011800         88  WK-DISP-EOF                VALUE "Y".
011900     05  WK-RCPT-FOUND-SW           PIC X(01)   VALUE "N".
012000         88  WK-RCPT-FOUND              VALUE "Y".
012100     05  FILLER                     PIC X(18).
012200*
012300 01  WK-CONTROL-TOTALS.
012400     05  WK-TOT-VALIDATED           PIC 9(5)    COMP-3 VALUE ZERO.
012500     05  WK-TOT-REJECTED            PIC 9(5)    COMP-3 VALUE ZERO.
012600     05  WK-TOT-STILL-PENDING       PIC 9(5)    COMP-3 VALUE ZERO.
012700     05  FILLER                     PIC X(10).
012800*
012900 01  WK-DISPOSITION-TRAN.
013000     05  WK-DISP-RCPT-ID            PIC X(20).
013100     05  WK-DISP-RCPT-ID-BRK REDEFINES WK-DISP-RCPT-ID.
013200         10  WK-DISP-RCPT-PREFIX        PIC X(04).
013300         10  WK-DISP-RCPT-CODE          PIC X(16).
013400     05  WK-DISP-ACTION-CD          PIC X(01).
013500         88  WK-DISP-VALIDATE           VALUE "V".
013600         88  WK-DISP-REJECT             VALUE "R".
013700     05  WK-DISP-EXPENDITURE-ID     PIC X(12).
013800 01  WK-DISP-TOKENS.
013900     05  WK-DISP-TOKEN1             PIC X(20).
014000     05  WK-DISP-TOKEN2             PIC X(01).
014100     05  WK-DISP-TOKEN3             PIC X(12).
014200*
014300 01  WK-SHIFT-SUB                   PIC 9(2)    COMP.
014400*
014500*-----------------------------------------------------------------*
014600*  DISPOSITION TRACE WORK AREA - WHOLE/DECIMAL AND CCYY/MM/DD      *
014700*  BREAKOUT OF THE RECEIPT BEING DISPOSED SO THE JOB LOG TRACE     *
014800*  LINE READS CLEANLY WITHOUT AN EXTRA EDITED-PICTURE FIELD.       *
014900*-----------------------------------------------------------------*
015000 01  WK-DISP-AMT-FIELD                PIC S9(9)V99.
015100 01  WK-DISP-AMT-BRK REDEFINES WK-DISP-AMT-FIELD.
015200     05  WK-DISP-AMT-WHOLE            PIC S9(9).
015300     05  WK-DISP-AMT-DEC              PIC 99.
015400 01  WK-DISP-DATE-FIELD               PIC 9(8).
015500 01  WK-DISP-DATE-BRK REDEFINES WK-DISP-DATE-FIELD.
015600     05  WK-DISP-DATE-CCYY            PIC 9(4).
015700     05  WK-DISP-DATE-MM              PIC 9(2).
015800     05  WK-DISP-DATE-DD              PIC 9(2).
015900*
016000 01  WS-CTL-LINE.
016100     05  WS-CTL-LABEL               PIC X(30).
016200     05  WS-CTL-COUNT               PIC ZZZ,ZZ9.
016300     05  FILLER                     PIC X(95).
016400 EJECT
016500****************
016600 PROCEDURE DIVISION.
016700****************
016800 MAIN-MODULE.
016900     PERFORM A000-INITIALIZE-ROUTINE
017000        THRU A099-INITIALIZE-ROUTINE-EX.
017100     PERFORM B100-LOAD-RECEIPT-TABLE
017200        THRU B199-LOAD-RECEIPT-TABLE-EX.
017300     PERFORM C100-PROCESS-DISPOSITIONS
017400        THRU C199-PROCESS-DISPOSITIONS-EX
017500        UNTIL WK-DISP-EOF.
017600     PERFORM D100-COUNT-STILL-PENDING
017700        THRU D199-COUNT-STILL-PENDING-EX.
017800     PERFORM E100-REWRITE-RECEIPT-MASTER
017900        THRU E199-REWRITE-RECEIPT-MASTER-EX.
018000     PERFORM F100-PRINT-RUN-TOTALS
018100        THRU F199-PRINT-RUN-TOTALS-EX.
018200     PERFORM Z000-END-PROGRAM-ROUTINE
018300        THRU Z999-END-PROGRAM-ROUTINE-EX.
018400     STOP RUN.
018500 
018600*---------------------------------------------------------------*
018700 A000-INITIALIZE-ROUTINE.
018800*---------------------------------------------------------------*
018900     INITIALIZE WK-CONTROL-TOTALS.
019000     OPEN INPUT  RCPTDISP.
019100     IF  NOT WK-C-SUCCESSFUL
019200         DISPLAY "CFTRCPT - OPEN FILE ERROR - RCPTDISP"
019300         GO TO Y900-ABNORMAL-TERMINATION
019400     END-IF.
019500     OPEN OUTPUT RCPTRPT.
019600     IF  NOT WK-C-SUCCESSFUL
019700         DISPLAY "CFTRCPT - OPEN FILE ERROR - RCPTRPT"
019800         GO TO Y900-ABNORMAL-TERMINATION
019900     END-IF.
020000     MOVE "N"                       TO   WK-DISP-EOF-SW.
020100 A099-INITIALIZE-ROUTINE-EX.
020200     EXIT.
020300 
020400*---------------------------------------------------------------*
020500 B100-LOAD-RECEIPT-TABLE.
020600*---------------------------------------------------------------*
020700     OPEN INPUT  RCPTFILE.
020800     IF  NOT WK-C-SUCCESSFUL
020900         DISPLAY "CFTRCPT - OPEN FILE ERROR - RCPTFILE"
021000         GO TO Y900-ABNORMAL-TERMINATION
021100     END-IF.
021200     PERFORM B110-READ-RECEIPT-RECORD
021300        THRU B119-READ-RECEIPT-RECORD-EX
021400        UNTIL WK-C-END-OF-FILE.
021500     CLOSE RCPTFILE.
021600 B199-LOAD-RECEIPT-TABLE-EX.
021700     EXIT.
021800 
021900*---------------------------------------------------------------*
022000 B110-READ-RECEIPT-RECORD.
022100*---------------------------------------------------------------*
022200     READ RCPTFILE
022300         AT END
022400             MOVE "10"              TO   WK-C-FILE-STATUS
022500         NOT AT END
022600             ADD  1                  TO   RCPT-TAB-COUNT
022700             ADD  1                  TO   WK-77-SCRATCH-COUNT
022800             IF   WK-77-FIRST-TIME
022900                  DISPLAY "CFTRCPT - RECEIPT MASTER LOAD STARTED"
023000                  MOVE "N"           TO   WK-77-FIRST-TIME-SW
023100             END-IF
023200             SET  RCPT-NDX           TO   RCPT-TAB-COUNT
023300             PERFORM B120-UNSTRING-RECEIPT
023400                THRU B129-UNSTRING-RECEIPT-EX
023500     END-READ.
023600 B119-READ-RECEIPT-RECORD-EX.
023700     EXIT.
023800 
023900*---------------------------------------------------------------*
024000 B120-UNSTRING-RECEIPT.
024100*---------------------------------------------------------------*
024200*    CFT0073 - PUT BACK ON A COMMA - SEE THE CFT0073 HISTORY NOTE
024300*    ABOVE.  THE COPYBOOK BANNER ON RCPTMST SAYS COMMA-DELIMITED
024400*    AND ALWAYS DID; D210 IN CFTPOST WAS THE END THAT WAS WRONG.
024500     UNSTRING RCPT-FILE-LINE DELIMITED BY ","
024600         INTO RCPT-TAB-ID(RCPT-NDX),         RCPT-TAB-NUMBER(RCPT-NDX),
024700              RCPT-TAB-DATE(RCPT-NDX),       RCPT-TAB-AMOUNT(RCPT-NDX),
024800              RCPT-TAB-PHASE(RCPT-NDX),      RCPT-TAB-DESCRIPTION(RCPT-NDX),
024900              RCPT-TAB-EXPENDITURE-ID(RCPT-NDX),
025000              RCPT-TAB-STATUS(RCPT-NDX),     RCPT-TAB-FILE-PATH(RCPT-NDX).
025100 B129-UNSTRING-RECEIPT-EX.
025200     EXIT.
025300 
025400*---------------------------------------------------------------*
025500 C100-PROCESS-DISPOSITIONS.
025600*---------------------------------------------------------------*
025700     PERFORM C110-READ-DISPOSITION
025800        THRU C119-READ-DISPOSITION-EX.
025900     IF  NOT WK-DISP-EOF
026000         PERFORM C120-FIND-OLDEST-PENDING
026100            THRU C129-FIND-OLDEST-PENDING-EX
026200         IF  WK-RCPT-FOUND
026300             PERFORM C130-APPLY-DISPOSITION
026400                THRU C139-APPLY-DISPOSITION-EX
026500         ELSE
026600             DISPLAY "CFTRCPT - NO PENDING RECEIPT FOR "
026700                     WK-DISP-RCPT-ID
026800         END-IF
026900     END-IF.
027000 C199-PROCESS-DISPOSITIONS-EX.
027100     EXIT.
027200 
027300*---------------------------------------------------------------*
027400 C110-READ-DISPOSITION.
027500*---------------------------------------------------------------*
027600     READ RCPTDISP
027700         AT END
027800             MOVE "Y"               TO   WK-DISP-EOF-SW
027900         NOT AT END
028000             UNSTRING RCPTDISP-LINE DELIMITED BY "|"
028100                 INTO WK-DISP-TOKEN1, WK-DISP-TOKEN2, WK-DISP-TOKEN3
028200             MOVE WK-DISP-TOKEN1     TO   WK-DISP-RCPT-ID
028300             MOVE WK-DISP-TOKEN2     TO   WK-DISP-ACTION-CD
028400             MOVE WK-DISP-TOKEN3     TO   WK-DISP-EXPENDITURE-ID
028500     END-READ.
028600 C119-READ-DISPOSITION-EX.
028700     EXIT.
028800 
028900*---------------------------------------------------------------*
029000 C120-FIND-OLDEST-PENDING.
029100*---------------------------------------------------------------*
029200*    RECEIPTS ARE HELD IN FILE ARRIVAL ORDER, SO THE FIRST
029300*    MATCHING PENDING ENTRY FOUND SCANNING FORWARD IS THE OLDEST
029400*    - THIS IS THE FIFO DEQUEUE RULE FOR THE WORKFLOW.
029500     MOVE "N"                       TO   WK-RCPT-FOUND-SW.
029600     SET  RCPT-NDX                  TO   1.
029700     SEARCH RCPT-TAB-ENTRY
029800         AT END
029900             NEXT SENTENCE
030000         WHEN RCPT-TAB-ID(RCPT-NDX) = WK-DISP-RCPT-ID
030100          AND RCPT-TAB-PENDING(RCPT-NDX)
030200             MOVE "Y"                TO  WK-RCPT-FOUND-SW.
030300 C129-FIND-OLDEST-PENDING-EX.
030400     EXIT.
030500 
030600*---------------------------------------------------------------*
030700 C130-APPLY-DISPOSITION.
030800*---------------------------------------------------------------*
030900     MOVE RCPT-TAB-AMOUNT(RCPT-NDX)  TO  WK-DISP-AMT-FIELD.
031000     MOVE RCPT-TAB-DATE(RCPT-NDX)    TO  WK-DISP-DATE-FIELD.
031100     IF  WK-DISP-VALIDATE
031200         MOVE "VALIDATED"            TO  RCPT-TAB-STATUS(RCPT-NDX)
031300         MOVE WK-DISP-EXPENDITURE-ID TO  RCPT-TAB-EXPENDITURE-ID(RCPT-NDX)
031400         ADD  1                      TO  WK-TOT-VALIDATED
031500     ELSE
031600         MOVE "REJECTED"             TO  RCPT-TAB-STATUS(RCPT-NDX)
031700         ADD  1                      TO  WK-TOT-REJECTED
031800     END-IF.
031900     DISPLAY "CFTRCPT - " RCPT-TAB-STATUS(RCPT-NDX) " - RECEIPT "
032000         WK-DISP-RCPT-CODE " DATED " WK-DISP-DATE-CCYY "/"
032100         WK-DISP-DATE-MM "/" WK-DISP-DATE-DD " AMOUNT "
032200         WK-DISP-AMT-WHOLE "." WK-DISP-AMT-DEC.
032300     PERFORM C200-PUSH-HISTORY
032400        THRU C299-PUSH-HISTORY-EX.
032500 C139-APPLY-DISPOSITION-EX.
032600     EXIT.
032700 
032800*---------------------------------------------------------------*
032900 C200-PUSH-HISTORY.
033000*---------------------------------------------------------------*
033100*    BOUNDED FIFO-BEHIND-A-STACK - WHEN FULL, SHIFT EVERY ENTRY
033200*    DOWN ONE SLOT (DROPPING THE OLDEST) BEFORE PUSHING THE NEW
033300*    ENTRY INTO THE LAST SLOT.
033400     IF  RCPT-HIST-COUNT              =   50
033500         PERFORM C210-SHIFT-HISTORY-LEFT
033600            THRU C219-SHIFT-HISTORY-LEFT-EX
033700            VARYING WK-SHIFT-SUB FROM 1 BY 1
033800            UNTIL WK-SHIFT-SUB > 49
033900     ELSE
034000         ADD  1                      TO  RCPT-HIST-COUNT
034100     END-IF.
034200     SET  RCPT-HIST-NDX              TO  RCPT-HIST-COUNT.
034300     MOVE RCPT-TAB-ID(RCPT-NDX)       TO  RCPT-HIST-ID(RCPT-HIST-NDX).
034400     MOVE RCPT-TAB-STATUS(RCPT-NDX)   TO  RCPT-HIST-STATUS(RCPT-HIST-NDX).
034500     MOVE RCPT-TAB-EXPENDITURE-ID(RCPT-NDX)
034600                                      TO  RCPT-HIST-EXPD-ID(RCPT-HIST-NDX).
034700 C299-PUSH-HISTORY-EX.
034800     EXIT.
034900 
035000*---------------------------------------------------------------*
035100 C210-SHIFT-HISTORY-LEFT.
035200*---------------------------------------------------------------*
035300     MOVE RCPT-HIST-ENTRY(WK-SHIFT-SUB + 1)
035400                                      TO  RCPT-HIST-ENTRY(WK-SHIFT-SUB).
035500 C219-SHIFT-HISTORY-LEFT-EX.
035600     EXIT.
035700 
035800*---------------------------------------------------------------*
035900 D100-COUNT-STILL-PENDING.
036000*---------------------------------------------------------------*
036100     PERFORM D110-TALLY-ONE-RECEIPT
036200        THRU D119-TALLY-ONE-RECEIPT-EX
036300        VARYING RCPT-NDX FROM 1 BY 1
036400        UNTIL RCPT-NDX > RCPT-TAB-COUNT.
036500 D199-COUNT-STILL-PENDING-EX.
036600     EXIT.
036700 
036800*---------------------------------------------------------------*
036900 D110-TALLY-ONE-RECEIPT.
037000*---------------------------------------------------------------*
037100     IF  RCPT-TAB-PENDING(RCPT-NDX)
037200         ADD  1                      TO  WK-TOT-STILL-PENDING
037300     END-IF.
037400 D119-TALLY-ONE-RECEIPT-EX.
037500     EXIT.
037600 
037700*---------------------------------------------------------------*
037800 E100-REWRITE-RECEIPT-MASTER.
037900*---------------------------------------------------------------*
038000*    CFT0073 - REWRITE GOES BACK OUT ON RCPTFILE ITSELF, NOT A
038100*    SEPARATE RCPTOUT DD - OTHERWISE THE DISPOSITIONS APPLIED
038200*    THIS RUN NEVER REACH THE RECEIPTS MASTER THE NEXT RUN READS.
038300     CLOSE RCPTDISP.
038400     OPEN OUTPUT RCPTFILE.
038500     IF  NOT WK-C-SUCCESSFUL
038600         DISPLAY "CFTRCPT - OPEN FILE ERROR - RCPTFILE"
038700         GO TO Y900-ABNORMAL-TERMINATION
038800     END-IF.
038900     PERFORM E110-WRITE-RECEIPT-RECORD
039000        THRU E119-WRITE-RECEIPT-RECORD-EX
039100        VARYING RCPT-NDX FROM 1 BY 1
039200        UNTIL RCPT-NDX > RCPT-TAB-COUNT.
039300     CLOSE RCPTFILE.
039400 E199-REWRITE-RECEIPT-MASTER-EX.
039500     EXIT.
039600 
039700*---------------------------------------------------------------*
039800 E110-WRITE-RECEIPT-RECORD.
039900*---------------------------------------------------------------*
040000*    CFT0073 - COMMA-DELIMITED PER THE RCPTMST.CPYBK BANNER -
040100*    MUST MATCH WHAT D210 IN CFTPOST NOW RAISES THE RECEIPT ON.
040200     MOVE SPACES                    TO   RCPT-FILE-LINE.
040300     STRING RCPT-TAB-ID(RCPT-NDX)          DELIMITED BY SPACE ","
040400            RCPT-TAB-NUMBER(RCPT-NDX)      DELIMITED BY SPACE ","
040500            RCPT-TAB-DATE(RCPT-NDX)        DELIMITED BY SIZE  ","
040600            RCPT-TAB-AMOUNT(RCPT-NDX)      DELIMITED BY SIZE  ","
040700            RCPT-TAB-PHASE(RCPT-NDX)       DELIMITED BY SPACE ","
040800            RCPT-TAB-DESCRIPTION(RCPT-NDX) DELIMITED BY SPACE ","
040900            RCPT-TAB-EXPENDITURE-ID(RCPT-NDX) DELIMITED BY SPACE ","
041000            RCPT-TAB-STATUS(RCPT-NDX)      DELIMITED BY SPACE ","
041100            RCPT-TAB-FILE-PATH(RCPT-NDX)   DELIMITED BY SPACE
041200         INTO RCPT-FILE-LINE.
041300     WRITE RCPT-FILE-LINE.
041400 E119-WRITE-RECEIPT-RECORD-EX.
041500     EXIT.
041600 
041700*---------------------------------------------------------------*
041800 F100-PRINT-RUN-TOTALS.
041900*---------------------------------------------------------------*
042000     MOVE SPACES                    TO   WS-CTL-LINE.
042100     MOVE "RECEIPTS VALIDATED . . . . ." TO WS-CTL-LABEL.
042200     MOVE WK-TOT-VALIDATED            TO WS-CTL-COUNT.
042300     WRITE RCPTRPT-LINE FROM WS-CTL-LINE AFTER ADVANCING C01.
042400     MOVE SPACES                    TO   WS-CTL-LINE.
042500     MOVE "RECEIPTS REJECTED . . . . . ." TO WS-CTL-LABEL.
042600     MOVE WK-TOT-REJECTED             TO WS-CTL-COUNT.
042700     WRITE RCPTRPT-LINE FROM WS-CTL-LINE AFTER ADVANCING 1.
042800     MOVE SPACES                    TO   WS-CTL-LINE.
042900     MOVE "RECEIPTS STILL PENDING . . ." TO WS-CTL-LABEL.
043000     MOVE WK-TOT-STILL-PENDING        TO WS-CTL-COUNT.
043100     WRITE RCPTRPT-LINE FROM WS-CTL-LINE AFTER ADVANCING 1.
043200 F199-PRINT-RUN-TOTALS-EX.
043300     EXIT.
043400 
043500*---------------------------------------------------------------*
043600 Y900-ABNORMAL-TERMINATION.
043700*---------------------------------------------------------------*
043800     DISPLAY "CFTRCPT - ABNORMAL TERMINATION - RUN ABORTED".
043900     MOVE 16                        TO   RETURN-CODE.
044000     STOP RUN.
044100 
044200*---------------------------------------------------------------*
044300 Z000-END-PROGRAM-ROUTINE.
044400*---------------------------------------------------------------*
044500     DISPLAY "CFTRCPT - SCRATCH RECORD COUNT - " WK-77-SCRATCH-COUNT.
044600     CLOSE RCPTRPT.
044700 Z999-END-PROGRAM-ROUTINE-EX.
044800     EXIT.
